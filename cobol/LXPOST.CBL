000100******************************************************************
000200* FECHA       : 07/09/1996                                       *
000300* PROGRAMADOR : GERARDO SOLIS                                    *
000400* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000500* PROGRAMA    : LXPOST                                           *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE CONTABILIZACION DE REPASOS.  LEE LAS  *
000800*             : TRANSACCIONES DE REPASO, LOCALIZA O CREA EL      *
000900*             : PROGRESO DEL PAR USUARIO/TARJETA, CALIFICA LA    *
001000*             : RESPUESTA, ACTUALIZA EL ALGORITMO DE REPASO      *
001100*             : ESPACIADO SM-2, ESCRIBE EL HISTORICO Y ACTUALIZA *
001200*             : LAS ESTADISTICAS DE USUARIO Y DE TOPICO.  AL     *
001300*             : FINAL REGRABA LOS TRES MAESTROS ACTUALIZADOS Y   *
001400*             : EMITE EL REPORTE DE CONTROL DE LA CORRIDA.       *
001500* ARCHIVOS    : CARDREC  (ENTRADA, TABLA EN MEMORIA)              *
001600*             : RVWTRAN  (ENTRADA, SECUENCIAL)                   *
001700*             : PROGREC  (ENTRADA/SALIDA, TABLA EN MEMORIA)       *
001800*             : HISTREC  (SALIDA, SE AGREGA UN REGISTRO POR      *
001900*             :          TRANSACCION PROCESADA)                  *
002000*             : USRSTAT  (ENTRADA/SALIDA, TABLA EN MEMORIA)       *
002100*             : TPRGREC  (ENTRADA/SALIDA, TABLA EN MEMORIA)       *
002200* PROGRAMA(S) : LXSM2, LXANSCHK                                  *
002300******************************************************************
002400*    H I S T O R I A L   D E   C A M B I O S                     *
002500* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002600* -------- ------------- -------- ------------------------------ *
002700* 07/09/96 G.SOLIS        REQ-119 VERSION ORIGINAL DE LA CORRIDA  *
002800*                                 DE CONTABILIZACION (SOLO MODO   *
002900*                                 DE OPCION MULTIPLE)             *
003000* 09/30/98 D.RAMIREZ      Y2K-13  FECHAS DE TRANSACCION Y DE      *
003100*                                 CORRIDA A 8 POSICIONES AAAAMMDD *
003200* 11/14/23 E.RAMIREZ      TCK-331 SE AGREGA MODO DE RESPUESTA     *
003300*                                 LIBRE (CALL A LXANSCHK) Y LA    *
003400*                                 REGLA DE RACHA DE ESTUDIO        *
003500* 04/10/23 E.RAMIREZ      TCK-332 SE AGREGA ACTUALIZACION DE      *
003600*                                 PROGRESO POR TOPICO Y BANDERA   *
003700*                                 DE TOPICO COMPLETADO            *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. LXPOST.
004100 AUTHOR.     G. SOLIS.
004200 INSTALLATION. LUXLEARN DATA CENTER.
004300 DATE-WRITTEN. 07/09/1996.
004400 DATE-COMPILED.
004500 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CARD-MASTER-FILE  ASSIGN TO CARDMAST
005400            FILE STATUS       IS FS-CARDMAST.
005500     SELECT REVIEW-TRANS-FILE ASSIGN TO RVWTRAN
005600            FILE STATUS       IS FS-RVWTRAN.
005700     SELECT PROGRESS-FILE     ASSIGN TO PROGFILE
005800            FILE STATUS       IS FS-PROGRESS.
005900     SELECT HISTORY-OUT-FILE  ASSIGN TO HISTOUT
006000            FILE STATUS       IS FS-HISTOUT.
006100     SELECT STATS-FILE        ASSIGN TO STATFILE
006200            FILE STATUS       IS FS-STATS.
006300     SELECT TOPIC-FILE        ASSIGN TO TPRGFILE
006400            FILE STATUS       IS FS-TOPIC.
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*1 -->MAESTRO DE TARJETAS, SOLO LECTURA PARA EL TEXTO Y TOPICOS
006900 FD  CARD-MASTER-FILE.
007000     COPY CARDREC.
007100*2 -->TRANSACCIONES DE REPASO DEL PERIODO
007200 FD  REVIEW-TRANS-FILE.
007300     COPY RVWTRAN.
007400*3 -->MAESTRO DE PROGRESO.  SE ABRE EN ENTRADA PARA CARGAR LA
007500*    TABLA, SE CIERRA Y SE REABRE EN SALIDA PARA REGRABARLO
007600*    COMPLETO AL FINAL DE LA CORRIDA (VER 1450 Y 2800)
007700 FD  PROGRESS-FILE.
007800     COPY PROGREC.
007900*4 -->HISTORICO DE REPASOS, UN REGISTRO POR TRANSACCION PROCESADA
008000 FD  HISTORY-OUT-FILE.
008100     COPY HISTREC.
008200*5 -->ESTADISTICAS DE USUARIO, MISMO MANEJO QUE PROGRESS-FILE
008300 FD  STATS-FILE.
008400     COPY USRSTAT.
008500*6 -->PROGRESO POR TOPICO, MISMO MANEJO QUE PROGRESS-FILE
008600 FD  TOPIC-FILE.
008700     COPY TPRGREC.
008800*----------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*                V A R I A B L E S   F I L E   S T A T U S       *
009200******************************************************************
009300 01  WKS-ARCHIVOS-STATUS.
009400     05  FS-CARDMAST            PIC 9(02) VALUE ZEROS.
009500     05  FS-RVWTRAN             PIC 9(02) VALUE ZEROS.
009600     05  FS-PROGRESS            PIC 9(02) VALUE ZEROS.
009700     05  FS-HISTOUT             PIC 9(02) VALUE ZEROS.
009800     05  FS-STATS               PIC 9(02) VALUE ZEROS.
009900     05  FS-TOPIC               PIC 9(02) VALUE ZEROS.
009910* --- VISTA PLANA DE LOS FILE STATUS, USADA SOLO PARA EL
009920*     DESPLIEGUE DE DEPURACION EN CORRIDAS DE PRUEBA
009930 01  WKS-ARCHIVOS-STATUS-PLANO REDEFINES WKS-ARCHIVOS-STATUS.
009940     05  WKS-EST-PLANO           PIC X(12).
010000******************************************************************
010100*                  B A N D E R A S   D E   F I N                *
010200******************************************************************
010300 01  WKS-BANDERAS-FIN.
010400     05  WKS-FIN-CARDMAST        PIC X(01) VALUE 'N'.
010500         88  WKS-NO-HAY-MAS-TARJETAS     VALUE 'Y'.
010600     05  WKS-FIN-RVWTRAN         PIC X(01) VALUE 'N'.
010700         88  WKS-NO-HAY-MAS-TRANS         VALUE 'Y'.
010800     05  WKS-FIN-PROGRESS        PIC X(01) VALUE 'N'.
010900         88  WKS-NO-HAY-MAS-PROGRESO      VALUE 'Y'.
011000     05  WKS-FIN-STATS           PIC X(01) VALUE 'N'.
011100         88  WKS-NO-HAY-MAS-STATS         VALUE 'Y'.
011200     05  WKS-FIN-TOPIC           PIC X(01) VALUE 'N'.
011300         88  WKS-NO-HAY-MAS-TOPICO        VALUE 'Y'.
011350* --- VISTA PLANA DE LAS BANDERAS DE FIN, MISMO PROPOSITO QUE
011360*     WKS-ARCHIVOS-STATUS-PLANO ARRIBA
011370 01  WKS-BANDERAS-FIN-PLANO REDEFINES WKS-BANDERAS-FIN.
011380     05  WKS-BAN-PLANO           PIC X(05).
011400******************************************************************
011500*       T A B L A S   E N   M E M O R I A (V E R   C A R D R E C) *
011600******************************************************************
011700 77  WKS-TOTAL-TARJETAS          PIC 9(05) COMP VALUE ZEROS.
011800 01  WKS-TABLA-TARJETAS.
011900     05  WKS-TARJETA OCCURS 1 TO 2000 TIMES
012000                     DEPENDING ON WKS-TOTAL-TARJETAS
012100                     INDEXED BY LX-TARJ.
012200         10  WKS-TJ-ID           PIC 9(05).
012300         10  WKS-TJ-TIPO         PIC X(01).
012400         10  WKS-TJ-LUX          PIC X(40).
012500         10  WKS-TJ-ENG          PIC X(40).
012600         10  WKS-TJ-DIFICULTAD   PIC 9(01).
012700         10  WKS-TJ-TOPICO-1     PIC X(20).
012800         10  WKS-TJ-TOPICO-2     PIC X(20).
012900         10  WKS-TJ-ACTIVA       PIC X(01).
013000
013100 77  WKS-TOTAL-PROGRESOS         PIC 9(05) COMP VALUE ZEROS.
013200 01  WKS-TABLA-PROGRESOS.
013300     05  WKS-PG-ENTRADA OCCURS 1 TO 5000 TIMES
013400                        DEPENDING ON WKS-TOTAL-PROGRESOS
013500                        INDEXED BY LX-PROG.
013600         10  WKS-PG-USER-ID      PIC 9(05).
013700         10  WKS-PG-CARD-ID      PIC 9(05).
013800         10  WKS-PG-TIMES-SHOWN  PIC 9(05).
013900         10  WKS-PG-TIMES-CORR   PIC 9(05).
014000         10  WKS-PG-TIMES-INCOR  PIC 9(05).
014100         10  WKS-PG-EASE         PIC 9(01)V99.
014200         10  WKS-PG-INTERVAL     PIC 9(04).
014300         10  WKS-PG-REPS         PIC 9(03).
014400         10  WKS-PG-NEXT-REVIEW  PIC 9(08).
014500         10  WKS-PG-LAST-SHOWN   PIC 9(08).
014600         10  WKS-PG-ES-NUEVO     PIC X(01).
014700             88  WKS-PG-TARJETA-NUEVA         VALUE 'Y'.
014800
014900 77  WKS-TOTAL-USUARIOS          PIC 9(05) COMP VALUE ZEROS.
015000 01  WKS-TABLA-STATS.
015100     05  WKS-ST-ENTRADA OCCURS 1 TO 2000 TIMES
015200                        DEPENDING ON WKS-TOTAL-USUARIOS
015300                        INDEXED BY LX-STAT.
015400         10  WKS-ST-USER-ID      PIC 9(05).
015500         10  WKS-ST-CARDS-STUD   PIC 9(05).
015600         10  WKS-ST-TOT-CORR     PIC 9(06).
015700         10  WKS-ST-TOT-INCOR    PIC 9(06).
015800         10  WKS-ST-CUR-STREAK   PIC 9(04).
015900         10  WKS-ST-LONG-STREAK  PIC 9(04).
016000         10  WKS-ST-LAST-STUDY   PIC 9(08).
016100
016200 77  WKS-TOTAL-TOPICOS           PIC 9(05) COMP VALUE ZEROS.
016300 01  WKS-TABLA-TOPICOS.
016400     05  WKS-TP-ENTRADA OCCURS 1 TO 5000 TIMES
016500                        DEPENDING ON WKS-TOTAL-TOPICOS
016600                        INDEXED BY LX-TOPIC.
016700         10  WKS-TP-USER-ID      PIC 9(05).
016800         10  WKS-TP-TOPIC-NAME   PIC X(20).
016900         10  WKS-TP-CARDS-SEEN   PIC 9(05).
017000         10  WKS-TP-COMPLETED    PIC X(01).
017100             88  WKS-TP-ESTA-COMPLETO      VALUE 'Y'.
017200******************************************************************
017300*               C A M P O S    D E    T R A B A J O              *
017400******************************************************************
017500 01  WKS-CAMPOS-DE-TRABAJO.
017600     05  WKS-IND-TARJETA         PIC 9(05) COMP VALUE ZEROS.
017700     05  WKS-IND-PROGRESO        PIC 9(05) COMP VALUE ZEROS.
017800     05  WKS-IND-USUARIO         PIC 9(05) COMP VALUE ZEROS.
017900     05  WKS-IND-TOPICO          PIC 9(05) COMP VALUE ZEROS.
018000     05  WKS-SUB-TOPICO-TARJ     PIC 9(01) COMP VALUE ZEROS.
018100     05  WKS-RESPUESTA-CORRECTA  PIC X(40) VALUE SPACES.
018200     05  WKS-ES-CORRECTA         PIC X(01) VALUE 'N'.
018300         88  WKS-FUE-CORRECTA             VALUE 'Y'.
018400     05  WKS-CALIDAD-SM2         PIC 9(01)     VALUE ZEROS.
018500     05  WKS-NOMBRE-TOPICO-TARJ  PIC X(20) VALUE SPACES.
018600     05  WKS-DIAS-DIFERENCIA     PIC S9(06) COMP VALUE ZEROS.
018700     05  WKS-TOTAL-ACTIVAS-TOPIC PIC 9(05) COMP VALUE ZEROS.
018800
018900* --- FECHA DE CORRIDA, TOMADA DEL SISTEMA AL INICIO
019000 01  WKS-FECHA-CORRIDA           PIC 9(08) VALUE ZEROS.
019100 01  WKS-FECHA-CORRIDA-AMD REDEFINES WKS-FECHA-CORRIDA.
019200     05  WKS-FCR-ANIO            PIC 9(04).
019300     05  WKS-FCR-MES             PIC 9(02).
019400     05  WKS-FCR-DIA             PIC 9(02).
019500 01  WKS-FECHA-SISTEMA.
019600     05  WKS-FSIS-ANIO           PIC 9(02).
019700     05  WKS-FSIS-MES            PIC 9(02).
019800     05  WKS-FSIS-DIA            PIC 9(02).
019900 01  WKS-SIGLO-ACTUAL            PIC 9(02) VALUE 20.
020000
020100******************************************************************
020200*       L I N K A G E   D E   L A S   S U B R U T I N A S        *
020300******************************************************************
020400 01  WKS-SM2-ENTRADA.
020500     05  WKS-SM2E-CALIDAD        PIC 9(01).
020600     05  WKS-SM2E-EASE           PIC 9(01)V99.
020700     05  WKS-SM2E-INTERVAL       PIC 9(04).
020800     05  WKS-SM2E-REPS           PIC 9(03).
020900     05  WKS-SM2E-FECHA          PIC 9(08).
021000 01  WKS-SM2-SALIDA.
021100     05  WKS-SM2S-EASE           PIC 9(01)V99.
021200     05  WKS-SM2S-INTERVAL       PIC 9(04).
021300     05  WKS-SM2S-REPS           PIC 9(03).
021400     05  WKS-SM2S-NEXT-REVIEW    PIC 9(08).
021500 01  WKS-ANS-ENTRADA.
021600     05  WKS-ANSE-USR            PIC X(40).
021700     05  WKS-ANSE-COR            PIC X(40).
021800 01  WKS-ANS-SALIDA.
021900     05  WKS-ANSS-CORRECTA       PIC X(01).
022000         88  WKS-ANSS-ES-CORRECTA        VALUE 'Y'.
022100     05  WKS-ANSS-CALIDAD        PIC X(09).
022200******************************************************************
022300*              C O N T A D O R E S   D E L   R E P O R T E       *
022400******************************************************************
022500 01  WKS-CONTADORES-REPORTE.
022600     05  WKS-CNT-LEIDAS          PIC 9(07) COMP VALUE ZEROS.
022700     05  WKS-CNT-CORRECTAS       PIC 9(07) COMP VALUE ZEROS.
022800     05  WKS-CNT-INCORRECTAS     PIC 9(07) COMP VALUE ZEROS.
022900     05  WKS-CNT-TARJETAS-NUEVAS PIC 9(07) COMP VALUE ZEROS.
023000     05  WKS-CNT-PROGRESOS-ESCR  PIC 9(07) COMP VALUE ZEROS.
023100*----------------------------------------------------------------*
023200 PROCEDURE DIVISION.
023300*----------------------------------------------------------------*
023400 100-MAIN SECTION.
023500
023600     PERFORM 1000-ABRIR-ARCHIVOS
023700        THRU 1000-ABRIR-ARCHIVOS-FIN.
023800     PERFORM 1100-CARGAR-TARJETAS
023900        THRU 1100-CARGAR-TARJETAS-FIN.
024000     PERFORM 1200-CARGAR-PROGRESO
024100        THRU 1200-CARGAR-PROGRESO-FIN.
024200     PERFORM 1300-CARGAR-ESTADISTICAS
024300        THRU 1300-CARGAR-ESTADISTICAS-FIN.
024400     PERFORM 1400-CARGAR-PROGRESO-TOPICO
024500        THRU 1400-CARGAR-PROGRESO-TOPICO-FIN.
024600     PERFORM 1450-REABRIR-MAESTROS-SALIDA
024700        THRU 1450-REABRIR-MAESTROS-SALIDA-FIN.
024800
024900     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                            Y2K-13
025000     STRING WKS-SIGLO-ACTUAL WKS-FSIS-ANIO WKS-FSIS-MES             Y2K-13
025100            WKS-FSIS-DIA DELIMITED BY SIZE
025200            INTO WKS-FECHA-CORRIDA.
025300
025400     READ REVIEW-TRANS-FILE
025500          AT END SET WKS-NO-HAY-MAS-TRANS TO TRUE
025600     END-READ.
025700
025800     PERFORM 2000-PROCESAR-TRANSACCION
025900        THRU 2000-PROCESAR-TRANSACCION-FIN
026000        UNTIL WKS-NO-HAY-MAS-TRANS.
026100
026200     PERFORM 2800-GRABAR-TABLAS-ACTUALIZADAS
026300        THRU 2800-GRABAR-TABLAS-ACTUALIZADAS-FIN.
026400     PERFORM 3000-REPORTE-CONTROL
026500        THRU 3000-REPORTE-CONTROL-FIN.
026600     PERFORM 9000-CERRAR-ARCHIVOS
026700        THRU 9000-CERRAR-ARCHIVOS-FIN.
026800
026900     STOP RUN.
027000 100-MAIN-E. EXIT.
027100*----------------------------------------------------------------*
027200 1000-ABRIR-ARCHIVOS.
027300
027400     OPEN INPUT  CARD-MASTER-FILE
027500                 REVIEW-TRANS-FILE
027600                 PROGRESS-FILE
027700                 STATS-FILE
027800                 TOPIC-FILE.
027900     OPEN OUTPUT HISTORY-OUT-FILE.
028000
028100     IF FS-CARDMAST NOT = 0 OR FS-RVWTRAN  NOT = 0 OR
028200        FS-PROGRESS NOT = 0 OR FS-STATS    NOT = 0 OR
028300        FS-TOPIC    NOT = 0 OR FS-HISTOUT  NOT = 0
028400        DISPLAY "LXPOST: ERROR AL ABRIR ARCHIVOS, CORRIDA ABORTADA"
028500        MOVE 91 TO RETURN-CODE
028600        STOP RUN
028700     END-IF.
028800
028900 1000-ABRIR-ARCHIVOS-FIN.
029000     EXIT.
029100*----------------------------------------------------------------*
029200* CARGA EL MAESTRO DE TARJETAS COMPLETO A MEMORIA (CORRESPONDE   *
029300* DIRECCION/TOPICOS SE CONSULTAN POR TODA LA CORRIDA)            *
029400*----------------------------------------------------------------*
029500 1100-CARGAR-TARJETAS.
029600
029700     MOVE ZERO TO WKS-TOTAL-TARJETAS.
029800     READ CARD-MASTER-FILE
029900          AT END SET WKS-NO-HAY-MAS-TARJETAS TO TRUE
030000     END-READ.
030100
030200     PERFORM 1110-CARGAR-UNA-TARJETA
030210        THRU 1110-CARGAR-UNA-TARJETA-FIN
030220        UNTIL WKS-NO-HAY-MAS-TARJETAS.
030230
030240 1100-CARGAR-TARJETAS-FIN.
030250     EXIT.
030260*----------------------------------------------------------------*
030270 1110-CARGAR-UNA-TARJETA.
030280
030290        ADD 1 TO WKS-TOTAL-TARJETAS
030300        MOVE CARD-ID           TO WKS-TJ-ID(WKS-TOTAL-TARJETAS)
030310        MOVE CARD-TYPE         TO WKS-TJ-TIPO(WKS-TOTAL-TARJETAS)
030320        MOVE CARD-LUX          TO WKS-TJ-LUX(WKS-TOTAL-TARJETAS)
030330        MOVE CARD-ENG          TO WKS-TJ-ENG(WKS-TOTAL-TARJETAS)
030340        MOVE CARD-DIFFICULTY   TO
030350             WKS-TJ-DIFICULTAD(WKS-TOTAL-TARJETAS)
030360        MOVE CARD-TOPIC-1      TO
030370             WKS-TJ-TOPICO-1(WKS-TOTAL-TARJETAS)
030380        MOVE CARD-TOPIC-2      TO
030390             WKS-TJ-TOPICO-2(WKS-TOTAL-TARJETAS)
030400        MOVE CARD-ACTIVE       TO WKS-TJ-ACTIVA(WKS-TOTAL-TARJETAS)
030410        READ CARD-MASTER-FILE
030420             AT END SET WKS-NO-HAY-MAS-TARJETAS TO TRUE
030430        END-READ.
030440
030450 1110-CARGAR-UNA-TARJETA-FIN.
030460     EXIT.
030470*----------------------------------------------------------------*
032300 1200-CARGAR-PROGRESO.
032400
032500     MOVE ZERO TO WKS-TOTAL-PROGRESOS.
032600     READ PROGRESS-FILE
032700          AT END SET WKS-NO-HAY-MAS-PROGRESO TO TRUE
032800     END-READ.
032900
033000     PERFORM 1210-CARGAR-UN-PROGRESO
033010        THRU 1210-CARGAR-UN-PROGRESO-FIN
033020        UNTIL WKS-NO-HAY-MAS-PROGRESO.
033030
033800 1200-CARGAR-PROGRESO-FIN.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 1210-CARGAR-UN-PROGRESO.
034110
034120        ADD 1 TO WKS-TOTAL-PROGRESOS
034130        MOVE PROG-USER-ID     TO
034140             WKS-PG-USER-ID(WKS-TOTAL-PROGRESOS)
034150        MOVE PROG-CARD-ID     TO
034160             WKS-PG-CARD-ID(WKS-TOTAL-PROGRESOS)
034170        MOVE PROG-TIMES-SHOWN TO
034180             WKS-PG-TIMES-SHOWN(WKS-TOTAL-PROGRESOS)
034190        MOVE PROG-TIMES-CORRECT TO
034200             WKS-PG-TIMES-CORR(WKS-TOTAL-PROGRESOS)
034210        MOVE PROG-TIMES-INCORR TO
034220             WKS-PG-TIMES-INCOR(WKS-TOTAL-PROGRESOS)
034230        MOVE PROG-EASE-FACTOR  TO
034240             WKS-PG-EASE(WKS-TOTAL-PROGRESOS)
034250        MOVE PROG-INTERVAL     TO
034260             WKS-PG-INTERVAL(WKS-TOTAL-PROGRESOS)
034270        MOVE PROG-REPETITIONS  TO
034280             WKS-PG-REPS(WKS-TOTAL-PROGRESOS)
034290        MOVE PROG-NEXT-REVIEW  TO
034300             WKS-PG-NEXT-REVIEW(WKS-TOTAL-PROGRESOS)
034310        MOVE PROG-LAST-SHOWN   TO
034320             WKS-PG-LAST-SHOWN(WKS-TOTAL-PROGRESOS)
034330        MOVE 'N' TO WKS-PG-ES-NUEVO(WKS-TOTAL-PROGRESOS)
034340        READ PROGRESS-FILE
034350             AT END SET WKS-NO-HAY-MAS-PROGRESO TO TRUE
034360        END-READ.
034370
034380 1210-CARGAR-UN-PROGRESO-FIN.
034390     EXIT.
034400*----------------------------------------------------------------*
036100 1300-CARGAR-ESTADISTICAS.
036200
036300     MOVE ZERO TO WKS-TOTAL-USUARIOS.
036400     READ STATS-FILE
036500          AT END SET WKS-NO-HAY-MAS-STATS TO TRUE
036600     END-READ.
036700
036800     PERFORM 1310-CARGAR-UNA-ESTADISTICA
036810        THRU 1310-CARGAR-UNA-ESTADISTICA-FIN
036820        UNTIL WKS-NO-HAY-MAS-STATS.
036830
038900 1300-CARGAR-ESTADISTICAS-FIN.
039000     EXIT.
039100*----------------------------------------------------------------*
039110 1310-CARGAR-UNA-ESTADISTICA.
039120
039130        ADD 1 TO WKS-TOTAL-USUARIOS
039140        MOVE STAT-USER-ID      TO
039150             WKS-ST-USER-ID(WKS-TOTAL-USUARIOS)
039160        MOVE STAT-CARDS-STUDIED TO
039170             WKS-ST-CARDS-STUD(WKS-TOTAL-USUARIOS)
039180        MOVE STAT-TOTAL-CORRECT TO
039190             WKS-ST-TOT-CORR(WKS-TOTAL-USUARIOS)
039200        MOVE STAT-TOTAL-INCORR  TO
039210             WKS-ST-TOT-INCOR(WKS-TOTAL-USUARIOS)
039220        MOVE STAT-CUR-STREAK    TO
039230             WKS-ST-CUR-STREAK(WKS-TOTAL-USUARIOS)
039240        MOVE STAT-LONG-STREAK   TO
039250             WKS-ST-LONG-STREAK(WKS-TOTAL-USUARIOS)
039260        MOVE STAT-LAST-STUDY    TO
039270             WKS-ST-LAST-STUDY(WKS-TOTAL-USUARIOS)
039280        READ STATS-FILE
039290             AT END SET WKS-NO-HAY-MAS-STATS TO TRUE
039300        END-READ.
039310
039320 1310-CARGAR-UNA-ESTADISTICA-FIN.
039330     EXIT.
039340*----------------------------------------------------------------*
039200 1400-CARGAR-PROGRESO-TOPICO.
039300
039400     MOVE ZERO TO WKS-TOTAL-TOPICOS.
039500     READ TOPIC-FILE
039600          AT END SET WKS-NO-HAY-MAS-TOPICO TO TRUE
039700     END-READ.
039800
039900     PERFORM 1410-CARGAR-UN-TOPICO
039910        THRU 1410-CARGAR-UN-TOPICO-FIN
039920        UNTIL WKS-NO-HAY-MAS-TOPICO.
039930
041400 1400-CARGAR-PROGRESO-TOPICO-FIN.
041500     EXIT.
041600*----------------------------------------------------------------*
041610 1410-CARGAR-UN-TOPICO.
041620
041630        ADD 1 TO WKS-TOTAL-TOPICOS
041640        MOVE TPRG-USER-ID     TO
041650             WKS-TP-USER-ID(WKS-TOTAL-TOPICOS)
041660        MOVE TPRG-TOPIC-NAME  TO
041670             WKS-TP-TOPIC-NAME(WKS-TOTAL-TOPICOS)
041680        MOVE TPRG-CARDS-SEEN  TO
041690             WKS-TP-CARDS-SEEN(WKS-TOTAL-TOPICOS)
041700        MOVE TPRG-COMPLETED   TO
041710             WKS-TP-COMPLETED(WKS-TOTAL-TOPICOS)
041720        READ TOPIC-FILE
041730             AT END SET WKS-NO-HAY-MAS-TOPICO TO TRUE
041740        END-READ.
041750
041760 1410-CARGAR-UN-TOPICO-FIN.
041770     EXIT.
041780*----------------------------------------------------------------*
041790* LOS TRES MAESTROS YA ESTAN COMPLETOS EN MEMORIA; SE CIERRAN Y  *
041800* SE REABREN EN SALIDA PARA RECIBIR LA FOTO ACTUALIZADA AL FINAL *
041900* DE LA CORRIDA (PARRAFO 2800)                                   *
042000*----------------------------------------------------------------*
042100 1450-REABRIR-MAESTROS-SALIDA.
042200
042300     CLOSE PROGRESS-FILE STATS-FILE TOPIC-FILE.
042400     OPEN OUTPUT PROGRESS-FILE STATS-FILE TOPIC-FILE.
042500
042600     IF FS-PROGRESS NOT = 0 OR FS-STATS NOT = 0 OR
042700        FS-TOPIC NOT = 0
042800        DISPLAY "LXPOST: ERROR AL REABRIR MAESTROS EN SALIDA"
042900        MOVE 91 TO RETURN-CODE
043000        STOP RUN
043100     END-IF.
043200
043300 1450-REABRIR-MAESTROS-SALIDA-FIN.
043400     EXIT.
043500*----------------------------------------------------------------*
043600* PROCESA UNA TRANSACCION DE REPASO COMPLETA                     *
043700*----------------------------------------------------------------*
043800 2000-PROCESAR-TRANSACCION.
043900
044000     ADD 1 TO WKS-CNT-LEIDAS.
044100
044200     PERFORM 2100-LOCALIZAR-PROGRESO
044300        THRU 2100-LOCALIZAR-PROGRESO-FIN.
044400     PERFORM 2150-LOCALIZAR-TARJETA
044500        THRU 2150-LOCALIZAR-TARJETA-FIN.
044600     PERFORM 2200-VERIFICAR-RESPUESTA
044700        THRU 2200-VERIFICAR-RESPUESTA-FIN.
044800     PERFORM 2300-ACTUALIZAR-SM2
044900        THRU 2300-ACTUALIZAR-SM2-FIN.
045000     PERFORM 2400-ACTUALIZAR-CONTADORES
045100        THRU 2400-ACTUALIZAR-CONTADORES-FIN.
045200     PERFORM 2500-GRABAR-HISTORIAL
045300        THRU 2500-GRABAR-HISTORIAL-FIN.
045400     PERFORM 2600-ACTUALIZAR-ESTAD-USUARIO
045500        THRU 2600-ACTUALIZAR-ESTAD-USUARIO-FIN.
045600     PERFORM 2700-ACTUALIZAR-PROGRESO-TOPICO
045700        THRU 2700-ACTUALIZAR-PROGRESO-TOPICO-FIN.
045800
045900     READ REVIEW-TRANS-FILE
046000          AT END SET WKS-NO-HAY-MAS-TRANS TO TRUE
046100     END-READ.
046200
046300 2000-PROCESAR-TRANSACCION-FIN.
046400     EXIT.
046500*----------------------------------------------------------------*
046600* BUSCA EL PROGRESO DEL PAR (USUARIO, TARJETA); SI NO EXISTE SE  *
046700* CREA CON LOS VALORES POR DEFECTO DEL SM-2                      *
046800*----------------------------------------------------------------*
046900 2100-LOCALIZAR-PROGRESO.
047000
047100     MOVE ZERO TO WKS-IND-PROGRESO.
047200     SET LX-PROG TO 1.
047300     SEARCH WKS-PG-ENTRADA
047400        AT END MOVE ZERO TO WKS-IND-PROGRESO
047500        WHEN WKS-PG-USER-ID(LX-PROG) = RVW-USER-ID
047600             AND WKS-PG-CARD-ID(LX-PROG) = RVW-CARD-ID
047700             SET WKS-IND-PROGRESO TO LX-PROG
047800     END-SEARCH.
047900
048000     IF WKS-IND-PROGRESO = ZERO
048100        ADD 1 TO WKS-TOTAL-PROGRESOS
048200        MOVE WKS-TOTAL-PROGRESOS TO WKS-IND-PROGRESO
048300        MOVE RVW-USER-ID      TO WKS-PG-USER-ID(WKS-IND-PROGRESO)
048400        MOVE RVW-CARD-ID      TO WKS-PG-CARD-ID(WKS-IND-PROGRESO)
048500        MOVE ZERO              TO
048600             WKS-PG-TIMES-SHOWN(WKS-IND-PROGRESO)
048700             WKS-PG-TIMES-CORR(WKS-IND-PROGRESO)
048800             WKS-PG-TIMES-INCOR(WKS-IND-PROGRESO)
048900             WKS-PG-INTERVAL(WKS-IND-PROGRESO)
049000             WKS-PG-REPS(WKS-IND-PROGRESO)
049100             WKS-PG-LAST-SHOWN(WKS-IND-PROGRESO)
049200        MOVE 2.50               TO
049300             WKS-PG-EASE(WKS-IND-PROGRESO)
049400        MOVE WKS-FECHA-CORRIDA  TO
049500             WKS-PG-NEXT-REVIEW(WKS-IND-PROGRESO)
049600        MOVE 'Y' TO WKS-PG-ES-NUEVO(WKS-IND-PROGRESO)
049700     END-IF.
049800
049900 2100-LOCALIZAR-PROGRESO-FIN.
050000     EXIT.
050100*----------------------------------------------------------------*
050200 2150-LOCALIZAR-TARJETA.
050300
050400     MOVE ZERO TO WKS-IND-TARJETA.
050500     SET LX-TARJ TO 1.
050600     SEARCH WKS-TARJETA
050700        AT END MOVE ZERO TO WKS-IND-TARJETA
050800        WHEN WKS-TJ-ID(LX-TARJ) = RVW-CARD-ID
050900             SET WKS-IND-TARJETA TO LX-TARJ
051000     END-SEARCH.
051100
051200     IF WKS-IND-TARJETA NOT = ZERO
051300        IF RVW-DIR-LUX-A-ENG
051400           MOVE WKS-TJ-ENG(WKS-IND-TARJETA)
051500                TO WKS-RESPUESTA-CORRECTA
051600        ELSE
051700           MOVE WKS-TJ-LUX(WKS-IND-TARJETA)
051800                TO WKS-RESPUESTA-CORRECTA
051900        END-IF
052000     END-IF.
052100
052200 2150-LOCALIZAR-TARJETA-FIN.
052300     EXIT.
052400*----------------------------------------------------------------*
052500* DETERMINA CORRECCION: MODO M = IGUALDAD EXACTA, RECORTADA Y    *
052600* SIN DISTINGUIR MAYUSCULAS; MODO T = LLAMADA A LXANSCHK         *
052700*----------------------------------------------------------------*
052800 2200-VERIFICAR-RESPUESTA.
052900
053000     MOVE 'N' TO WKS-ES-CORRECTA.
053100
053200     IF RVW-MODO-OPCION-MULT
053300        MOVE RVW-ANSWER             TO WKS-ANSE-USR
053400        MOVE WKS-RESPUESTA-CORRECTA TO WKS-ANSE-COR
053500        INSPECT WKS-ANSE-USR CONVERTING
053600                "abcdefghijklmnopqrstuvwxyz" TO
053700                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053800        INSPECT WKS-ANSE-COR CONVERTING
053900                "abcdefghijklmnopqrstuvwxyz" TO
054000                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054100        IF WKS-ANSE-USR = WKS-ANSE-COR
054200           MOVE 'Y' TO WKS-ES-CORRECTA
054300        END-IF
054400     ELSE
054500        MOVE RVW-ANSWER           TO WKS-ANSE-USR
054600        MOVE WKS-RESPUESTA-CORRECTA TO WKS-ANSE-COR
054700        CALL 'LXANSCHK' USING WKS-ANS-ENTRADA, WKS-ANS-SALIDA      TCK-331
054800        IF WKS-ANSS-ES-CORRECTA
054900           MOVE 'Y' TO WKS-ES-CORRECTA
055000        END-IF
055100     END-IF.
055200
055300     IF WKS-FUE-CORRECTA
055400        MOVE 4 TO WKS-CALIDAD-SM2
055500     ELSE
055600        MOVE 1 TO WKS-CALIDAD-SM2
055700     END-IF.
055800
055900 2200-VERIFICAR-RESPUESTA-FIN.
056000     EXIT.
056100*----------------------------------------------------------------*
056200* LLAMA A LXSM2 CON LA CALIDAD Y EL ESTADO ACTUAL DEL PROGRESO   *
056300* Y GUARDA LOS NUEVOS VALORES DEVUELTOS                          *
056400*----------------------------------------------------------------*
056500 2300-ACTUALIZAR-SM2.
056600
056700     MOVE WKS-CALIDAD-SM2                          TO
056800          WKS-SM2E-CALIDAD.
056900     MOVE WKS-PG-EASE(WKS-IND-PROGRESO)             TO
057000          WKS-SM2E-EASE.
057100     MOVE WKS-PG-INTERVAL(WKS-IND-PROGRESO)         TO
057200          WKS-SM2E-INTERVAL.
057300     MOVE WKS-PG-REPS(WKS-IND-PROGRESO)             TO
057400          WKS-SM2E-REPS.
057500     MOVE RVW-DATE                                  TO
057600          WKS-SM2E-FECHA.
057700
057800     CALL 'LXSM2' USING WKS-SM2-ENTRADA, WKS-SM2-SALIDA.
057900
058000     MOVE WKS-SM2S-EASE        TO WKS-PG-EASE(WKS-IND-PROGRESO).
058100     MOVE WKS-SM2S-INTERVAL    TO
058200          WKS-PG-INTERVAL(WKS-IND-PROGRESO).
058300     MOVE WKS-SM2S-REPS        TO WKS-PG-REPS(WKS-IND-PROGRESO).
058400     MOVE WKS-SM2S-NEXT-REVIEW TO
058500          WKS-PG-NEXT-REVIEW(WKS-IND-PROGRESO).
058600     MOVE RVW-DATE             TO
058700          WKS-PG-LAST-SHOWN(WKS-IND-PROGRESO).
058800
058900 2300-ACTUALIZAR-SM2-FIN.
059000     EXIT.
059100*----------------------------------------------------------------*
059200 2400-ACTUALIZAR-CONTADORES.
059300
059400     ADD 1 TO WKS-PG-TIMES-SHOWN(WKS-IND-PROGRESO).
059500     IF WKS-FUE-CORRECTA
059600        ADD 1 TO WKS-PG-TIMES-CORR(WKS-IND-PROGRESO)
059700        ADD 1 TO WKS-CNT-CORRECTAS
059800     ELSE
059900        ADD 1 TO WKS-PG-TIMES-INCOR(WKS-IND-PROGRESO)
060000        ADD 1 TO WKS-CNT-INCORRECTAS
060100     END-IF.
060200
060300     IF WKS-PG-TARJETA-NUEVA(WKS-IND-PROGRESO)
060400        ADD 1 TO WKS-CNT-TARJETAS-NUEVAS
060500     END-IF.
060600
060700 2400-ACTUALIZAR-CONTADORES-FIN.
060800     EXIT.
060900*----------------------------------------------------------------*
061000 2500-GRABAR-HISTORIAL.
061100
061200     MOVE RVW-USER-ID     TO HIST-USER-ID.
061300     MOVE RVW-CARD-ID     TO HIST-CARD-ID.
061400     MOVE RVW-DIRECTION   TO HIST-DIRECTION.
061500     MOVE RVW-ANSWER      TO HIST-ANSWER.
061600     MOVE RVW-DATE        TO HIST-DATE.
061700     IF WKS-FUE-CORRECTA
061800        MOVE 'Y' TO HIST-CORRECT
061900     ELSE
062000        MOVE 'N' TO HIST-CORRECT
062100     END-IF.
062200
062300     WRITE HISTORY-RECORD.
062400
062500 2500-GRABAR-HISTORIAL-FIN.
062600     EXIT.
062700*----------------------------------------------------------------*
062800* REGLA DE RACHA: COMPARA LA FECHA DE LA TRANSACCION CONTRA LA   *
062900* ULTIMA FECHA DE ESTUDIO GUARDADA                                *
063000*----------------------------------------------------------------*
063100 2600-ACTUALIZAR-ESTAD-USUARIO.
063200
063300     MOVE ZERO TO WKS-IND-USUARIO.
063400     SET LX-STAT TO 1.
063500     SEARCH WKS-ST-ENTRADA
063600        AT END MOVE ZERO TO WKS-IND-USUARIO
063700        WHEN WKS-ST-USER-ID(LX-STAT) = RVW-USER-ID
063800             SET WKS-IND-USUARIO TO LX-STAT
063900     END-SEARCH.
064000
064100     IF WKS-IND-USUARIO = ZERO
064200        ADD 1 TO WKS-TOTAL-USUARIOS
064300        MOVE WKS-TOTAL-USUARIOS TO WKS-IND-USUARIO
064400        MOVE RVW-USER-ID TO WKS-ST-USER-ID(WKS-IND-USUARIO)
064500        MOVE ZERO        TO WKS-ST-CARDS-STUD(WKS-IND-USUARIO)
064600                             WKS-ST-TOT-CORR(WKS-IND-USUARIO)
064700                             WKS-ST-TOT-INCOR(WKS-IND-USUARIO)
064800                             WKS-ST-CUR-STREAK(WKS-IND-USUARIO)
064900                             WKS-ST-LONG-STREAK(WKS-IND-USUARIO)
065000                             WKS-ST-LAST-STUDY(WKS-IND-USUARIO)
065100     END-IF.
065200
065300     IF WKS-ST-LAST-STUDY(WKS-IND-USUARIO) = ZERO
065400        MOVE 1 TO WKS-ST-CUR-STREAK(WKS-IND-USUARIO)
065500     ELSE
065600        COMPUTE WKS-DIAS-DIFERENCIA =                              TCK-331
065700                RVW-DATE - WKS-ST-LAST-STUDY(WKS-IND-USUARIO)
065800        EVALUATE TRUE
065900           WHEN WKS-DIAS-DIFERENCIA = 0
066000                CONTINUE
066100           WHEN WKS-DIAS-DIFERENCIA = 1                            TCK-331
066200                ADD 1 TO WKS-ST-CUR-STREAK(WKS-IND-USUARIO)
066300           WHEN OTHER
066400                MOVE 1 TO WKS-ST-CUR-STREAK(WKS-IND-USUARIO)       TCK-331
066500        END-EVALUATE
066600     END-IF.
066700
066800     IF WKS-ST-CUR-STREAK(WKS-IND-USUARIO) >
066900        WKS-ST-LONG-STREAK(WKS-IND-USUARIO)
067000        MOVE WKS-ST-CUR-STREAK(WKS-IND-USUARIO)
067100             TO WKS-ST-LONG-STREAK(WKS-IND-USUARIO)
067200     END-IF.
067300
067400     MOVE RVW-DATE TO WKS-ST-LAST-STUDY(WKS-IND-USUARIO).
067500
067600     IF WKS-PG-TARJETA-NUEVA(WKS-IND-PROGRESO)
067700        ADD 1 TO WKS-ST-CARDS-STUD(WKS-IND-USUARIO)
067800     END-IF.
067900     IF WKS-FUE-CORRECTA
068000        ADD 1 TO WKS-ST-TOT-CORR(WKS-IND-USUARIO)
068100     ELSE
068200        ADD 1 TO WKS-ST-TOT-INCOR(WKS-IND-USUARIO)
068300     END-IF.
068400
068500 2600-ACTUALIZAR-ESTAD-USUARIO-FIN.
068600     EXIT.
068700*----------------------------------------------------------------*
068800* POR CADA TOPICO DE LA TARJETA, SOLO CUANDO EL PROGRESO ES      *
068900* NUEVO: CARDS-SEEN + 1, Y MARCA COMPLETADO SI YA ALCANZO EL     *
069000* TOTAL DE TARJETAS ACTIVAS DEL TOPICO                           *
069100*----------------------------------------------------------------*
069200 2700-ACTUALIZAR-PROGRESO-TOPICO.
069300
069400     IF WKS-PG-TARJETA-NUEVA(WKS-IND-PROGRESO)                     TCK-332
069500        AND WKS-IND-TARJETA NOT = ZERO
069600        PERFORM 2710-ACTUALIZAR-UN-TOPICO-TARJ
069610           THRU 2710-ACTUALIZAR-UN-TOPICO-TARJ-FIN
069620           VARYING WKS-SUB-TOPICO-TARJ FROM 1 BY 1
069630           UNTIL WKS-SUB-TOPICO-TARJ > 2
069700     END-IF.
071000
071200 2700-ACTUALIZAR-PROGRESO-TOPICO-FIN.
071300     EXIT.
071310*----------------------------------------------------------------*
071320 2710-ACTUALIZAR-UN-TOPICO-TARJ.
071330
071340        IF WKS-SUB-TOPICO-TARJ = 1                                 TCK-332
071350           MOVE WKS-TJ-TOPICO-1(WKS-IND-TARJETA)
071360                TO WKS-NOMBRE-TOPICO-TARJ
071370        ELSE
071380           MOVE WKS-TJ-TOPICO-2(WKS-IND-TARJETA)
071390                TO WKS-NOMBRE-TOPICO-TARJ
071400        END-IF
071410        IF WKS-NOMBRE-TOPICO-TARJ NOT = SPACES
071420           PERFORM 2750-ACTUALIZAR-UN-TOPICO
071430              THRU 2750-ACTUALIZAR-UN-TOPICO-FIN
071440        END-IF.
071450
071460 2710-ACTUALIZAR-UN-TOPICO-TARJ-FIN.
071470     EXIT.
071400*----------------------------------------------------------------*
071500 2750-ACTUALIZAR-UN-TOPICO.
071600
071700     MOVE ZERO TO WKS-IND-TOPICO.
071800     SET LX-TOPIC TO 1.
071900     SEARCH WKS-TP-ENTRADA
072000        AT END MOVE ZERO TO WKS-IND-TOPICO
072100        WHEN WKS-TP-USER-ID(LX-TOPIC) = RVW-USER-ID
072200             AND WKS-TP-TOPIC-NAME(LX-TOPIC) =
072300                 WKS-NOMBRE-TOPICO-TARJ
072400             SET WKS-IND-TOPICO TO LX-TOPIC
072500     END-SEARCH.
072600
072700     IF WKS-IND-TOPICO = ZERO
072800        ADD 1 TO WKS-TOTAL-TOPICOS
072900        MOVE WKS-TOTAL-TOPICOS TO WKS-IND-TOPICO
073000        MOVE RVW-USER-ID TO WKS-TP-USER-ID(WKS-IND-TOPICO)
073100        MOVE WKS-NOMBRE-TOPICO-TARJ TO
073200             WKS-TP-TOPIC-NAME(WKS-IND-TOPICO)
073300        MOVE ZERO TO WKS-TP-CARDS-SEEN(WKS-IND-TOPICO)
073400        MOVE 'N'  TO WKS-TP-COMPLETED(WKS-IND-TOPICO)
073500     END-IF.
073600
073700     ADD 1 TO WKS-TP-CARDS-SEEN(WKS-IND-TOPICO).
073800
073900     IF NOT WKS-TP-ESTA-COMPLETO(WKS-IND-TOPICO)
074000        PERFORM 2760-CONTAR-ACTIVAS-DEL-TOPICO
074100           THRU 2760-CONTAR-ACTIVAS-DEL-TOPICO-FIN
074200        IF WKS-TP-CARDS-SEEN(WKS-IND-TOPICO) NOT <
074300           WKS-TOTAL-ACTIVAS-TOPIC
074400           MOVE 'Y' TO WKS-TP-COMPLETED(WKS-IND-TOPICO)
074500        END-IF
074600     END-IF.
074700
074800 2750-ACTUALIZAR-UN-TOPICO-FIN.
074900     EXIT.
075000*----------------------------------------------------------------*
075100 2760-CONTAR-ACTIVAS-DEL-TOPICO.
075200
075300     MOVE ZERO TO WKS-TOTAL-ACTIVAS-TOPIC.
075400     PERFORM 2765-PROBAR-TARJETA-ACTIVA
075410        THRU 2765-PROBAR-TARJETA-ACTIVA-FIN
075420        VARYING WKS-IND-TARJETA FROM 1 BY 1
075500        UNTIL WKS-IND-TARJETA > WKS-TOTAL-TARJETAS.
076400
076500 2760-CONTAR-ACTIVAS-DEL-TOPICO-FIN.
076600     EXIT.
076610*----------------------------------------------------------------*
076620 2765-PROBAR-TARJETA-ACTIVA.
076630
076640        IF WKS-TJ-ACTIVA(WKS-IND-TARJETA) = 'Y'
076650           AND (WKS-TJ-TOPICO-1(WKS-IND-TARJETA) =
076660                WKS-NOMBRE-TOPICO-TARJ
076670                OR WKS-TJ-TOPICO-2(WKS-IND-TARJETA) =
076680                   WKS-NOMBRE-TOPICO-TARJ)
076690           ADD 1 TO WKS-TOTAL-ACTIVAS-TOPIC
076695        END-IF.
076696
076697 2765-PROBAR-TARJETA-ACTIVA-FIN.
076698     EXIT.
076700*----------------------------------------------------------------*
076800* REGRABA LOS TRES MAESTROS COMPLETOS CON LOS VALORES FINALES    *
076900*----------------------------------------------------------------*
077000 2800-GRABAR-TABLAS-ACTUALIZADAS.
077100
077200     PERFORM 2810-GRABAR-UN-PROGRESO
077210        THRU 2810-GRABAR-UN-PROGRESO-FIN
077220        VARYING WKS-IND-PROGRESO FROM 1 BY 1
077300        UNTIL WKS-IND-PROGRESO > WKS-TOTAL-PROGRESOS.
077400
077500     PERFORM 2820-GRABAR-UNA-ESTADISTICA
077510        THRU 2820-GRABAR-UNA-ESTADISTICA-FIN
077520        VARYING WKS-IND-USUARIO FROM 1 BY 1
077530        UNTIL WKS-IND-USUARIO > WKS-TOTAL-USUARIOS.
077540
077550     PERFORM 2830-GRABAR-UN-TOPICO
077560        THRU 2830-GRABAR-UN-TOPICO-FIN
077570        VARYING WKS-IND-TOPICO FROM 1 BY 1
077580        UNTIL WKS-IND-TOPICO > WKS-TOTAL-TOPICOS.
077590
077600 2800-GRABAR-TABLAS-ACTUALIZADAS-FIN.
077610     EXIT.
077620*----------------------------------------------------------------*
077630 2810-GRABAR-UN-PROGRESO.
077640
077650        MOVE WKS-PG-USER-ID(WKS-IND-PROGRESO)    TO PROG-USER-ID
077660        MOVE WKS-PG-CARD-ID(WKS-IND-PROGRESO)    TO PROG-CARD-ID
077670        MOVE WKS-PG-TIMES-SHOWN(WKS-IND-PROGRESO) TO
077680             PROG-TIMES-SHOWN
077690        MOVE WKS-PG-TIMES-CORR(WKS-IND-PROGRESO) TO
077700             PROG-TIMES-CORRECT
077710        MOVE WKS-PG-TIMES-INCOR(WKS-IND-PROGRESO) TO
077720             PROG-TIMES-INCORR
077730        MOVE WKS-PG-EASE(WKS-IND-PROGRESO)       TO
077740             PROG-EASE-FACTOR
077750        MOVE WKS-PG-INTERVAL(WKS-IND-PROGRESO)   TO PROG-INTERVAL
077760        MOVE WKS-PG-REPS(WKS-IND-PROGRESO)       TO PROG-REPETITIONS
077770        MOVE WKS-PG-NEXT-REVIEW(WKS-IND-PROGRESO) TO
077780             PROG-NEXT-REVIEW
077790        MOVE WKS-PG-LAST-SHOWN(WKS-IND-PROGRESO) TO PROG-LAST-SHOWN
077800        WRITE PROGRESS-RECORD
077810        ADD 1 TO WKS-CNT-PROGRESOS-ESCR.
077820
077830 2810-GRABAR-UN-PROGRESO-FIN.
077840     EXIT.
077850*----------------------------------------------------------------*
077860 2820-GRABAR-UNA-ESTADISTICA.
077870
077880        MOVE WKS-ST-USER-ID(WKS-IND-USUARIO)     TO STAT-USER-ID
077890        MOVE WKS-ST-CARDS-STUD(WKS-IND-USUARIO)  TO
077900             STAT-CARDS-STUDIED
077910        MOVE WKS-ST-TOT-CORR(WKS-IND-USUARIO)    TO
077920             STAT-TOTAL-CORRECT
077930        MOVE WKS-ST-TOT-INCOR(WKS-IND-USUARIO)   TO
077940             STAT-TOTAL-INCORR
077950        MOVE WKS-ST-CUR-STREAK(WKS-IND-USUARIO)  TO STAT-CUR-STREAK
077960        MOVE WKS-ST-LONG-STREAK(WKS-IND-USUARIO) TO
077970             STAT-LONG-STREAK
077980        MOVE WKS-ST-LAST-STUDY(WKS-IND-USUARIO)  TO STAT-LAST-STUDY
077990        WRITE USER-STATS-RECORD.
078000
078010 2820-GRABAR-UNA-ESTADISTICA-FIN.
078020     EXIT.
078030*----------------------------------------------------------------*
078040 2830-GRABAR-UN-TOPICO.
078050
078060        MOVE WKS-TP-USER-ID(WKS-IND-TOPICO)    TO TPRG-USER-ID
078070        MOVE WKS-TP-TOPIC-NAME(WKS-IND-TOPICO) TO TPRG-TOPIC-NAME
078080        MOVE WKS-TP-CARDS-SEEN(WKS-IND-TOPICO) TO TPRG-CARDS-SEEN
078090        MOVE WKS-TP-COMPLETED(WKS-IND-TOPICO)  TO TPRG-COMPLETED
078100        WRITE TOPIC-PROGRESS-RECORD.
078110
078120 2830-GRABAR-UN-TOPICO-FIN.
078130     EXIT.
082000*----------------------------------------------------------------*
082100 3000-REPORTE-CONTROL.
082200
082300     DISPLAY "===============================================".
082400     DISPLAY "||       LXPOST - REPORTE DE CONTROL          ||".
082500     DISPLAY "===============================================".
082600     DISPLAY "||  TRANSACCIONES LEIDAS      : (" WKS-CNT-LEIDAS
082700             ")".
082800     DISPLAY "||  RESPUESTAS CORRECTAS      : ("
082900             WKS-CNT-CORRECTAS ")".
083000     DISPLAY "||  RESPUESTAS INCORRECTAS    : ("
083100             WKS-CNT-INCORRECTAS ")".
083200     DISPLAY "||  TARJETAS NUEVAS INICIADAS : ("
083300             WKS-CNT-TARJETAS-NUEVAS ")".
083400     DISPLAY "||  REGISTROS DE PROGRESO ESCRITOS : ("
083500             WKS-CNT-PROGRESOS-ESCR ")".
083600     DISPLAY "===============================================".
083700
083800 3000-REPORTE-CONTROL-FIN.
083900     EXIT.
084000*----------------------------------------------------------------*
084100 9000-CERRAR-ARCHIVOS.
084200
084300     CLOSE CARD-MASTER-FILE
084400           REVIEW-TRANS-FILE
084500           PROGRESS-FILE
084600           HISTORY-OUT-FILE
084700           STATS-FILE
084800           TOPIC-FILE.
084900
085000 9000-CERRAR-ARCHIVOS-FIN.
085100     EXIT.
085200*----------------------------------------------------------------*
