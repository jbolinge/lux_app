000100******************************************************************
000200* PROGRAM-ID  : LXANSCHK                                         *
000300* AUTHOR      : E. MONTOYA                                       *
000400* INSTALLATION: LUXLEARN DATA CENTER                             *
000500* DATE-WRITTEN: 05/21/1991                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY    : UNCLASSIFIED - INTERNAL USE ONLY                 *
000800* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000900* PROGRAMA    : LXANSCHK                                         *
001000* TIPO        : BATCH - SUBRUTINA (CALL, SIN ARCHIVOS)           *
001100* DESCRIPCION : COMPARA LA RESPUESTA LIBRE DEL USUARIO CONTRA EL *
001200*             : TEXTO CORRECTO DE LA TARJETA.  NORMALIZA AMBAS   *
001300*             : CADENAS, PRUEBA IGUALDAD EXACTA, LUEGO TOLERANCIA*
001400*             : DE UN ERROR DE DIGITACION (DISTANCIA LEVENSHTEIN)*
001500*             : Y POR ULTIMO LAS FORMAS ALTERNATIVAS SEPARADAS   *
001600*             : POR DIAGONAL '/'.  LLAMADA DESDE LXPOST CUANDO LA*
001700*             : TRANSACCION VIENE EN MODO DE RESPUESTA LIBRE (T).*
001800* ARCHIVOS    : NO APLICA                                        *
001900* PROGRAMA(S) : NO APLICA (CALLED BY LXPOST)                     *
002000******************************************************************
002100*    H I S T O R I A L   D E   C A M B I O S                     *
002200* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002300* -------- ------------- -------- ------------------------------ *
002400* 05/21/91 E.MONTOYA      N/A     VERSION ORIGINAL - SOLO IGUALDAD*
002500*                                 EXACTA CASE-INSENSITIVE         *
002600* 07/09/96 G.SOLIS        REQ-119 SE AGREGA TOLERANCIA DE TYPO   *
002700*                                 (LEVENSHTEIN <= 1) Y FORMAS     *
002800*                                 ALTERNATIVAS CON DIAGONAL      *
002900* 09/30/98 D.RAMIREZ      Y2K-10  REVISION GENERAL, SIN IMPACTO  *
003000*                                 DE FECHAS EN ESTA RUTINA        *
003100* 04/10/23 E.RAMIREZ      TCK-334 SE AGREGA COLAPSO DE ESPACIOS   *
003200*                                 EN BLANCO MULTIPLES Y RECORTE   *
003300*                                 DE UN SIGNO DE PUNTUACION FINAL *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. LXANSCHK.
003700 AUTHOR.     E. MONTOYA.
003800 INSTALLATION. LUXLEARN DATA CENTER.
003900 DATE-WRITTEN. 05/21/1991.
004000 DATE-COMPILED.
004100 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*        A R E A S   D E   N O R M A L I Z A C I O N              *
005200******************************************************************
005300 01  WKS-AREA-USUARIO                PIC X(40) VALUE SPACES.
005400 01  WKS-TABLA-USUARIO REDEFINES WKS-AREA-USUARIO.
005500     05  WKS-TU-CARACTER PIC X(01) OCCURS 40.
005600
005700 01  WKS-AREA-CORRECTA               PIC X(40) VALUE SPACES.
005800 01  WKS-TABLA-CORRECTA REDEFINES WKS-AREA-CORRECTA.
005900     05  WKS-TC-CARACTER PIC X(01) OCCURS 40.
006000
006100 01  WKS-NORM-USUARIO                PIC X(40) VALUE SPACES.
006200 01  WKS-NORM-CORRECTA               PIC X(40) VALUE SPACES.
006300 01  WKS-NORM-ALTERNA-1              PIC X(40) VALUE SPACES.
006400 01  WKS-NORM-ALTERNA-2              PIC X(40) VALUE SPACES.
006500
006600 01  WKS-AREA-TRABAJO                PIC X(40) VALUE SPACES.
006700 01  WKS-TABLA-TRABAJO REDEFINES WKS-AREA-TRABAJO.
006800     05  WKS-TT-CARACTER PIC X(01) OCCURS 40.
006900
007000 01  WKS-CAMPOS-DE-TRABAJO.
007100     05  WKS-LONGITUD-ENT            PIC 9(02) COMP VALUE ZEROS.
007200     05  WKS-LONGITUD-SAL            PIC 9(02) COMP VALUE ZEROS.
007300     05  WKS-SUB-ENT                 PIC 9(02) COMP VALUE ZEROS.
007400     05  WKS-ULTIMO-FUE-ESPACIO      PIC X(01) VALUE 'N'.
007500         88  WKS-ANTERIOR-ESPACIO            VALUE 'Y'.
007600     05  WKS-POS-DIAGONAL            PIC 9(02) COMP VALUE ZEROS.
007700
007800******************************************************************
007900*       M A T R I Z   D E   D I S T A N C I A   L E V E N S H T E I N
008000******************************************************************
008100 01  WKS-LEV-LARGO-1                 PIC 9(02) COMP VALUE ZEROS.
008200 01  WKS-LEV-LARGO-2                 PIC 9(02) COMP VALUE ZEROS.
008300 77  WKS-LEV-I                       PIC 9(02) COMP VALUE ZEROS.
008400 77  WKS-LEV-J                       PIC 9(02) COMP VALUE ZEROS.
008500 77  WKS-LEV-COSTO                   PIC 9(02) COMP VALUE ZEROS.
008600 77  WKS-LEV-DISTANCIA               PIC 9(02) COMP VALUE ZEROS.
008700 77  WKS-LEV-MIN-TEMP                PIC 9(02) COMP VALUE ZEROS.
008800 01  WKS-LEV-MATRIZ.
008900     05  WKS-LEV-FILA OCCURS 41 TIMES INDEXED BY LX-LEV-I.
009000         10  WKS-LEV-COL OCCURS 41 TIMES INDEXED BY LX-LEV-J
009100                          PIC 9(02) COMP.
009200*----------------------------------------------------------------*
009300 LINKAGE SECTION.
009400 01  LK-ANS-ENTRADA.
009500     05  LK-ANS-RESPUESTA-USR        PIC X(40).
009600     05  LK-ANS-RESPUESTA-COR        PIC X(40).
009700 01  LK-ANS-SALIDA.
009800     05  LK-ANS-ES-CORRECTA          PIC X(01).
009900         88  LK-ANS-CORRECTA                  VALUE 'Y'.
010000         88  LK-ANS-INCORRECTA                VALUE 'N'.
010100     05  LK-ANS-CALIDAD              PIC X(09).
010200         88  LK-ANS-CAL-EXACTA                VALUE 'EXACT'.
010300         88  LK-ANS-CAL-CERCANA               VALUE 'CLOSE'.
010400         88  LK-ANS-CAL-INCORRECTA            VALUE 'INCORRECT'.
010500*----------------------------------------------------------------*
010600 PROCEDURE DIVISION USING LK-ANS-ENTRADA, LK-ANS-SALIDA.
010700*----------------------------------------------------------------*
010800     MOVE 'N'         TO LK-ANS-ES-CORRECTA.
010900     MOVE 'INCORRECT' TO LK-ANS-CALIDAD.
011000
011100     MOVE LK-ANS-RESPUESTA-USR TO WKS-AREA-USUARIO.
011200     PERFORM 1000-NORMALIZAR THRU 1000-NORMALIZAR-FIN.
011300     MOVE WKS-AREA-TRABAJO TO WKS-NORM-USUARIO.
011400
011500     MOVE LK-ANS-RESPUESTA-COR TO WKS-AREA-USUARIO.
011600     PERFORM 1000-NORMALIZAR THRU 1000-NORMALIZAR-FIN.
011700     MOVE WKS-AREA-TRABAJO TO WKS-NORM-CORRECTA.
011800
011900     IF WKS-NORM-USUARIO = WKS-NORM-CORRECTA
012000        MOVE 'Y'     TO LK-ANS-ES-CORRECTA
012100        MOVE 'EXACT' TO LK-ANS-CALIDAD
012200     ELSE
012300        PERFORM 2000-COMPARAR-LEVENSHTEIN
012400           THRU 2000-COMPARAR-LEVENSHTEIN-FIN
012500        IF WKS-LEV-DISTANCIA NOT > 1
012600           MOVE 'Y'     TO LK-ANS-ES-CORRECTA
012700           MOVE 'CLOSE' TO LK-ANS-CALIDAD
012800        ELSE
012900           PERFORM 2200-COMPARAR-ALTERNATIVAS
013000              THRU 2200-COMPARAR-ALTERNATIVAS-FIN
013100           IF LK-ANS-CORRECTA
013200              MOVE 'EXACT' TO LK-ANS-CALIDAD
013300           END-IF
013400        END-IF
013500     END-IF.
013600
013700     EXIT PROGRAM.
013800*----------------------------------------------------------------*
013900* NORMALIZA WKS-AREA-USUARIO (CONVIERTE A MINUSCULAS, COLAPSA    *
014000* ESPACIOS EN BLANCO REPETIDOS A UNO SOLO, RECORTA BLANCOS AL    *
014100* PRINCIPIO/FINAL Y QUITA UN SOLO SIGNO '.','!','?' FINAL) Y     *
014200* DEJA EL RESULTADO EN WKS-AREA-TRABAJO                          *
014300*----------------------------------------------------------------*
014400 1000-NORMALIZAR.
014500
014600     INSPECT WKS-AREA-USUARIO
014700         CONVERTING
014800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014900         TO
015000         "abcdefghijklmnopqrstuvwxyz".
015100
015200     MOVE SPACES TO WKS-AREA-TRABAJO.
015300     MOVE 'Y'    TO WKS-ULTIMO-FUE-ESPACIO.
015400     MOVE ZERO   TO WKS-LONGITUD-SAL.
015500
015600     PERFORM 1010-COLAPSAR-ESPACIOS                                TCK-334
015700        THRU 1010-COLAPSAR-ESPACIOS-FIN                            TCK-334
015800        VARYING WKS-SUB-ENT FROM 1 BY 1
015900        UNTIL WKS-SUB-ENT > 40.
017200
017300* --- RECORTA EL ESPACIO FINAL QUE PUDO HABER QUEDADO COLGADO
017400     IF WKS-LONGITUD-SAL > 0
017500        IF WKS-TT-CARACTER(WKS-LONGITUD-SAL) = SPACE
017600           SUBTRACT 1 FROM WKS-LONGITUD-SAL
017700        END-IF
017800     END-IF.
017900
018000* --- QUITA UN SOLO SIGNO DE PUNTUACION FINAL, SI LO HAY
018100     IF WKS-LONGITUD-SAL > 0
018200        IF WKS-TT-CARACTER(WKS-LONGITUD-SAL) = '.' OR
018300           WKS-TT-CARACTER(WKS-LONGITUD-SAL) = '!' OR
018400           WKS-TT-CARACTER(WKS-LONGITUD-SAL) = '?'
018500           SUBTRACT 1 FROM WKS-LONGITUD-SAL
018600        END-IF
018700     END-IF.
018800
018900* --- LIMPIA LO QUE QUEDA DESPUES DE LA LONGITUD FINAL CALCULADA
019000     IF WKS-LONGITUD-SAL < 40
019100        PERFORM 1020-LIMPIAR-SOBRANTE
019200           THRU 1020-LIMPIAR-SOBRANTE-FIN
019300           VARYING WKS-SUB-ENT FROM WKS-LONGITUD-SAL BY 1
019400           UNTIL WKS-SUB-ENT > 40
019500     END-IF.
019800
019900 1000-NORMALIZAR-FIN.
020000     EXIT.
020010*----------------------------------------------------------------*
020020 1010-COLAPSAR-ESPACIOS.
020030
020040     IF WKS-TU-CARACTER(WKS-SUB-ENT) = SPACE
020050        IF NOT WKS-ANTERIOR-ESPACIO
020060           ADD 1 TO WKS-LONGITUD-SAL
020070           MOVE SPACE
020080                TO WKS-TT-CARACTER(WKS-LONGITUD-SAL)
020090           MOVE 'Y' TO WKS-ULTIMO-FUE-ESPACIO
020100        END-IF
020110     ELSE
020120        ADD 1 TO WKS-LONGITUD-SAL
020130        MOVE WKS-TU-CARACTER(WKS-SUB-ENT)
020140             TO WKS-TT-CARACTER(WKS-LONGITUD-SAL)
020150        MOVE 'N' TO WKS-ULTIMO-FUE-ESPACIO
020160     END-IF.
020170
020180 1010-COLAPSAR-ESPACIOS-FIN.
020190     EXIT.
020200*----------------------------------------------------------------*
020210 1020-LIMPIAR-SOBRANTE.
020220
020230     IF WKS-SUB-ENT > WKS-LONGITUD-SAL
020240        MOVE SPACE TO WKS-TT-CARACTER(WKS-SUB-ENT)
020250     END-IF.
020260
020270 1020-LIMPIAR-SOBRANTE-FIN.
020280     EXIT.
020100*----------------------------------------------------------------*
020200* CALCULA LA DISTANCIA LEVENSHTEIN (INSERTAR/BORRAR/SUSTITUIR,   *
020300* COSTO UNITARIO) ENTRE WKS-NORM-USUARIO Y WKS-NORM-CORRECTA     *
020400*----------------------------------------------------------------*
020500 2000-COMPARAR-LEVENSHTEIN.
020600
020700     PERFORM 2010-MEDIR-LONGITUDES
020800        THRU 2010-MEDIR-LONGITUDES-FIN.
020900
021000     PERFORM 2030-INIT-FILA-CERO
021010        THRU 2030-INIT-FILA-CERO-FIN
021020        VARYING WKS-LEV-I FROM 0 BY 1
021030        UNTIL WKS-LEV-I > WKS-LEV-LARGO-1.
021400
021500     PERFORM 2040-INIT-COLUMNA-CERO
021510        THRU 2040-INIT-COLUMNA-CERO-FIN
021520        VARYING WKS-LEV-J FROM 0 BY 1
021530        UNTIL WKS-LEV-J > WKS-LEV-LARGO-2.
021900
022000     PERFORM 2050-LLENAR-MATRIZ
022010        THRU 2050-LLENAR-MATRIZ-FIN
022020        VARYING WKS-LEV-I FROM 1 BY 1
022030        UNTIL WKS-LEV-I > WKS-LEV-LARGO-1.
023600
023700     MOVE WKS-LEV-COL(WKS-LEV-LARGO-1 + 1, WKS-LEV-LARGO-2 + 1)
023800          TO WKS-LEV-DISTANCIA.
023900
024000 2000-COMPARAR-LEVENSHTEIN-FIN.
024100     EXIT.
024200*----------------------------------------------------------------*
024210 2030-INIT-FILA-CERO.
024220
024230     MOVE WKS-LEV-I TO WKS-LEV-COL(WKS-LEV-I + 1, 1).
024240
024250 2030-INIT-FILA-CERO-FIN.
024260     EXIT.
024270*----------------------------------------------------------------*
024280 2040-INIT-COLUMNA-CERO.
024290
024300     MOVE WKS-LEV-J TO WKS-LEV-COL(1, WKS-LEV-J + 1).
024310
024320 2040-INIT-COLUMNA-CERO-FIN.
024330     EXIT.
024340*----------------------------------------------------------------*
024350 2050-LLENAR-MATRIZ.
024360
024370     PERFORM 2060-LLENAR-FILA
024380        THRU 2060-LLENAR-FILA-FIN
024390        VARYING WKS-LEV-J FROM 1 BY 1
024400        UNTIL WKS-LEV-J > WKS-LEV-LARGO-2.
024410
024420 2050-LLENAR-MATRIZ-FIN.
024430     EXIT.
024440*----------------------------------------------------------------*
024450 2060-LLENAR-FILA.
024460
024470     IF WKS-NORM-USUARIO(WKS-LEV-I:1) =
024480        WKS-NORM-CORRECTA(WKS-LEV-J:1)
024490        MOVE WKS-LEV-COL(WKS-LEV-I, WKS-LEV-J)
024500             TO WKS-LEV-COL(WKS-LEV-I + 1, WKS-LEV-J + 1)
024510     ELSE
024520        PERFORM 2020-MENOR-DE-TRES
024530           THRU 2020-MENOR-DE-TRES-FIN
024540        MOVE WKS-LEV-MIN-TEMP
024550             TO WKS-LEV-COL(WKS-LEV-I + 1, WKS-LEV-J + 1)
024560     END-IF.
024570
024580 2060-LLENAR-FILA-FIN.
024590     EXIT.
024600*----------------------------------------------------------------*
024300 2010-MEDIR-LONGITUDES.
024400
024500     MOVE ZERO TO WKS-LEV-LARGO-1 WKS-LEV-LARGO-2.
024600
024700     PERFORM 2011-MEDIR-LARGO-1
024710        THRU 2011-MEDIR-LARGO-1-FIN
024720        VARYING WKS-SUB-ENT FROM 1 BY 1
024730        UNTIL WKS-SUB-ENT > 40.
025300
025400     PERFORM 2012-MEDIR-LARGO-2
025410        THRU 2012-MEDIR-LARGO-2-FIN
025420        VARYING WKS-SUB-ENT FROM 1 BY 1
025430        UNTIL WKS-SUB-ENT > 40.
026000
026100 2010-MEDIR-LONGITUDES-FIN.
026200     EXIT.
026210*----------------------------------------------------------------*
026220 2011-MEDIR-LARGO-1.
026230
026240     IF WKS-NORM-USUARIO(WKS-SUB-ENT:1) NOT = SPACE
026250        MOVE WKS-SUB-ENT TO WKS-LEV-LARGO-1
026260     END-IF.
026270
026280 2011-MEDIR-LARGO-1-FIN.
026290     EXIT.
026300*----------------------------------------------------------------*
026310 2012-MEDIR-LARGO-2.
026320
026330     IF WKS-NORM-CORRECTA(WKS-SUB-ENT:1) NOT = SPACE
026340        MOVE WKS-SUB-ENT TO WKS-LEV-LARGO-2
026350     END-IF.
026360
026370 2012-MEDIR-LARGO-2-FIN.
026380     EXIT.
026390*----------------------------------------------------------------*
026400* MENOR DE LAS TRES CELDAS VECINAS + 1 (SUSTITUCION/BORRAR/      *
026500* INSERTAR), PARA LA CELDA (WKS-LEV-I + 1, WKS-LEV-J + 1)        *
026600*----------------------------------------------------------------*
026700 2020-MENOR-DE-TRES.
026800
026900     MOVE WKS-LEV-COL(WKS-LEV-I, WKS-LEV-J) TO WKS-LEV-MIN-TEMP.
027000     IF WKS-LEV-COL(WKS-LEV-I, WKS-LEV-J + 1) < WKS-LEV-MIN-TEMP
027100        MOVE WKS-LEV-COL(WKS-LEV-I, WKS-LEV-J + 1)
027200             TO WKS-LEV-MIN-TEMP
027300     END-IF.
027400     IF WKS-LEV-COL(WKS-LEV-I + 1, WKS-LEV-J) < WKS-LEV-MIN-TEMP
027500        MOVE WKS-LEV-COL(WKS-LEV-I + 1, WKS-LEV-J)
027600             TO WKS-LEV-MIN-TEMP
027700     END-IF.
027800     ADD 1 TO WKS-LEV-MIN-TEMP.
027900
028000 2020-MENOR-DE-TRES-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300* FORMAS ALTERNATIVAS: SI LA RESPUESTA CORRECTA NORMALIZADA      *
028400* CONTIENE UNA DIAGONAL '/', TAMBIEN SE ACEPTA LA FORMA CON LA   *
028500* DIAGONAL CAMBIADA POR UN ESPACIO O QUITADA POR COMPLETO        *
028600*----------------------------------------------------------------*
028700 2200-COMPARAR-ALTERNATIVAS.
028800
028900     MOVE ZERO TO WKS-POS-DIAGONAL.
029000     PERFORM 2205-BUSCAR-DIAGONAL
029010        THRU 2205-BUSCAR-DIAGONAL-FIN
029020        VARYING WKS-SUB-ENT FROM 1 BY 1
029030        UNTIL WKS-SUB-ENT > 40.
029800
029900     IF WKS-POS-DIAGONAL = ZERO
030000        MOVE 'N' TO LK-ANS-ES-CORRECTA
030100     ELSE
030200        MOVE WKS-NORM-CORRECTA TO WKS-AREA-USUARIO
030300        MOVE SPACE TO WKS-TU-CARACTER(WKS-POS-DIAGONAL)
030400        MOVE WKS-AREA-USUARIO TO WKS-AREA-TRABAJO
030500        PERFORM 1000-NORMALIZAR THRU 1000-NORMALIZAR-FIN
030600        MOVE WKS-AREA-TRABAJO TO WKS-NORM-ALTERNA-1
030700
030800        MOVE SPACES TO WKS-AREA-USUARIO
030900        PERFORM 2210-QUITAR-DIAGONAL
031000           THRU 2210-QUITAR-DIAGONAL-FIN
031100        PERFORM 1000-NORMALIZAR THRU 1000-NORMALIZAR-FIN
031200        MOVE WKS-AREA-TRABAJO TO WKS-NORM-ALTERNA-2
031300
031400        IF WKS-NORM-USUARIO = WKS-NORM-ALTERNA-1 OR
031500           WKS-NORM-USUARIO = WKS-NORM-ALTERNA-2
031600           MOVE 'Y' TO LK-ANS-ES-CORRECTA
031700        ELSE
031800           MOVE 'N' TO LK-ANS-ES-CORRECTA
031900        END-IF
032000     END-IF.
032100
032200 2200-COMPARAR-ALTERNATIVAS-FIN.
032300     EXIT.
032310*----------------------------------------------------------------*
032320 2205-BUSCAR-DIAGONAL.
032330
032340     IF WKS-NORM-CORRECTA(WKS-SUB-ENT:1) = '/'
032350        IF WKS-POS-DIAGONAL = ZERO
032360           MOVE WKS-SUB-ENT TO WKS-POS-DIAGONAL
032370        END-IF
032380     END-IF.
032390
032400 2205-BUSCAR-DIAGONAL-FIN.
032410     EXIT.
032420*----------------------------------------------------------------*
032500* ARMA WKS-AREA-USUARIO SIN LA DIAGONAL (DESPLAZANDO LOS         *
032600* CARACTERES SIGUIENTES UNA POSICION A LA IZQUIERDA)             *
032700*----------------------------------------------------------------*
032800 2210-QUITAR-DIAGONAL.
032900
033000     MOVE ZERO TO WKS-LONGITUD-SAL.
033100     PERFORM 2215-COPIAR-SIN-DIAGONAL
033110        THRU 2215-COPIAR-SIN-DIAGONAL-FIN
033120        VARYING WKS-SUB-ENT FROM 1 BY 1
033130        UNTIL WKS-SUB-ENT > 40.
034200
034300 2210-QUITAR-DIAGONAL-FIN.
034400     EXIT.
034410*----------------------------------------------------------------*
034420 2215-COPIAR-SIN-DIAGONAL.
034430
034440     IF WKS-SUB-ENT NOT = WKS-POS-DIAGONAL
034450        IF WKS-NORM-CORRECTA(WKS-SUB-ENT:1) NOT = SPACE OR
034460           WKS-SUB-ENT < WKS-POS-DIAGONAL
034470           ADD 1 TO WKS-LONGITUD-SAL
034480           MOVE WKS-NORM-CORRECTA(WKS-SUB-ENT:1)
034490                TO WKS-TU-CARACTER(WKS-LONGITUD-SAL)
034500        END-IF
034510     END-IF.
034520
034530 2215-COPIAR-SIN-DIAGONAL-FIN.
034540     EXIT.
034550*----------------------------------------------------------------*
034600 END PROGRAM LXANSCHK.
