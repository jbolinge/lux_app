000100******************************************************************
000200* FECHA       : 11/02/1993                                       *
000300* PROGRAMADOR : GERARDO SOLIS                                    *
000400* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000500* PROGRAMA    : LXIMPORT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE IMPORTACION DE TARJETAS.  LEE UN       *
000800*             : ARCHIVO DE TEXTO DELIMITADO POR BARRAS (|) CON    *
000900*             : UNA TARJETA POR RENGLON, VALIDA CAMPOS, DESCARTA  *
001000*             : DUPLICADOS, APLICA LAS REGLAS DE DIFICULTAD Y DE  *
001100*             : REGISTRO, REGISTRA TOPICOS NUEVOS, Y AGREGA LAS   *
001200*             : TARJETAS VALIDAS AL MAESTRO.  EMITE UN REPORTE    *
001300*             : DE CONTROL CON UN RENGLON POR ERROR Y LOS         *
001400*             : TOTALES FINALES.                                  *
001500* ARCHIVOS    : IMPFILE  (ENTRADA, SECUENCIAL, TEXTO DELIMITADO)  *
001600*             : CARDREC  (ENTRADA/SALIDA, TABLA EN MEMORIA)        *
001700******************************************************************
001800*    H I S T O R I A L   D E   C A M B I O S                     *
001900* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002000* -------- ------------- -------- ------------------------------ *
002100* 11/02/93 G.SOLIS        REQ-118 VERSION ORIGINAL DE LA CORRIDA  *
002200*                                 DE IMPORTACION (SOLO VOCABULA-  *
002300*                                 RIO, SIN FRASES)                *
002400* 08/30/96 E.MONTOYA      REQ-119 SE AGREGA TIPO FRASE Y CAMPO DE *
002500*                                 REGISTRO (NEUTRO/FORMAL/INFOR-  *
002600*                                 MAL)                             *
002700* 09/30/98 D.RAMIREZ      Y2K-09  SECUENCIA DE TARJETA PASA A     *
002800*                                 CONTADOR NUMERICO, NO FECHA     *
002900* 04/10/23 E.RAMIREZ      TCK-333 SE AGREGA REGISTRO AUTOMATICO   *
003000*                                 DE TOPICOS NUEVOS EN LA TABLA   *
003100*                                 DE TOPICOS VISTOS                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. LXIMPORT.
003500 AUTHOR.     G. SOLIS.
003600 INSTALLATION. LUXLEARN DATA CENTER.
003700 DATE-WRITTEN. 11/02/1993.
003800 DATE-COMPILED.
003900 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT IMPORT-IN-FILE    ASSIGN TO IMPFILE
004800            FILE STATUS       IS FS-IMPFILE.
004900     SELECT CARD-MASTER-FILE  ASSIGN TO CARDMAST
005000            FILE STATUS       IS FS-CARDMAST.
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*1 -->ARCHIVO DE IMPORTACION, UN RENGLON DE TEXTO POR TARJETA
005500 FD  IMPORT-IN-FILE
005600     RECORD CONTAINS 1 TO 200 CHARACTERS.
005700 01  IMPORT-IN-RECORD            PIC X(200).
005800*2 -->MAESTRO DE TARJETAS.  SE ABRE EN ENTRADA PARA CARGAR LA
005900*    TABLA Y DETECTAR DUPLICADOS; SE CIERRA Y SE REABRE EN SALIDA
006000*    PARA REGRABAR EL MAESTRO COMPLETO MAS LAS TARJETAS NUEVAS
006100 FD  CARD-MASTER-FILE.
006200     COPY CARDREC.
006300*----------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*                V A R I A B L E S   F I L E   S T A T U S       *
006700******************************************************************
006800 01  WKS-ARCHIVOS-STATUS.
006900     05  FS-IMPFILE              PIC 9(02) VALUE ZEROS.
007000     05  FS-CARDMAST             PIC 9(02) VALUE ZEROS.
007100     05  FILLER                  PIC X(16) VALUE SPACES.
007110* --- VISTA PLANA DE LOS FILE STATUS, USADA SOLO PARA EL
007120*     DESPLIEGUE DE DEPURACION EN CORRIDAS DE PRUEBA
007130 01  WKS-ARCHIVOS-STATUS-PLANO REDEFINES WKS-ARCHIVOS-STATUS.
007140     05  WKS-EST-PLANO           PIC X(20).
007200******************************************************************
007300*                  B A N D E R A S   D E   F I N                *
007400******************************************************************
007500 01  WKS-BANDERAS-FIN.
007600     05  WKS-FIN-IMPFILE         PIC X(01) VALUE 'N'.
007700         88  WKS-NO-HAY-MAS-RENGLONES    VALUE 'Y'.
007800     05  WKS-FIN-CARDMAST        PIC X(01) VALUE 'N'.
007900         88  WKS-NO-HAY-MAS-TARJETAS     VALUE 'Y'.
008000     05  FILLER                  PIC X(18) VALUE SPACES.
008010* --- VISTA PLANA DE LAS BANDERAS DE FIN, MISMO PROPOSITO QUE
008020*     WKS-ARCHIVOS-STATUS-PLANO ARRIBA
008030 01  WKS-BANDERAS-FIN-PLANO REDEFINES WKS-BANDERAS-FIN.
008040     05  WKS-BAN-PLANO           PIC X(20).
008100******************************************************************
008200*       T A B L A   D E   T A R J E T A S   E N   M E M O R I A  *
008300******************************************************************
008400 77  WKS-TOTAL-TARJETAS          PIC 9(05) COMP VALUE ZEROS.
008500 77  WKS-ULTIMO-CARD-ID          PIC 9(05) COMP VALUE ZEROS.
008600 77  WKS-ULTIMA-SECUENCIA        PIC 9(05) COMP VALUE ZEROS.
008700 01  WKS-TABLA-TARJETAS.
008800     05  WKS-TARJETA OCCURS 1 TO 2000 TIMES
008900                     DEPENDING ON WKS-TOTAL-TARJETAS
009000                     INDEXED BY LX-TARJ.
009100         10  WKS-TJ-ID           PIC 9(05).
009200         10  WKS-TJ-TIPO         PIC X(01).
009300         10  WKS-TJ-LUX          PIC X(40).
009400         10  WKS-TJ-ENG          PIC X(40).
009500         10  WKS-TJ-DIFICULTAD   PIC 9(01).
009600         10  WKS-TJ-REGISTRO     PIC X(08).
009700         10  WKS-TJ-TOPICO-1     PIC X(20).
009800         10  WKS-TJ-TOPICO-2     PIC X(20).
009900         10  WKS-TJ-ACTIVA       PIC X(01).
010000         10  WKS-TJ-SECUENCIA    PIC 9(05).
010100******************************************************************
010200*              T A B L A   D E   T O P I C O S   V I S T O S    *
010300******************************************************************
010400 77  WKS-TOTAL-TOPICOS-VISTOS    PIC 9(05) COMP VALUE ZEROS.
010500 01  WKS-TABLA-TOPICOS-VISTOS.
010600     05  WKS-TV-NOMBRE OCCURS 1 TO 100 TIMES
010700                       DEPENDING ON WKS-TOTAL-TOPICOS-VISTOS
010800                       INDEXED BY LX-TOPVIS
010900                       PIC X(20).
011000******************************************************************
011100*               C A M P O S    D E    T R A B A J O              *
011200******************************************************************
011300 01  WKS-CAMPOS-DE-TRABAJO.
011400     05  WKS-NUM-RENGLON          PIC 9(06) COMP VALUE ZEROS.
011500     05  WKS-IND-DELIM-1          PIC 9(03) COMP VALUE ZEROS.
011600     05  WKS-IND-DELIM-2          PIC 9(03) COMP VALUE ZEROS.
011700     05  WKS-IND-BUSQUEDA         PIC 9(03) COMP VALUE ZEROS.
011800     05  WKS-IND-TARJETA-GRAB     PIC 9(05) COMP VALUE ZEROS.
011900     05  WKS-IND-CAMPO-ACTUAL     PIC 9(01) COMP VALUE ZEROS.
012000     05  WKS-RENGLON-CON-BARRA-F  PIC X(201) VALUE SPACES.
012010* --- VISTA POSICIONAL DEL RENGLON, PRACTICA HEREDADA DE RUTINAS
012020*     ANTERIORES DE PARSEO POR COLUMNA FIJA (ESTE PROGRAMA PARTE
012030*     EL RENGLON POR DELIMITADOR, NO POR POSICION)
012040     05  WKS-RENGLON-POSICIONAL REDEFINES WKS-RENGLON-CON-BARRA-F.
012050         10  WKS-RENG-ZONA-INICIAL PIC X(50).
012060         10  FILLER                PIC X(151).
012100     05  WKS-CAMPO-TIPO           PIC X(01) VALUE SPACES.
012200     05  WKS-CAMPO-LUX            PIC X(40) VALUE SPACES.
012300     05  WKS-CAMPO-ENG            PIC X(40) VALUE SPACES.
012400     05  WKS-CAMPO-DIFICULTAD     PIC X(02) VALUE SPACES.
012500     05  WKS-CAMPO-TOPICO-1       PIC X(20) VALUE SPACES.
012600     05  WKS-CAMPO-TOPICO-2       PIC X(20) VALUE SPACES.
012700     05  WKS-CAMPO-REGISTRO       PIC X(08) VALUE SPACES.
012800     05  WKS-DIFICULTAD-NUM       PIC 9(01) VALUE ZEROS.
012900     05  WKS-REGISTRO-FINAL       PIC X(08) VALUE SPACES.
013000     05  WKS-ES-DUPLICADO         PIC X(01) VALUE 'N'.
013100         88  WKS-RENGLON-ES-DUPLICADO    VALUE 'Y'.
013200     05  WKS-ES-MALFORMADO        PIC X(01) VALUE 'N'.
013300         88  WKS-RENGLON-MALFORMADO      VALUE 'Y'.
013400     05  WKS-RAZON-ERROR          PIC X(30) VALUE SPACES.
013500******************************************************************
013600*              C O N T A D O R E S   D E L   R E P O R T E       *
013700******************************************************************
013800 01  WKS-CONTADORES-REPORTE.
013900     05  WKS-CNT-CREADAS          PIC 9(06) COMP VALUE ZEROS.
014000     05  WKS-CNT-SALTADAS         PIC 9(06) COMP VALUE ZEROS.
014100     05  WKS-CNT-ERRORES          PIC 9(06) COMP VALUE ZEROS.
014200*----------------------------------------------------------------*
014300 PROCEDURE DIVISION.
014400*----------------------------------------------------------------*
014500 100-MAIN SECTION.
014600
014700     PERFORM 1000-ABRIR-ARCHIVOS
014800        THRU 1000-ABRIR-ARCHIVOS-FIN.
014900     PERFORM 1100-CARGAR-TARJETAS
015000        THRU 1100-CARGAR-TARJETAS-FIN.
015100     PERFORM 1150-REABRIR-MAESTRO-SALIDA
015200        THRU 1150-REABRIR-MAESTRO-SALIDA-FIN.
015300
015400     DISPLAY "===============================================".
015500     DISPLAY "||     LXIMPORT - REPORTE DE CONTROL           ||".
015600     DISPLAY "===============================================".
015700
015800     READ IMPORT-IN-FILE
015900          AT END SET WKS-NO-HAY-MAS-RENGLONES TO TRUE
016000     END-READ.
016100
016200     PERFORM 2000-PROCESAR-RENGLON
016300        THRU 2000-PROCESAR-RENGLON-FIN
016400        UNTIL WKS-NO-HAY-MAS-RENGLONES.
016500
016600     PERFORM 2900-GRABAR-TARJETAS-NUEVAS
016700        THRU 2900-GRABAR-TARJETAS-NUEVAS-FIN.
016800     PERFORM 3000-REPORTE-CONTROL
016900        THRU 3000-REPORTE-CONTROL-FIN.
017000     PERFORM 9000-CERRAR-ARCHIVOS
017100        THRU 9000-CERRAR-ARCHIVOS-FIN.
017200
017300     STOP RUN.
017400 100-MAIN-E. EXIT.
017500*----------------------------------------------------------------*
017600 1000-ABRIR-ARCHIVOS.
017700
017800     OPEN INPUT IMPORT-IN-FILE CARD-MASTER-FILE.
017900
018000     IF FS-IMPFILE NOT = 0 OR FS-CARDMAST NOT = 0
018100        DISPLAY "LXIMPORT: ERROR AL ABRIR ARCHIVOS"
018200        MOVE 91 TO RETURN-CODE
018300        STOP RUN
018400     END-IF.
018500
018600 1000-ABRIR-ARCHIVOS-FIN.
018700     EXIT.
018800*----------------------------------------------------------------*
018900* CARGA EL MAESTRO COMPLETO A MEMORIA Y DETERMINA EL ULTIMO      *
019000* CARD-ID Y LA ULTIMA SECUENCIA YA USADOS                        *
019100*----------------------------------------------------------------*
019200 1100-CARGAR-TARJETAS.
019300
019400     MOVE ZERO TO WKS-TOTAL-TARJETAS
019500                  WKS-ULTIMO-CARD-ID
019600                  WKS-ULTIMA-SECUENCIA.
019700     READ CARD-MASTER-FILE
019800          AT END SET WKS-NO-HAY-MAS-TARJETAS TO TRUE
019900     END-READ.
020000
020100     PERFORM 1110-CARGAR-UNA-TARJETA
020110        THRU 1110-CARGAR-UNA-TARJETA-FIN
020120        UNTIL WKS-NO-HAY-MAS-TARJETAS.
023000
023100 1100-CARGAR-TARJETAS-FIN.
023200     EXIT.
023210*----------------------------------------------------------------*
023220 1110-CARGAR-UNA-TARJETA.
023230
023240     ADD 1 TO WKS-TOTAL-TARJETAS.
023250     MOVE CARD-ID           TO WKS-TJ-ID(WKS-TOTAL-TARJETAS).
023260     MOVE CARD-TYPE         TO WKS-TJ-TIPO(WKS-TOTAL-TARJETAS).
023270     MOVE CARD-LUX          TO WKS-TJ-LUX(WKS-TOTAL-TARJETAS).
023280     MOVE CARD-ENG          TO WKS-TJ-ENG(WKS-TOTAL-TARJETAS).
023290     MOVE CARD-DIFFICULTY   TO
023300          WKS-TJ-DIFICULTAD(WKS-TOTAL-TARJETAS).
023310     MOVE CARD-REGISTER     TO
023320          WKS-TJ-REGISTRO(WKS-TOTAL-TARJETAS).
023330     MOVE CARD-TOPIC-1      TO
023340          WKS-TJ-TOPICO-1(WKS-TOTAL-TARJETAS).
023350     MOVE CARD-TOPIC-2      TO
023360          WKS-TJ-TOPICO-2(WKS-TOTAL-TARJETAS).
023370     MOVE CARD-ACTIVE       TO WKS-TJ-ACTIVA(WKS-TOTAL-TARJETAS).
023380     MOVE CARD-SEQ          TO
023390          WKS-TJ-SECUENCIA(WKS-TOTAL-TARJETAS).
023400     IF CARD-ID > WKS-ULTIMO-CARD-ID
023410        MOVE CARD-ID TO WKS-ULTIMO-CARD-ID
023420     END-IF.
023430     IF CARD-SEQ > WKS-ULTIMA-SECUENCIA
023440        MOVE CARD-SEQ TO WKS-ULTIMA-SECUENCIA
023450     END-IF.
023460     PERFORM 1120-REGISTRAR-TOPICOS-EXISTENTES
023470        THRU 1120-REGISTRAR-TOPICOS-EXISTENTES-FIN.
023480     READ CARD-MASTER-FILE
023490          AT END SET WKS-NO-HAY-MAS-TARJETAS TO TRUE
023500     END-READ.
023510
023520 1110-CARGAR-UNA-TARJETA-FIN.
023530     EXIT.
023540*----------------------------------------------------------------*
023550 1120-REGISTRAR-TOPICOS-EXISTENTES.
023500
023600     IF CARD-TOPIC-1 NOT = SPACES
023700        MOVE CARD-TOPIC-1 TO WKS-CAMPO-TOPICO-1
023800        PERFORM 2510-AGREGAR-TOPICO-SI-NUEVO
023900           THRU 2510-AGREGAR-TOPICO-SI-NUEVO-FIN
024000     END-IF.
024100     IF CARD-TOPIC-2 NOT = SPACES
024200        MOVE CARD-TOPIC-2 TO WKS-CAMPO-TOPICO-1
024300        PERFORM 2510-AGREGAR-TOPICO-SI-NUEVO
024400           THRU 2510-AGREGAR-TOPICO-SI-NUEVO-FIN
024500     END-IF.
024600
024700 1120-REGISTRAR-TOPICOS-EXISTENTES-FIN.
024800     EXIT.
024900*----------------------------------------------------------------*
025000 1150-REABRIR-MAESTRO-SALIDA.
025100
025200     CLOSE CARD-MASTER-FILE.
025300     OPEN OUTPUT CARD-MASTER-FILE.
025400
025500     IF FS-CARDMAST NOT = 0
025600        DISPLAY "LXIMPORT: ERROR AL REABRIR MAESTRO EN SALIDA"
025700        MOVE 91 TO RETURN-CODE
025800        STOP RUN
025900     END-IF.
026000
026100 1150-REABRIR-MAESTRO-SALIDA-FIN.
026200     EXIT.
026300*----------------------------------------------------------------*
026400* PROCESA UN RENGLON DEL ARCHIVO DE IMPORTACION                  *
026500*----------------------------------------------------------------*
026600 2000-PROCESAR-RENGLON.
026700
026800     ADD 1 TO WKS-NUM-RENGLON.
026900     MOVE 'N' TO WKS-ES-DUPLICADO WKS-ES-MALFORMADO.
027000     MOVE SPACES TO WKS-RAZON-ERROR.
027100
027200     PERFORM 2050-SEPARAR-CAMPOS
027300        THRU 2050-SEPARAR-CAMPOS-FIN.
027400
027500     IF WKS-RENGLON-MALFORMADO
027600        ADD 1 TO WKS-CNT-ERRORES
027700        DISPLAY "ROW " WKS-NUM-RENGLON ": " WKS-RAZON-ERROR
027800     ELSE
027900        IF WKS-CAMPO-LUX = SPACES OR WKS-CAMPO-ENG = SPACES
028000           ADD 1 TO WKS-CNT-SALTADAS
028100        ELSE
028200           PERFORM 2200-VALIDAR-DUPLICADO
028300              THRU 2200-VALIDAR-DUPLICADO-FIN
028400           IF WKS-RENGLON-ES-DUPLICADO
028500              ADD 1 TO WKS-CNT-SALTADAS
028600           ELSE
028700              PERFORM 2300-APLICAR-DIFICULTAD
028800                 THRU 2300-APLICAR-DIFICULTAD-FIN
028900              PERFORM 2400-APLICAR-REGISTRO
029000                 THRU 2400-APLICAR-REGISTRO-FIN
029100              PERFORM 2500-REGISTRAR-TOPICOS
029200                 THRU 2500-REGISTRAR-TOPICOS-FIN
029300              PERFORM 2600-AGREGAR-TARJETA
029400                 THRU 2600-AGREGAR-TARJETA-FIN
029500              ADD 1 TO WKS-CNT-CREADAS
029600           END-IF
029700        END-IF
029800     END-IF.
029900
030000     READ IMPORT-IN-FILE
030100          AT END SET WKS-NO-HAY-MAS-RENGLONES TO TRUE
030200     END-READ.
030300
030400 2000-PROCESAR-RENGLON-FIN.
030500     EXIT.
030600*----------------------------------------------------------------*
030700* DIVIDE EL RENGLON EN SUS SIETE CAMPOS POR EL DELIMITADOR "|";  *
030800* VALIDA EL CODIGO DE TIPO (V O P)                                *
030900*----------------------------------------------------------------*
031000 2050-SEPARAR-CAMPOS.
031100
031200     MOVE SPACES TO WKS-CAMPO-TIPO WKS-CAMPO-LUX WKS-CAMPO-ENG
031300                     WKS-CAMPO-DIFICULTAD WKS-CAMPO-TOPICO-1
031400                     WKS-CAMPO-TOPICO-2 WKS-CAMPO-REGISTRO.
031500     MOVE 1 TO WKS-IND-CAMPO-ACTUAL.
031600     MOVE 1 TO WKS-IND-BUSQUEDA.
031700
031800     STRING IMPORT-IN-RECORD DELIMITED BY SIZE
031900            "|" DELIMITED BY SIZE
032000            INTO WKS-RENGLON-CON-BARRA-F.
032100
032200     PERFORM 2060-EXTRAER-UN-CAMPO
032300        THRU 2060-EXTRAER-UN-CAMPO-FIN
032400        VARYING WKS-IND-CAMPO-ACTUAL FROM 1 BY 1
032500        UNTIL WKS-IND-CAMPO-ACTUAL > 7
032600           OR WKS-IND-BUSQUEDA > 201.
032700
032800     IF WKS-CAMPO-TIPO NOT = 'V' AND WKS-CAMPO-TIPO NOT = 'P'
032900        MOVE 'Y' TO WKS-ES-MALFORMADO
033000        MOVE "BAD TYPE CODE" TO WKS-RAZON-ERROR
033100     END-IF.
033200
033300 2050-SEPARAR-CAMPOS-FIN.
033400     EXIT.
033500*----------------------------------------------------------------*
033600* EXTRAE UN CAMPO DEL RENGLON CONSTRUIDO, DESDE LA POSICION      *
033700* ACTUAL DE BUSQUEDA HASTA LA SIGUIENTE BARRA                    *
033800*----------------------------------------------------------------*
033900 2060-EXTRAER-UN-CAMPO.
034000
034100     MOVE 0 TO WKS-IND-DELIM-1.
034200     INSPECT WKS-RENGLON-CON-BARRA-F(WKS-IND-BUSQUEDA:)
034300             TALLYING WKS-IND-DELIM-1
034400             FOR CHARACTERS BEFORE INITIAL "|".
034500     ADD WKS-IND-BUSQUEDA WKS-IND-DELIM-1 GIVING WKS-IND-DELIM-2.
034600
034700     EVALUATE WKS-IND-CAMPO-ACTUAL
034800        WHEN 1
034900           IF WKS-IND-DELIM-1 > 0
035000              MOVE WKS-RENGLON-CON-BARRA-F
035100                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
035200                   TO WKS-CAMPO-TIPO
035300           END-IF
035400        WHEN 2
035500           IF WKS-IND-DELIM-1 > 0
035600              MOVE WKS-RENGLON-CON-BARRA-F
035700                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
035800                   TO WKS-CAMPO-LUX
035900           END-IF
036000        WHEN 3
036100           IF WKS-IND-DELIM-1 > 0
036200              MOVE WKS-RENGLON-CON-BARRA-F
036300                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
036400                   TO WKS-CAMPO-ENG
036500           END-IF
036600        WHEN 4
036700           IF WKS-IND-DELIM-1 > 0
036800              MOVE WKS-RENGLON-CON-BARRA-F
036900                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
037000                   TO WKS-CAMPO-DIFICULTAD
037100           END-IF
037200        WHEN 5
037300           IF WKS-IND-DELIM-1 > 0
037400              MOVE WKS-RENGLON-CON-BARRA-F
037500                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
037600                   TO WKS-CAMPO-TOPICO-1
037700           END-IF
037800        WHEN 6
037900           IF WKS-IND-DELIM-1 > 0
038000              MOVE WKS-RENGLON-CON-BARRA-F
038100                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
038200                   TO WKS-CAMPO-TOPICO-2
038300           END-IF
038400        WHEN 7
038500           IF WKS-IND-DELIM-1 > 0
038600              MOVE WKS-RENGLON-CON-BARRA-F
038700                   (WKS-IND-BUSQUEDA:WKS-IND-DELIM-1)
038800                   TO WKS-CAMPO-REGISTRO
038900           END-IF
039000     END-EVALUATE.
039100
039200     ADD WKS-IND-DELIM-1 1 TO WKS-IND-BUSQUEDA.
039300
039400 2060-EXTRAER-UN-CAMPO-FIN.
039500     EXIT.
039600*----------------------------------------------------------------*
039700* BUSCA SI YA EXISTE UNA TARJETA DEL MISMO TIPO CON EL MISMO     *
039800* PAR (LUXEMBURGUES, INGLES)                                      *
039900*----------------------------------------------------------------*
040000 2200-VALIDAR-DUPLICADO.
040100
040200     MOVE 'N' TO WKS-ES-DUPLICADO.
040300     SET LX-TARJ TO 1.
040400     SEARCH WKS-TARJETA
040500        AT END CONTINUE
040600        WHEN WKS-TJ-TIPO(LX-TARJ) = WKS-CAMPO-TIPO
040700             AND WKS-TJ-LUX(LX-TARJ) = WKS-CAMPO-LUX
040800             AND WKS-TJ-ENG(LX-TARJ) = WKS-CAMPO-ENG
040900             MOVE 'Y' TO WKS-ES-DUPLICADO
041000     END-SEARCH.
041100
041200 2200-VALIDAR-DUPLICADO-FIN.
041300     EXIT.
041400*----------------------------------------------------------------*
041500* REGLAS DE DIFICULTAD: VOCABULARIO TOPA EN INTERMEDIO; FRASE    *
041600* ACEPTA 1/2/3 TAL CUAL                                          *
041700*----------------------------------------------------------------*
041800 2300-APLICAR-DIFICULTAD.
041900
042000     MOVE ZERO TO WKS-DIFICULTAD-NUM.
042100     IF WKS-CAMPO-DIFICULTAD = '1' OR WKS-CAMPO-DIFICULTAD = '2'
042200        OR WKS-CAMPO-DIFICULTAD = '3'
042300        MOVE WKS-CAMPO-DIFICULTAD(1:1) TO WKS-DIFICULTAD-NUM
042400     END-IF.
042500
042600     IF WKS-CAMPO-TIPO = 'V'
042700        EVALUATE WKS-DIFICULTAD-NUM
042800           WHEN 0
042900                MOVE 1 TO WKS-DIFICULTAD-NUM
043000           WHEN 1
043100                CONTINUE
043200           WHEN 2
043300                MOVE 2 TO WKS-DIFICULTAD-NUM
043400           WHEN 3
043500                MOVE 2 TO WKS-DIFICULTAD-NUM
043600           WHEN OTHER
043700                MOVE 1 TO WKS-DIFICULTAD-NUM
043800        END-EVALUATE
043900     ELSE
044000        IF WKS-DIFICULTAD-NUM = 0
044100           MOVE 1 TO WKS-DIFICULTAD-NUM
044200        END-IF
044300     END-IF.
044400
044500 2300-APLICAR-DIFICULTAD-FIN.
044600     EXIT.
044700*----------------------------------------------------------------*
044800* REGISTRO SOLO APLICA A FRASES; EN BLANCO/INVALIDO SE USA       *
044900* NEUTRAL                                                         *
045000*----------------------------------------------------------------*
045100 2400-APLICAR-REGISTRO.
045200
045300     MOVE SPACES TO WKS-REGISTRO-FINAL.
045400
045500     IF WKS-CAMPO-TIPO = 'P'
045600        INSPECT WKS-CAMPO-REGISTRO CONVERTING
045700                "abcdefghijklmnopqrstuvwxyz" TO
045800                "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
045900        EVALUATE WKS-CAMPO-REGISTRO
046000           WHEN "NEUTRAL "
046100                MOVE "NEUTRAL " TO WKS-REGISTRO-FINAL
046200           WHEN "FORMAL  "
046300                MOVE "FORMAL  " TO WKS-REGISTRO-FINAL
046400           WHEN "INFORMAL"
046500                MOVE "INFORMAL" TO WKS-REGISTRO-FINAL
046600           WHEN OTHER
046700                MOVE "NEUTRAL " TO WKS-REGISTRO-FINAL
046800        END-EVALUATE
046900     END-IF.
047000
047100 2400-APLICAR-REGISTRO-FIN.
047200     EXIT.
047300*----------------------------------------------------------------*
047400 2500-REGISTRAR-TOPICOS.
047500
047600     IF WKS-CAMPO-TOPICO-1 NOT = SPACES                            TCK-333
047700        PERFORM 2510-AGREGAR-TOPICO-SI-NUEVO
047800           THRU 2510-AGREGAR-TOPICO-SI-NUEVO-FIN
047900     END-IF.
048000
048100     IF WKS-CAMPO-TOPICO-2 NOT = SPACES
048200        MOVE WKS-CAMPO-TOPICO-2 TO WKS-CAMPO-TOPICO-1              TCK-333
048300        PERFORM 2510-AGREGAR-TOPICO-SI-NUEVO
048400           THRU 2510-AGREGAR-TOPICO-SI-NUEVO-FIN
048500     END-IF.
048600
048700 2500-REGISTRAR-TOPICOS-FIN.
048800     EXIT.
048900*----------------------------------------------------------------*
049000* AGREGA WKS-CAMPO-TOPICO-1 A LA TABLA DE TOPICOS VISTOS SI NO   *
049100* ESTA YA REGISTRADO (LOS TOPICOS SE CREAN AL PRIMER USO)         *
049200*----------------------------------------------------------------*
049300 2510-AGREGAR-TOPICO-SI-NUEVO.
049400
049500     SET LX-TOPVIS TO 1.
049600     SEARCH WKS-TV-NOMBRE
049700        AT END
049800           ADD 1 TO WKS-TOTAL-TOPICOS-VISTOS
049900           SET LX-TOPVIS TO WKS-TOTAL-TOPICOS-VISTOS
050000           MOVE WKS-CAMPO-TOPICO-1 TO WKS-TV-NOMBRE(LX-TOPVIS)
050100        WHEN WKS-TV-NOMBRE(LX-TOPVIS) = WKS-CAMPO-TOPICO-1
050200           CONTINUE
050300     END-SEARCH.
050400
050500 2510-AGREGAR-TOPICO-SI-NUEVO-FIN.
050600     EXIT.
050700*----------------------------------------------------------------*
050800* AGREGA LA TARJETA VALIDADA A LA TABLA EN MEMORIA, ASIGNANDO    *
050900* EL SIGUIENTE CARD-ID Y LA SIGUIENTE SECUENCIA                  *
051000*----------------------------------------------------------------*
051100 2600-AGREGAR-TARJETA.
051200
051300     ADD 1 TO WKS-TOTAL-TARJETAS.
051400     ADD 1 TO WKS-ULTIMO-CARD-ID.
051500     ADD 1 TO WKS-ULTIMA-SECUENCIA.                                 Y2K-09
051600
051700     MOVE WKS-ULTIMO-CARD-ID  TO WKS-TJ-ID(WKS-TOTAL-TARJETAS).
051800     MOVE WKS-CAMPO-TIPO      TO WKS-TJ-TIPO(WKS-TOTAL-TARJETAS).
051900     MOVE WKS-CAMPO-LUX       TO WKS-TJ-LUX(WKS-TOTAL-TARJETAS).
052000     MOVE WKS-CAMPO-ENG       TO WKS-TJ-ENG(WKS-TOTAL-TARJETAS).
052100     MOVE WKS-DIFICULTAD-NUM  TO
052200          WKS-TJ-DIFICULTAD(WKS-TOTAL-TARJETAS).
052300     MOVE WKS-REGISTRO-FINAL  TO
052400          WKS-TJ-REGISTRO(WKS-TOTAL-TARJETAS).
052500     MOVE WKS-CAMPO-TOPICO-1  TO
052600          WKS-TJ-TOPICO-1(WKS-TOTAL-TARJETAS).
052700     MOVE WKS-CAMPO-TOPICO-2  TO
052800          WKS-TJ-TOPICO-2(WKS-TOTAL-TARJETAS).
052900     MOVE 'Y'                 TO WKS-TJ-ACTIVA(WKS-TOTAL-TARJETAS).
053000     MOVE WKS-ULTIMA-SECUENCIA TO
053100          WKS-TJ-SECUENCIA(WKS-TOTAL-TARJETAS).
053200
053300 2600-AGREGAR-TARJETA-FIN.
053400     EXIT.
053500*----------------------------------------------------------------*
053600* REGRABA EL MAESTRO COMPLETO (TARJETAS ORIGINALES MAS LAS       *
053700* TARJETAS NUEVAS IMPORTADAS EN ESTA CORRIDA)                     *
053800*----------------------------------------------------------------*
053900 2900-GRABAR-TARJETAS-NUEVAS.
054000
054100     PERFORM 2910-GRABAR-UNA-TARJETA
054110        THRU 2910-GRABAR-UNA-TARJETA-FIN
054120        VARYING WKS-IND-TARJETA-GRAB FROM 1 BY 1
054130        UNTIL WKS-IND-TARJETA-GRAB > WKS-TOTAL-TARJETAS.
055600
055700 2900-GRABAR-TARJETAS-NUEVAS-FIN.
055800     EXIT.
055810*----------------------------------------------------------------*
055820 2910-GRABAR-UNA-TARJETA.
055830
055840     MOVE WKS-TJ-ID(WKS-IND-TARJETA-GRAB)    TO CARD-ID.
055850     MOVE WKS-TJ-TIPO(WKS-IND-TARJETA-GRAB)  TO CARD-TYPE.
055860     MOVE WKS-TJ-LUX(WKS-IND-TARJETA-GRAB)   TO CARD-LUX.
055870     MOVE WKS-TJ-ENG(WKS-IND-TARJETA-GRAB)   TO CARD-ENG.
055880     MOVE WKS-TJ-DIFICULTAD(WKS-IND-TARJETA-GRAB) TO
055890          CARD-DIFFICULTY.
055900     MOVE WKS-TJ-REGISTRO(WKS-IND-TARJETA-GRAB) TO CARD-REGISTER.
055910     MOVE WKS-TJ-TOPICO-1(WKS-IND-TARJETA-GRAB) TO CARD-TOPIC-1.
055920     MOVE WKS-TJ-TOPICO-2(WKS-IND-TARJETA-GRAB) TO CARD-TOPIC-2.
055930     MOVE WKS-TJ-ACTIVA(WKS-IND-TARJETA-GRAB) TO CARD-ACTIVE.
055940     MOVE WKS-TJ-SECUENCIA(WKS-IND-TARJETA-GRAB) TO CARD-SEQ.
055950     WRITE CARD-MASTER-RECORD.
055960
055970 2910-GRABAR-UNA-TARJETA-FIN.
055980     EXIT.
055900*----------------------------------------------------------------*
056000 3000-REPORTE-CONTROL.
056100
056200     DISPLAY "===============================================".
056300     DISPLAY "IMPORT COMPLETE: " WKS-CNT-CREADAS " CREATED, "
056400             WKS-CNT-SALTADAS " SKIPPED, " WKS-CNT-ERRORES
056500             " ERRORS".
056600     DISPLAY "===============================================".
056700
056800 3000-REPORTE-CONTROL-FIN.
056900     EXIT.
057000*----------------------------------------------------------------*
057100 9000-CERRAR-ARCHIVOS.
057200
057300     CLOSE IMPORT-IN-FILE CARD-MASTER-FILE.
057400
057500 9000-CERRAR-ARCHIVOS-FIN.
057600     EXIT.
057700*----------------------------------------------------------------*
