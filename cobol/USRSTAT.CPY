000100******************************************************************
000200* COPYBOOK    : USRSTAT                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DE ESTADISTICAS ACUMULADAS POR USUARIO     *
000500*             : (USER STATS).  LLAVE LOGICA STAT-USER-ID, UN      *
000600*             : REGISTRO POR USUARIO.  ACTUALIZADO POR LXPOST,    *
000700*             : LEIDO POR LXSTATS.                                 *
000800******************************************************************
000900*    H I S T O R I A L   D E   C A M B I O S                     *
001000* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001100* -------- ------------- -------- ------------------------------ *
001200* 06/05/90 E.MONTOYA      REQ-062 VERSION ORIGINAL                *
001300* 02/11/97 G.SOLIS        REQ-120 SE AGREGA RACHA ACTUAL Y RACHA  *
001400*                                 MAS LARGA DE DIAS DE ESTUDIO    *
001500* 09/30/98 D.RAMIREZ      Y2K-08  FECHA A 8 POSICIONES AAAAMMDD   *
001600******************************************************************
001700 01  USER-STATS-RECORD.
001800     05  STAT-USER-ID                PIC 9(05).
001900     05  STAT-CARDS-STUDIED          PIC 9(05).
002000     05  STAT-TOTAL-CORRECT          PIC 9(06).
002100     05  STAT-TOTAL-INCORR           PIC 9(06).
002200     05  STAT-CUR-STREAK             PIC 9(04).
002300     05  STAT-LONG-STREAK            PIC 9(04).
002400     05  STAT-LAST-STUDY             PIC 9(08).                     Y2K-08
002500     05  STAT-LAST-STUDY-AMD REDEFINES STAT-LAST-STUDY.             Y2K-08
002600         10  STAT-LSTD-ANIO          PIC 9(04).
002700         10  STAT-LSTD-MES           PIC 9(02).
002800         10  STAT-LSTD-DIA           PIC 9(02).
002900     05  FILLER                      PIC X(04).
