000100******************************************************************
000200* FECHA       : 02/11/1997                                       *
000300* PROGRAMADOR : GERARDO SOLIS                                    *
000400* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000500* PROGRAMA    : LXSTATS                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE REPORTE DE ESTADISTICAS.  LEE LAS     *
000800*             : ESTADISTICAS DE USUARIO, EL PROGRESO POR TOPICO, *
000900*             : EL MAESTRO DE TARJETAS Y EL MAESTRO DE PROGRESO, *
001000*             : Y EMITE UN REPORTE COLUMNAR DE 132 POSICIONES    *
001100*             : CON RUPTURA DE CONTROL POR USUARIO Y UNA LINEA   *
001200*             : DE GRAN TOTAL AL FINAL.                           *
001300* ARCHIVOS    : USRSTAT  (ENTRADA, SECUENCIAL POR USUARIO)        *
001400*             : TPRGREC  (ENTRADA, TABLA EN MEMORIA)              *
001500*             : CARDREC  (ENTRADA, TABLA EN MEMORIA)              *
001600*             : PROGREC  (ENTRADA, TABLA EN MEMORIA)              *
001700*             : STATRPT  (SALIDA, REPORTE DE 132 POSICIONES)      *
001800******************************************************************
001900*    H I S T O R I A L   D E   C A M B I O S                     *
002000* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002100* -------- ------------- -------- ------------------------------ *
002200* 02/11/97 G.SOLIS        REQ-120 VERSION ORIGINAL DEL REPORTE    *
002300*                                 DE ESTADISTICAS                 *
002400* 09/30/98 D.RAMIREZ      Y2K-10  FECHA DE CORRIDA A 8 POSICIONES *
002500*                                 AAAAMMDD                        *
002600* 11/02/23 E.RAMIREZ      TCK-332 SE AGREGA SECCION DE PROGRESO   *
002700*                                 POR TOPICO Y BANDERA DE COMPLE- *
002800*                                 TADO                            *
002900* 04/10/23 E.RAMIREZ      TCK-333 SE AGREGA CONTEO DE TARJETAS    *
003000*                                 PENDIENTES DE REPASO POR USUA-  *
003100*                                 RIO Y LINEA DE GRAN TOTAL        *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. LXSTATS.
003500 AUTHOR.     G. SOLIS.
003600 INSTALLATION. LUXLEARN DATA CENTER.
003700 DATE-WRITTEN. 02/11/1997.
003800 DATE-COMPILED.
003900 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STATS-IN-FILE    ASSIGN TO STATFILE
004800            FILE STATUS      IS FS-STATFILE.
004900     SELECT TOPIC-IN-FILE    ASSIGN TO TPRGFILE
005000            FILE STATUS      IS FS-TPRGFILE.
005100     SELECT CARD-MASTER-FILE ASSIGN TO CARDMAST
005200            FILE STATUS      IS FS-CARDMAST.
005300     SELECT PROGRESS-IN-FILE ASSIGN TO PROGFILE
005400            FILE STATUS      IS FS-PROGFILE.
005500     SELECT STATS-REPORT-FILE ASSIGN TO STATRPT
005600            FILE STATUS      IS FS-STATRPT.
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*1 -->ESTADISTICAS DE USUARIO, UN REGISTRO POR USUARIO
006100 FD  STATS-IN-FILE.
006200     COPY USRSTAT.
006300*2 -->PROGRESO POR TOPICO, CARGADO COMPLETO A MEMORIA
006400 FD  TOPIC-IN-FILE.
006500     COPY TPRGREC.
006600*3 -->MAESTRO DE TARJETAS, CARGADO COMPLETO A MEMORIA
006700 FD  CARD-MASTER-FILE.
006800     COPY CARDREC.
006900*4 -->MAESTRO DE PROGRESO, CARGADO COMPLETO A MEMORIA
007000 FD  PROGRESS-IN-FILE.
007100     COPY PROGREC.
007200*5 -->REPORTE DE ESTADISTICAS, 132 POSICIONES
007300 FD  STATS-REPORT-FILE.
007400 01  STATS-REPORT-LINE          PIC X(132).
007500*----------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*                V A R I A B L E S   F I L E   S T A T U S       *
007900******************************************************************
008000 01  WKS-ARCHIVOS-STATUS.
008100     05  FS-STATFILE             PIC 9(02) VALUE ZEROS.
008200     05  FS-TPRGFILE             PIC 9(02) VALUE ZEROS.
008300     05  FS-CARDMAST             PIC 9(02) VALUE ZEROS.
008400     05  FS-PROGFILE             PIC 9(02) VALUE ZEROS.
008500     05  FS-STATRPT              PIC 9(02) VALUE ZEROS.
008600     05  FILLER                  PIC X(10) VALUE SPACES.
008700******************************************************************
008800*                  B A N D E R A S   D E   F I N                *
008900******************************************************************
009000 01  WKS-BANDERAS-FIN.
009100     05  WKS-FIN-STATFILE        PIC X(01) VALUE 'N'.
009200         88  WKS-NO-HAY-MAS-USUARIOS     VALUE 'Y'.
009300     05  WKS-FIN-CARGA           PIC X(01) VALUE 'N'.
009400         88  WKS-FIN-CARGA-TARJETAS       VALUE 'Y'.
009500         88  WKS-FIN-CARGA-PROGRESO       VALUE 'Y'.
009600         88  WKS-FIN-CARGA-TOPICOS        VALUE 'Y'.
009700     05  FILLER                  PIC X(18) VALUE SPACES.
009800******************************************************************
009900*       T A B L A S   E N   M E M O R I A                        *
010000******************************************************************
010100 77  WKS-TOTAL-TARJETAS          PIC 9(05) COMP VALUE ZEROS.
010200 01  WKS-TABLA-TARJETAS.
010300     05  WKS-TJ-ENTRADA OCCURS 1 TO 2000 TIMES
010400                        DEPENDING ON WKS-TOTAL-TARJETAS
010500                        INDEXED BY LX-TARJ.
010600         10  WKS-TJ-ID           PIC 9(05).
010700         10  WKS-TJ-TOPICO-1     PIC X(20).
010800         10  WKS-TJ-TOPICO-2     PIC X(20).
010900         10  WKS-TJ-ACTIVA       PIC X(01).
011000         10  FILLER              PIC X(04).
011100
011200 77  WKS-TOTAL-PROGRESOS         PIC 9(05) COMP VALUE ZEROS.
011300 01  WKS-TABLA-PROGRESOS.
011400     05  WKS-PG-ENTRADA OCCURS 1 TO 5000 TIMES
011500                        DEPENDING ON WKS-TOTAL-PROGRESOS
011600                        INDEXED BY LX-PROG.
011700         10  WKS-PG-USER-ID      PIC 9(05).
011800         10  WKS-PG-CARD-ID      PIC 9(05).
011900         10  WKS-PG-NEXT-REVIEW  PIC 9(08).
012000         10  FILLER              PIC X(05).
012100
012200 77  WKS-TOTAL-TOPICOS           PIC 9(05) COMP VALUE ZEROS.
012300 01  WKS-TABLA-TOPICOS.
012400     05  WKS-TP-ENTRADA OCCURS 1 TO 5000 TIMES
012500                        DEPENDING ON WKS-TOTAL-TOPICOS
012600                        INDEXED BY LX-TOPIC.
012700         10  WKS-TP-USER-ID      PIC 9(05).
012800         10  WKS-TP-TOPIC-NAME   PIC X(20).
012900         10  WKS-TP-CARDS-SEEN   PIC 9(05).
013000         10  WKS-TP-COMPLETED    PIC X(01).
013100         10  FILLER              PIC X(05).
013200******************************************************************
013300*               C A M P O S    D E    T R A B A J O              *
013400******************************************************************
013500 01  WKS-CAMPOS-DE-TRABAJO.
013600     05  WKS-IND-TARJETA         PIC 9(05) COMP VALUE ZEROS.
013700     05  WKS-IND-PROGRESO        PIC 9(05) COMP VALUE ZEROS.
013800     05  WKS-IND-TOPICO          PIC 9(05) COMP VALUE ZEROS.
013900     05  WKS-TOTAL-ACTIVAS-TOPIC PIC 9(05) COMP VALUE ZEROS.
014000     05  WKS-CARDS-DUE           PIC 9(05) COMP VALUE ZEROS.
014100     05  WKS-ACCURACY-PCT        PIC 9(03) VALUE ZEROS.
014200     05  WKS-COMPLETION-PCT      PIC 9(03) VALUE ZEROS.
014300     05  WKS-SUMA-REVISIONES     PIC 9(07) COMP VALUE ZEROS.
014400     05  WKS-TOTAL-USUARIOS-RPT  PIC 9(05) COMP VALUE ZEROS.
014500* --- CALCULO DE PORCENTAJE, REDONDEO HACIA ARRIBA EN PUNTO 5
014600     05  WKS-AREA-CALC-PCT.
014700         10  WKS-CALC-COCIENTE   PIC 9(05)V9999 COMP-3.
014800     05  FILLER                  PIC X(08) VALUE SPACES.
014900
015000 01  WKS-FECHA-CORRIDA           PIC 9(08) VALUE ZEROS.
015100 01  WKS-FECHA-SISTEMA.
015200     05  WKS-FSIS-ANIO           PIC 9(02).
015300     05  WKS-FSIS-MES            PIC 9(02).
015400     05  WKS-FSIS-DIA            PIC 9(02).
015500 01  WKS-SIGLO-ACTUAL            PIC 9(02) VALUE 20.
015600******************************************************************
015700*            L I N E A S   D E L   R E P O R T E   ( 1 3 2 )     *
015800******************************************************************
015900 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
016000
016100 01  WKS-LINEA-ENCABEZADO REDEFINES WKS-LINEA-REPORTE.
016200     05  WKS-ENC-ROTULO          PIC X(12) VALUE "USER ID   : ".
016300     05  WKS-ENC-USER-ID         PIC 9(05).
016400     05  FILLER                  PIC X(115) VALUE SPACES.
016500
016600 01  WKS-LINEA-DETALLE-USUARIO REDEFINES WKS-LINEA-REPORTE.
016700     05  FILLER                  PIC X(02) VALUE SPACES.
016800     05  WKS-DET-CARDS-STUD      PIC ZZZZ9.
016900     05  FILLER                  PIC X(02) VALUE SPACES.
017000     05  WKS-DET-TOT-CORR        PIC ZZZZZ9.
017100     05  FILLER                  PIC X(02) VALUE SPACES.
017200     05  WKS-DET-TOT-INCOR       PIC ZZZZZ9.
017300     05  FILLER                  PIC X(02) VALUE SPACES.
017400     05  WKS-DET-ACCURACY        PIC ZZ9.
017500     05  WKS-DET-PCT-SIGN        PIC X(01) VALUE "%".
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  WKS-DET-CUR-STREAK      PIC ZZZ9.
017800     05  FILLER                  PIC X(02) VALUE SPACES.
017900     05  WKS-DET-LONG-STREAK     PIC ZZZ9.
018000     05  FILLER                  PIC X(02) VALUE SPACES.
018100     05  WKS-DET-CARDS-DUE       PIC ZZZZ9.
018200     05  FILLER                  PIC X(89) VALUE SPACES.
018300
018400 01  WKS-LINEA-DETALLE-TOPICO REDEFINES WKS-LINEA-REPORTE.
018500     05  FILLER                  PIC X(04) VALUE SPACES.
018600     05  WKS-DTP-TOPIC-NAME      PIC X(20).
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  WKS-DTP-CARDS-SEEN      PIC ZZZZ9.
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  WKS-DTP-TOPIC-TOTAL     PIC ZZZZ9.
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  WKS-DTP-COMPLETION      PIC ZZ9.
019300     05  WKS-DTP-PCT-SIGN        PIC X(01) VALUE "%".
019400     05  FILLER                  PIC X(02) VALUE SPACES.
019500     05  WKS-DTP-COMPLETED       PIC X(01).
019600     05  FILLER                  PIC X(90) VALUE SPACES.
019700
019800 01  WKS-LINEA-GRAN-TOTAL REDEFINES WKS-LINEA-REPORTE.
019900     05  WKS-GT-ROTULO           PIC X(30)
020000         VALUE "GRAND TOTAL - USERS REPORTED: ".
020100     05  WKS-GT-USUARIOS         PIC ZZZZ9.
020200     05  FILLER                  PIC X(10) VALUE SPACES.
020300     05  WKS-GT-ROTULO-2         PIC X(16)
020400         VALUE "TOTAL REVIEWS : ".
020500     05  WKS-GT-REVISIONES       PIC ZZZZZZ9.
020600     05  FILLER                  PIC X(65) VALUE SPACES.
020700*----------------------------------------------------------------*
020800 PROCEDURE DIVISION.
020900*----------------------------------------------------------------*
021000 100-MAIN SECTION.
021100
021200     PERFORM 1000-ABRIR-ARCHIVOS
021300        THRU 1000-ABRIR-ARCHIVOS-FIN.
021400     PERFORM 1100-CARGAR-TARJETAS
021500        THRU 1100-CARGAR-TARJETAS-FIN.
021600     PERFORM 1200-CARGAR-PROGRESO
021700        THRU 1200-CARGAR-PROGRESO-FIN.
021800     PERFORM 1300-CARGAR-TOPICOS
021900        THRU 1300-CARGAR-TOPICOS-FIN.
022000
022100     ACCEPT WKS-FECHA-SISTEMA FROM DATE.                            Y2K-10
022200     STRING WKS-SIGLO-ACTUAL WKS-FSIS-ANIO WKS-FSIS-MES             Y2K-10
022300            WKS-FSIS-DIA DELIMITED BY SIZE
022400            INTO WKS-FECHA-CORRIDA.
022500
022600     READ STATS-IN-FILE
022700          AT END SET WKS-NO-HAY-MAS-USUARIOS TO TRUE
022800     END-READ.
022900
023000     PERFORM 2000-PROCESAR-USUARIO
023100        THRU 2000-PROCESAR-USUARIO-FIN
023200        UNTIL WKS-NO-HAY-MAS-USUARIOS.
023300
023400     PERFORM 3000-TOTAL-GENERAL
023500        THRU 3000-TOTAL-GENERAL-FIN.
023600     PERFORM 9000-CERRAR-ARCHIVOS
023700        THRU 9000-CERRAR-ARCHIVOS-FIN.
023800
023900     STOP RUN.
024000 100-MAIN-E. EXIT.
024100*----------------------------------------------------------------*
024200 1000-ABRIR-ARCHIVOS.
024300
024400     OPEN INPUT  STATS-IN-FILE TOPIC-IN-FILE CARD-MASTER-FILE
024500                 PROGRESS-IN-FILE.
024600     OPEN OUTPUT STATS-REPORT-FILE.
024700
024800     IF FS-STATFILE NOT = 0 OR FS-TPRGFILE NOT = 0 OR
024900        FS-CARDMAST NOT = 0 OR FS-PROGFILE NOT = 0 OR
025000        FS-STATRPT  NOT = 0
025100        DISPLAY "LXSTATS: ERROR AL ABRIR ARCHIVOS"
025200        MOVE 91 TO RETURN-CODE
025300        STOP RUN
025400     END-IF.
025500
025600 1000-ABRIR-ARCHIVOS-FIN.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 1100-CARGAR-TARJETAS.
026000
026100     MOVE ZERO TO WKS-TOTAL-TARJETAS.
026200     MOVE 'N' TO WKS-FIN-CARGA.
026300     READ CARD-MASTER-FILE
026400          AT END SET WKS-FIN-CARGA-TARJETAS TO TRUE
026500     END-READ.
026600
026700     PERFORM 1110-CARGAR-UNA-TARJETA
026710        THRU 1110-CARGAR-UNA-TARJETA-FIN
026720        UNTIL WKS-FIN-CARGA-TARJETAS.
026800
027800 1100-CARGAR-TARJETAS-FIN.
027900     EXIT.
027910*----------------------------------------------------------------*
027920 1110-CARGAR-UNA-TARJETA.
027930
027940        ADD 1 TO WKS-TOTAL-TARJETAS
027950        MOVE CARD-ID      TO WKS-TJ-ID(WKS-TOTAL-TARJETAS)
027960        MOVE CARD-TOPIC-1 TO WKS-TJ-TOPICO-1(WKS-TOTAL-TARJETAS)
027970        MOVE CARD-TOPIC-2 TO WKS-TJ-TOPICO-2(WKS-TOTAL-TARJETAS)
027980        MOVE CARD-ACTIVE  TO WKS-TJ-ACTIVA(WKS-TOTAL-TARJETAS)
027990        READ CARD-MASTER-FILE
028000             AT END SET WKS-FIN-CARGA-TARJETAS TO TRUE
028010        END-READ.
028020
028030 1110-CARGAR-UNA-TARJETA-FIN.
028040     EXIT.
028000*----------------------------------------------------------------*
028100 1200-CARGAR-PROGRESO.
028200
028300     MOVE ZERO TO WKS-TOTAL-PROGRESOS.
028400     MOVE 'N' TO WKS-FIN-CARGA.
028500     READ PROGRESS-IN-FILE
028600          AT END SET WKS-FIN-CARGA-PROGRESO TO TRUE
028700     END-READ.
028800
028900     PERFORM 1210-CARGAR-UN-PROGRESO
028910        THRU 1210-CARGAR-UN-PROGRESO-FIN
028920        UNTIL WKS-FIN-CARGA-PROGRESO.
029000
030200 1200-CARGAR-PROGRESO-FIN.
030300     EXIT.
030310*----------------------------------------------------------------*
030320 1210-CARGAR-UN-PROGRESO.
030330
030340        ADD 1 TO WKS-TOTAL-PROGRESOS
030350        MOVE PROG-USER-ID     TO
030360             WKS-PG-USER-ID(WKS-TOTAL-PROGRESOS)
030370        MOVE PROG-CARD-ID     TO
030380             WKS-PG-CARD-ID(WKS-TOTAL-PROGRESOS)
030390        MOVE PROG-NEXT-REVIEW TO
030400             WKS-PG-NEXT-REVIEW(WKS-TOTAL-PROGRESOS)
030410        READ PROGRESS-IN-FILE
030420             AT END SET WKS-FIN-CARGA-PROGRESO TO TRUE
030430        END-READ.
030440
030450 1210-CARGAR-UN-PROGRESO-FIN.
030460     EXIT.
030400*----------------------------------------------------------------*
030500 1300-CARGAR-TOPICOS.
030600
030700     MOVE ZERO TO WKS-TOTAL-TOPICOS.
030800     MOVE 'N' TO WKS-FIN-CARGA.
030900     READ TOPIC-IN-FILE
031000          AT END SET WKS-FIN-CARGA-TOPICOS TO TRUE
031100     END-READ.
031200
031300     PERFORM 1310-CARGAR-UN-TOPICO
031310        THRU 1310-CARGAR-UN-TOPICO-FIN
031320        UNTIL WKS-FIN-CARGA-TOPICOS.
031400
032700 1300-CARGAR-TOPICOS-FIN.
032800     EXIT.
032810*----------------------------------------------------------------*
032820 1310-CARGAR-UN-TOPICO.
032830
032840        ADD 1 TO WKS-TOTAL-TOPICOS
032850        MOVE TPRG-USER-ID    TO WKS-TP-USER-ID(WKS-TOTAL-TOPICOS)
032860        MOVE TPRG-TOPIC-NAME TO
032870             WKS-TP-TOPIC-NAME(WKS-TOTAL-TOPICOS)
032880        MOVE TPRG-CARDS-SEEN TO
032890             WKS-TP-CARDS-SEEN(WKS-TOTAL-TOPICOS)
032900        MOVE TPRG-COMPLETED  TO
032910             WKS-TP-COMPLETED(WKS-TOTAL-TOPICOS)
032920        READ TOPIC-IN-FILE
032930             AT END SET WKS-FIN-CARGA-TOPICOS TO TRUE
032940        END-READ.
032950
032960 1310-CARGAR-UN-TOPICO-FIN.
032970     EXIT.
032900*----------------------------------------------------------------*
033000* IMPRIME EL ENCABEZADO Y EL RENGLON DE DETALLE DE UN USUARIO,   *
033100* LUEGO SUS RENGLONES DE TOPICO                                  *
033200*----------------------------------------------------------------*
033300 2000-PROCESAR-USUARIO.
033400
033500     ADD 1 TO WKS-TOTAL-USUARIOS-RPT.
033600     ADD STAT-TOTAL-CORRECT STAT-TOTAL-INCORR
033700         TO WKS-SUMA-REVISIONES.
033800
033900     PERFORM 2100-CALC-EXACTITUD
034000        THRU 2100-CALC-EXACTITUD-FIN.
034100     PERFORM 2200-CONTAR-PENDIENTES
034200        THRU 2200-CONTAR-PENDIENTES-FIN.
034300
034400     MOVE WKS-LINEA-ENCABEZADO TO WKS-LINEA-REPORTE.
034500     MOVE STAT-USER-ID         TO WKS-ENC-USER-ID.
034600     WRITE STATS-REPORT-LINE FROM WKS-LINEA-REPORTE.
034700
034800     MOVE WKS-LINEA-DETALLE-USUARIO TO WKS-LINEA-REPORTE.
034900     MOVE STAT-CARDS-STUDIED   TO WKS-DET-CARDS-STUD.
035000     MOVE STAT-TOTAL-CORRECT   TO WKS-DET-TOT-CORR.
035100     MOVE STAT-TOTAL-INCORR    TO WKS-DET-TOT-INCOR.
035200     MOVE WKS-ACCURACY-PCT     TO WKS-DET-ACCURACY.
035300     MOVE STAT-CUR-STREAK      TO WKS-DET-CUR-STREAK.
035400     MOVE STAT-LONG-STREAK     TO WKS-DET-LONG-STREAK.
035500     MOVE WKS-CARDS-DUE        TO WKS-DET-CARDS-DUE.
035600     WRITE STATS-REPORT-LINE FROM WKS-LINEA-REPORTE.
035700
035800     PERFORM 2300-IMPRIMIR-TOPICOS
035900        THRU 2300-IMPRIMIR-TOPICOS-FIN.
036000
036100     READ STATS-IN-FILE
036200          AT END SET WKS-NO-HAY-MAS-USUARIOS TO TRUE
036300     END-READ.
036400
036500 2000-PROCESAR-USUARIO-FIN.
036600     EXIT.
036700*----------------------------------------------------------------*
036800* EXACTITUD % = REDONDEO(CORRECTAS / (CORRECTAS+INCORRECTAS) *   *
036900* 100); CERO SI NO HAY REVISIONES                                *
037000*----------------------------------------------------------------*
037100 2100-CALC-EXACTITUD.
037200
037300     MOVE ZERO TO WKS-ACCURACY-PCT.
037400     IF STAT-TOTAL-CORRECT + STAT-TOTAL-INCORR > 0
037500        COMPUTE WKS-CALC-COCIENTE ROUNDED =
037600                STAT-TOTAL-CORRECT /
037700                (STAT-TOTAL-CORRECT + STAT-TOTAL-INCORR) * 100
037800        MOVE WKS-CALC-COCIENTE TO WKS-ACCURACY-PCT
037900     END-IF.
038000
038100 2100-CALC-EXACTITUD-FIN.
038200     EXIT.
038300*----------------------------------------------------------------*
038400* CUENTA, DE LA TABLA DE PROGRESO, LAS TARJETAS DE ESTE USUARIO  *
038500* CON FECHA DE PROXIMO REPASO MENOR O IGUAL A LA FECHA ACTUAL    *
038600*----------------------------------------------------------------*
038700 2200-CONTAR-PENDIENTES.
038800
038900     MOVE ZERO TO WKS-CARDS-DUE.                                   TCK-333
039000     PERFORM 2210-PROBAR-PROGRESO-PENDIENTE
039010        THRU 2210-PROBAR-PROGRESO-PENDIENTE-FIN
039020        VARYING WKS-IND-PROGRESO FROM 1 BY 1
039100        UNTIL WKS-IND-PROGRESO > WKS-TOTAL-PROGRESOS.
039800
039900 2200-CONTAR-PENDIENTES-FIN.
040000     EXIT.
040010*----------------------------------------------------------------*
040020 2210-PROBAR-PROGRESO-PENDIENTE.
040030
040040        IF WKS-PG-USER-ID(WKS-IND-PROGRESO) = STAT-USER-ID
040050           AND WKS-PG-NEXT-REVIEW(WKS-IND-PROGRESO) NOT >
040060               WKS-FECHA-CORRIDA
040070           ADD 1 TO WKS-CARDS-DUE                                  TCK-333
040080        END-IF.
040090
040095 2210-PROBAR-PROGRESO-PENDIENTE-FIN.
040096     EXIT.
040100*----------------------------------------------------------------*
040200* UN RENGLON POR CADA TOPICO CON PROGRESO DE ESTE USUARIO        *
040300*----------------------------------------------------------------*
040400 2300-IMPRIMIR-TOPICOS.
040500
040600     PERFORM 2305-IMPRIMIR-UN-TOPICO                               TCK-332
040610        THRU 2305-IMPRIMIR-UN-TOPICO-FIN
040620        VARYING WKS-IND-TOPICO FROM 1 BY 1
040700        UNTIL WKS-IND-TOPICO > WKS-TOTAL-TOPICOS.
040800
042600 2300-IMPRIMIR-TOPICOS-FIN.
042700     EXIT.
042710*----------------------------------------------------------------*
042720 2305-IMPRIMIR-UN-TOPICO.
042730
042740        IF WKS-TP-USER-ID(WKS-IND-TOPICO) = STAT-USER-ID
042750           PERFORM 2310-CONTAR-ACTIVAS-DEL-TOPICO
042760              THRU 2310-CONTAR-ACTIVAS-DEL-TOPICO-FIN
042770           PERFORM 2320-CALC-COMPLETACION
042780              THRU 2320-CALC-COMPLETACION-FIN
042790           MOVE WKS-LINEA-DETALLE-TOPICO TO WKS-LINEA-REPORTE      TCK-332
042800           MOVE WKS-TP-TOPIC-NAME(WKS-IND-TOPICO) TO
042810                WKS-DTP-TOPIC-NAME
042820           MOVE WKS-TP-CARDS-SEEN(WKS-IND-TOPICO) TO
042830                WKS-DTP-CARDS-SEEN
042840           MOVE WKS-TOTAL-ACTIVAS-TOPIC TO WKS-DTP-TOPIC-TOTAL
042850           MOVE WKS-COMPLETION-PCT      TO WKS-DTP-COMPLETION
042860           MOVE WKS-TP-COMPLETED(WKS-IND-TOPICO) TO
042870                WKS-DTP-COMPLETED
042880           WRITE STATS-REPORT-LINE FROM WKS-LINEA-REPORTE
042890        END-IF.
042895
042897 2305-IMPRIMIR-UN-TOPICO-FIN.
042898     EXIT.
042800*----------------------------------------------------------------*
042900 2310-CONTAR-ACTIVAS-DEL-TOPICO.
043000
043100     MOVE ZERO TO WKS-TOTAL-ACTIVAS-TOPIC.
043200     PERFORM 2315-PROBAR-TARJETA-ACTIVA
043210        THRU 2315-PROBAR-TARJETA-ACTIVA-FIN
043220        VARYING WKS-IND-TARJETA FROM 1 BY 1
043300        UNTIL WKS-IND-TARJETA > WKS-TOTAL-TARJETAS.
043900
044300 2310-CONTAR-ACTIVAS-DEL-TOPICO-FIN.
044400     EXIT.
044410*----------------------------------------------------------------*
044420 2315-PROBAR-TARJETA-ACTIVA.
044430
044440        IF WKS-TJ-ACTIVA(WKS-IND-TARJETA) = 'Y'
044450           AND (WKS-TJ-TOPICO-1(WKS-IND-TARJETA) =
044460                WKS-TP-TOPIC-NAME(WKS-IND-TOPICO)
044470                OR WKS-TJ-TOPICO-2(WKS-IND-TARJETA) =
044480                   WKS-TP-TOPIC-NAME(WKS-IND-TOPICO))
044490           ADD 1 TO WKS-TOTAL-ACTIVAS-TOPIC
044500        END-IF.
044510
044520 2315-PROBAR-TARJETA-ACTIVA-FIN.
044530     EXIT.
044500*----------------------------------------------------------------*
044600* COMPLETACION % = MIN(REDONDEO(VISTAS/TOTAL-ACTIVAS*100), 100); *
044700* CERO SI EL TOPICO NO TIENE TARJETAS ACTIVAS                    *
044800*----------------------------------------------------------------*
044900 2320-CALC-COMPLETACION.
045000
045100     MOVE ZERO TO WKS-COMPLETION-PCT.
045200     IF WKS-TOTAL-ACTIVAS-TOPIC > 0
045300        COMPUTE WKS-CALC-COCIENTE ROUNDED =
045400                WKS-TP-CARDS-SEEN(WKS-IND-TOPICO) /
045500                WKS-TOTAL-ACTIVAS-TOPIC * 100
045600        MOVE WKS-CALC-COCIENTE TO WKS-COMPLETION-PCT
045700        IF WKS-COMPLETION-PCT > 100
045800           MOVE 100 TO WKS-COMPLETION-PCT
045900        END-IF
046000     END-IF.
046100
046200 2320-CALC-COMPLETACION-FIN.
046300     EXIT.
046400*----------------------------------------------------------------*
046500 3000-TOTAL-GENERAL.
046600
046700     MOVE WKS-LINEA-GRAN-TOTAL TO WKS-LINEA-REPORTE.
046800     MOVE WKS-TOTAL-USUARIOS-RPT TO WKS-GT-USUARIOS.
046900     MOVE WKS-SUMA-REVISIONES    TO WKS-GT-REVISIONES.
047000     WRITE STATS-REPORT-LINE FROM WKS-LINEA-REPORTE.
047100
047200 3000-TOTAL-GENERAL-FIN.
047300     EXIT.
047400*----------------------------------------------------------------*
047500 9000-CERRAR-ARCHIVOS.
047600
047700     CLOSE STATS-IN-FILE TOPIC-IN-FILE CARD-MASTER-FILE
047800           PROGRESS-IN-FILE STATS-REPORT-FILE.
047900
048000 9000-CERRAR-ARCHIVOS-FIN.
048100     EXIT.
048200*----------------------------------------------------------------*
