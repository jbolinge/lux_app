000100******************************************************************
000200* PROGRAM-ID  : LXSM2                                            *
000300* AUTHOR      : G. SOLIS                                         *
000400* INSTALLATION: LUXLEARN DATA CENTER                             *
000500* DATE-WRITTEN: 06/05/1990                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY    : UNCLASSIFIED - INTERNAL USE ONLY                 *
000800* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000900* PROGRAMA    : LXSM2                                            *
001000* TIPO        : BATCH - SUBRUTINA (CALL, SIN ARCHIVOS)           *
001100* DESCRIPCION : CALCULA EL NUEVO FACTOR DE FACILIDAD, INTERVALO, *
001200*             : REPETICIONES Y FECHA DE PROXIMO REPASO SEGUN EL  *
001300*             : ALGORITMO DE REPETICION ESPACIADA SM-2.  RUTINA  *
001400*             : PURA, SIN E/S, LLAMADA DESDE LXPOST POR CADA     *
001500*             : TRANSACCION DE REPASO.                            *
001600* ARCHIVOS    : NO APLICA                                        *
001700* PROGRAMA(S) : NO APLICA (CALLED BY LXPOST)                     *
001800******************************************************************
001900*    H I S T O R I A L   D E   C A M B I O S                     *
002000* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002100* -------- ------------- -------- ------------------------------ *
002200* 06/05/90 E.MONTOYA      REQ-062 VERSION ORIGINAL DEL CALCULO    *
002300*                                 SM-2 (FACTOR DE FACILIDAD E    *
002400*                                 INTERVALO)                     *
002500* 11/30/92 G.SOLIS        REQ-063 SE CORRIGE EL PISO DEL FACTOR   *
002600*                                 DE FACILIDAD A 1.30             *
002700* 07/09/96 G.SOLIS        REQ-119 SE AGREGA SUMA DE FECHA CON     *
002800*                                 AJUSTE DE MES/ANIO BISIESTO     *
002900* 09/30/98 D.RAMIREZ      Y2K-09  VALIDACION DE SIGLO EN EL       *
003000*                                 CALCULO DE ANIO BISIESTO        *
003100* 04/10/23 E.RAMIREZ      TCK-333 SE AJUSTA LA TABLA DE INTERVALO *
003200*                                 PARA REPETICIONES 1 Y 2 SEGUN   *
003300*                                 LA NUEVA ESPECIFICACION         *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. LXSM2.
003700 AUTHOR.     G. SOLIS.
003800 INSTALLATION. LUXLEARN DATA CENTER.
003900 DATE-WRITTEN. 06/05/1990.
004000 DATE-COMPILED.
004100 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*               C A M P O S    D E    T R A B A J O              *
005200******************************************************************
005300 01  WKS-CAMPOS-DE-TRABAJO.
005400     02  WKS-CALIDAD             PIC 9(01)     VALUE ZEROS.
005500     02  WKS-FACTOR-EF           PIC 9(01)V9999 COMP-3 VALUE ZEROS.
005600     02  WKS-DELTA-EF            PIC S9(01)V9999 COMP-3 VALUE ZEROS.
005700     02  WKS-CINCO-MENOS-Q       PIC S9(01)    VALUE ZEROS.
005800     02  WKS-INTERVALO-CALC      PIC 9(06)V99  COMP-3 VALUE ZEROS.
005900* --- REDEFINE DE WKS-FACTOR-EF PARA VER SOLO LAS DECENAS/UNIDADES
006000     02  WKS-FACTOR-EF-INT REDEFINES WKS-FACTOR-EF.
006100         03  WKS-FEF-ENTERO      PIC 9(01).
006200         03  WKS-FEF-DECIMAL     PIC 9(04).
006300******************************************************************
006400*         T A B L A   D E   D I A S   P O R   M E S              *
006500******************************************************************
006600 01  WKS-TABLA-DIAS-MES.
006700     02  WKS-DIAS-MES-ENT  PIC 9(02) OCCURS 12 VALUE ZEROS.
006800 01  WKS-DIAS-MES-VALORES.
006900     02  FILLER PIC 9(02) VALUE 31.
007000     02  FILLER PIC 9(02) VALUE 28.
007100     02  FILLER PIC 9(02) VALUE 31.
007200     02  FILLER PIC 9(02) VALUE 30.
007300     02  FILLER PIC 9(02) VALUE 31.
007400     02  FILLER PIC 9(02) VALUE 30.
007500     02  FILLER PIC 9(02) VALUE 31.
007600     02  FILLER PIC 9(02) VALUE 31.
007700     02  FILLER PIC 9(02) VALUE 30.
007800     02  FILLER PIC 9(02) VALUE 31.
007900     02  FILLER PIC 9(02) VALUE 30.
008000     02  FILLER PIC 9(02) VALUE 31.
008100 01  WKS-FECHA-DE-TRABAJO.
008200     02  WKS-FEC-ANIO            PIC 9(04) COMP  VALUE ZEROS.
008300     02  WKS-FEC-MES             PIC 9(02) COMP  VALUE ZEROS.
008400     02  WKS-FEC-DIA             PIC 9(02) COMP  VALUE ZEROS.
008500 01  WKS-DIAS-A-SUMAR            PIC 9(04) COMP  VALUE ZEROS.
008600 01  WKS-DIAS-EN-EL-MES          PIC 9(02) COMP  VALUE ZEROS.
008700 77  WKS-ANIO-ES-BISIESTO        PIC X(01) VALUE 'N'.
008800     88  WKS-BISIESTO                     VALUE 'Y'.
008900 01  WKS-COCIENTE-BISIESTO       PIC 9(04) COMP  VALUE ZEROS.
009000 01  WKS-RESIDUO-BISIESTO        PIC 9(04) COMP  VALUE ZEROS.
009100*----------------------------------------------------------------*
009200 LINKAGE SECTION.
009300 01  LK-SM2-ENTRADA.
009400     02  LK-SM2-CALIDAD          PIC 9(01).
009500     02  LK-SM2-EASE-ACTUAL      PIC 9(01)V99.
009600     02  LK-SM2-INTERVAL-ACTUAL  PIC 9(04).
009700     02  LK-SM2-REPS-ACTUAL      PIC 9(03).
009800     02  LK-SM2-FECHA-ACTUAL     PIC 9(08).
009900 01  LK-SM2-FECHA-ACTUAL-AMD REDEFINES LK-SM2-ENTRADA.
010000     02  FILLER                  PIC X(09).
010100     02  LK-SM2FA-ANIO           PIC 9(04).
010200     02  LK-SM2FA-MES            PIC 9(02).
010300     02  LK-SM2FA-DIA            PIC 9(02).
010400 01  LK-SM2-SALIDA.
010500     02  LK-SM2-EASE-NUEVO       PIC 9(01)V99.
010600     02  LK-SM2-INTERVAL-NUEVO   PIC 9(04).
010700     02  LK-SM2-REPS-NUEVO       PIC 9(03).
010800     02  LK-SM2-FECHA-PROXIMA    PIC 9(08).
010900 01  LK-SM2-FECHA-PROXIMA-AMD REDEFINES LK-SM2-SALIDA.
011000     02  FILLER                  PIC X(08).
011100     02  LK-SM2FP-ANIO           PIC 9(04).
011200     02  LK-SM2FP-MES            PIC 9(02).
011300     02  LK-SM2FP-DIA            PIC 9(02).
011400*----------------------------------------------------------------*
011500 PROCEDURE DIVISION USING LK-SM2-ENTRADA, LK-SM2-SALIDA.
011600*----------------------------------------------------------------*
011700     PERFORM 1000-CALCULAR-SM2
011800        THRU 1000-CALCULAR-SM2-FIN.
011900
012000     EXIT PROGRAM.
012100*----------------------------------------------------------------*
012200 1000-CALCULAR-SM2.
012300
012400     PERFORM 1050-CARGAR-TABLA-MESES
012500        THRU 1050-CARGAR-TABLA-MESES-FIN.
012600
012700     MOVE LK-SM2-CALIDAD    TO WKS-CALIDAD.
012800     IF WKS-CALIDAD > 5
012900        MOVE 5 TO WKS-CALIDAD
013000     END-IF.
013100
013200     MOVE LK-SM2-EASE-ACTUAL TO WKS-FACTOR-EF.
013300
013400     PERFORM 1100-CALC-EASE-FACTOR
013500        THRU 1100-CALC-EASE-FACTOR-FIN.
013600
013700     PERFORM 1200-CALC-INTERVALO
013800        THRU 1200-CALC-INTERVALO-FIN.
013900
014000     PERFORM 1300-CALC-FECHA-PROXIMA
014100        THRU 1300-CALC-FECHA-PROXIMA-FIN.
014200
014300 1000-CALCULAR-SM2-FIN.
014400     EXIT.
014500*----------------------------------------------------------------*
014600* CARGA LA TABLA DE DIAS POR MES PARTIENDO DE LOS VALORES FILLER
014700* (EL SHOP NO USA TABLAS CON VALUE DIRECTO EN OCCURS, SE CARGAN
014800* DESDE UNA AREA REDEFINIDA, PRACTICA HEREDADA DE RUTINAS
014850* ANTERIORES DE ESTE DEPARTAMENTO)
014900*----------------------------------------------------------------*
015000 1050-CARGAR-TABLA-MESES.
015100
015200     MOVE WKS-DIAS-MES-VALORES TO WKS-TABLA-DIAS-MES.
015300
015400 1050-CARGAR-TABLA-MESES-FIN.
015500     EXIT.
015600*----------------------------------------------------------------*
015700* NUEVO FACTOR DE FACILIDAD:
015800*   EF' = EF + (0.1 - (5-Q) X (0.08 + (5-Q) X 0.02))
015900*   EF' = MAXIMO(1.30, EF') REDONDEADO A 2 DECIMALES
016000*----------------------------------------------------------------*
016100 1100-CALC-EASE-FACTOR.
016200
016300     COMPUTE WKS-CINCO-MENOS-Q = 5 - WKS-CALIDAD.
016400
016500     COMPUTE WKS-DELTA-EF ROUNDED =
016600             0.1 - (WKS-CINCO-MENOS-Q *
016700                   (0.08 + (WKS-CINCO-MENOS-Q * 0.02))).
016800
016900     ADD WKS-DELTA-EF TO WKS-FACTOR-EF.
017000
017100     IF WKS-FACTOR-EF < 1.30
017200        MOVE 1.30 TO WKS-FACTOR-EF
017300     END-IF.
017400
017500     MOVE WKS-FACTOR-EF TO LK-SM2-EASE-NUEVO
017600                           ROUNDED.
017700
017800 1100-CALC-EASE-FACTOR-FIN.
017900     EXIT.
018000*----------------------------------------------------------------*
018100* NUEVO INTERVALO Y REPETICIONES SEGUN LA CALIDAD DE LA RESPUESTA
018200*----------------------------------------------------------------*
018300 1200-CALC-INTERVALO.
018400
018500     IF WKS-CALIDAD < 3
018600        MOVE 0                TO LK-SM2-REPS-NUEVO
018700        MOVE 1                TO LK-SM2-INTERVAL-NUEVO
018800     ELSE
018900        ADD 1 LK-SM2-REPS-ACTUAL GIVING LK-SM2-REPS-NUEVO
019000        EVALUATE LK-SM2-REPS-NUEVO
019100            WHEN 1
019200                 MOVE 1 TO LK-SM2-INTERVAL-NUEVO                   TCK-333
019300            WHEN 2
019400                 MOVE 6 TO LK-SM2-INTERVAL-NUEVO                   TCK-333
019500            WHEN OTHER
019600                 COMPUTE WKS-INTERVALO-CALC ROUNDED =
019700                         LK-SM2-INTERVAL-ACTUAL *
019800                         LK-SM2-EASE-NUEVO
019900                 MOVE WKS-INTERVALO-CALC
020000                                 TO LK-SM2-INTERVAL-NUEVO
020100        END-EVALUATE
020200     END-IF.
020300
020400 1200-CALC-INTERVALO-FIN.
020500     EXIT.
020600*----------------------------------------------------------------*
020700* PROXIMA FECHA DE REPASO = FECHA ACTUAL + INTERVALO NUEVO DIAS,
020800* CON ARITMETICA DE CALENDARIO CORRECTA (MES/ANIO/BISIESTO)
020900*----------------------------------------------------------------*
021000 1300-CALC-FECHA-PROXIMA.
021100
021200     MOVE LK-SM2-FECHA-ACTUAL(1:4) TO WKS-FEC-ANIO.
021300     MOVE LK-SM2-FECHA-ACTUAL(5:2) TO WKS-FEC-MES.
021400     MOVE LK-SM2-FECHA-ACTUAL(7:2) TO WKS-FEC-DIA.
021500     MOVE LK-SM2-INTERVAL-NUEVO    TO WKS-DIAS-A-SUMAR.
021600
021700     PERFORM 1310-SUMAR-UN-DIA
021800        THRU 1310-SUMAR-UN-DIA-FIN
021900        WKS-DIAS-A-SUMAR TIMES.
022000
022100     MOVE WKS-FEC-ANIO TO LK-SM2-FECHA-PROXIMA(1:4).
022200     MOVE WKS-FEC-MES  TO LK-SM2-FECHA-PROXIMA(5:2).
022300     MOVE WKS-FEC-DIA  TO LK-SM2-FECHA-PROXIMA(7:2).
022400
022500 1300-CALC-FECHA-PROXIMA-FIN.
022600     EXIT.
022700*----------------------------------------------------------------*
022800* SUMA UN DIA A WKS-FECHA-DE-TRABAJO, AJUSTANDO MES Y ANIO. EL
022900* MES DE FEBRERO SE CORRIGE A 29 DIAS CUANDO EL ANIO ES BISIESTO.
023000*----------------------------------------------------------------*
023100 1310-SUMAR-UN-DIA.
023200
023300     PERFORM 1320-VALIDAR-BISIESTO
023400        THRU 1320-VALIDAR-BISIESTO-FIN.
023500
023600     MOVE WKS-DIAS-MES-ENT(WKS-FEC-MES) TO WKS-DIAS-EN-EL-MES.
023700     IF WKS-FEC-MES = 2 AND WKS-BISIESTO
023800        MOVE 29 TO WKS-DIAS-EN-EL-MES
023900     END-IF.
024000
024100     ADD 1 TO WKS-FEC-DIA.
024200     IF WKS-FEC-DIA > WKS-DIAS-EN-EL-MES
024300        MOVE 1 TO WKS-FEC-DIA
024400        ADD 1 TO WKS-FEC-MES
024500        IF WKS-FEC-MES > 12
024600           MOVE 1 TO WKS-FEC-MES
024700           ADD 1 TO WKS-FEC-ANIO
024800        END-IF
024900     END-IF.
025000
025100 1310-SUMAR-UN-DIA-FIN.
025200     EXIT.
025300*----------------------------------------------------------------*
025400* UN ANIO ES BISIESTO CUANDO ES DIVISIBLE ENTRE 4, Y SI ES      *
025500* DIVISIBLE ENTRE 100 DEBE SERLO TAMBIEN ENTRE 400 (REGLA DE    *
025600* SIGLO, AGREGADA EN EL AJUSTE Y2K DE 1998)                     *
025700*----------------------------------------------------------------*
025800 1320-VALIDAR-BISIESTO.
025900
026000     MOVE 'N' TO WKS-ANIO-ES-BISIESTO.
026100
026200     DIVIDE WKS-FEC-ANIO BY 4 GIVING WKS-COCIENTE-BISIESTO
026300             REMAINDER WKS-RESIDUO-BISIESTO.
026400     IF WKS-RESIDUO-BISIESTO = 0
026500        MOVE 'Y' TO WKS-ANIO-ES-BISIESTO
026600        DIVIDE WKS-FEC-ANIO BY 100 GIVING WKS-COCIENTE-BISIESTO     Y2K-09
026700                REMAINDER WKS-RESIDUO-BISIESTO                      Y2K-09
026800        IF WKS-RESIDUO-BISIESTO = 0
026900           MOVE 'N' TO WKS-ANIO-ES-BISIESTO
027000           DIVIDE WKS-FEC-ANIO BY 400 GIVING WKS-COCIENTE-BISIESTO  Y2K-09
027100                   REMAINDER WKS-RESIDUO-BISIESTO                   Y2K-09
027200           IF WKS-RESIDUO-BISIESTO = 0
027300              MOVE 'Y' TO WKS-ANIO-ES-BISIESTO
027400           END-IF
027500        END-IF
027600     END-IF.
027700
027800 1320-VALIDAR-BISIESTO-FIN.
027900     EXIT.
028000*----------------------------------------------------------------*
028100 END PROGRAM LXSM2.
