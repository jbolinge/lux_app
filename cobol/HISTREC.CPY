000100******************************************************************
000200* COPYBOOK    : HISTREC                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DEL HISTORICO DE REPASOS (REVIEW HISTORY). *
000500*             : SALIDA DE LXPOST, UN REGISTRO POR TRANSACCION     *
000600*             : PROCESADA, SE ESCRIBE SIEMPRE AL FINAL DEL        *
000700*             : ARCHIVO (APPEND).                                 *
000800******************************************************************
000900*    H I S T O R I A L   D E   C A M B I O S                     *
001000* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001100* -------- ------------- -------- ------------------------------ *
001200* 05/21/91 E.MONTOYA      N/A     VERSION ORIGINAL                *
001300* 09/30/98 D.RAMIREZ      Y2K-07  FECHA A 8 POSICIONES AAAAMMDD   *
001400******************************************************************
001500 01  HISTORY-RECORD.
001600     05  HIST-USER-ID                PIC 9(05).
001700     05  HIST-CARD-ID                PIC 9(05).
001800     05  HIST-DIRECTION              PIC X(01).
001900         88  HIST-DIR-LUX-A-ENG               VALUE 'L'.
002000         88  HIST-DIR-ENG-A-LUX               VALUE 'E'.
002100     05  HIST-ANSWER                 PIC X(40).
002200     05  HIST-CORRECT                PIC X(01).
002300         88  HIST-FUE-CORRECTO                VALUE 'Y'.
002400         88  HIST-FUE-INCORRECTO              VALUE 'N'.
002500     05  HIST-DATE                   PIC 9(08).                     Y2K-07
002600     05  HIST-DATE-AMD REDEFINES HIST-DATE.                         Y2K-07
002700         10  HIST-FEC-ANIO           PIC 9(04).
002800         10  HIST-FEC-MES            PIC 9(02).
002900         10  HIST-FEC-DIA            PIC 9(02).
003000     05  FILLER                      PIC X(08).
