000100******************************************************************
000200* COPYBOOK    : PROGREC                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PROGRESO POR USUARIO Y      *
000500*             : TARJETA (CARD-PROGRESS).  UN REGISTRO POR PAR     *
000600*             : (PROG-USER-ID, PROG-CARD-ID).  LLAVE LOGICA, EL   *
000700*             : ARCHIVO ES SECUENCIAL Y SE BUSCA POR SEARCH SOBRE *
000800*             : LA TABLA CARGADA EN MEMORIA (VER LXPOST).         *
000900******************************************************************
001000*    H I S T O R I A L   D E   C A M B I O S                     *
001100* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001200* -------- ------------- -------- ------------------------------ *
001300* 02/18/85 R.VALDEZ       N/A     VERSION ORIGINAL (SIN SM-2)     *
001400* 06/05/90 E.MONTOYA      REQ-061 SE AGREGA FACTOR DE FACILIDAD Y *
001500*                                 REPETICIONES PARA EL ALGORITMO  *
001600*                                 DE REPASO ESPACIADO SM-2        *
001700* 09/30/98 D.RAMIREZ      Y2K-05  FECHAS A 8 POSICIONES AAAAMMDD  *
001800* 11/14/23 E.RAMIREZ      TCK-331 REDEFINES DE FECHAS EN AAAA-MM- *
001900*                                 DD PARA COMPARAR CONTRA LA      *
002000*                                 FECHA DE CORRIDA EN LXPOST      *
002100******************************************************************
002200 01  PROGRESS-RECORD.
002300     05  PROG-USER-ID                PIC 9(05).
002400     05  PROG-CARD-ID                PIC 9(05).
002500     05  PROG-TIMES-SHOWN            PIC 9(05).
002600     05  PROG-TIMES-CORRECT          PIC 9(05).
002700     05  PROG-TIMES-INCORR           PIC 9(05).
002800* --- FACTOR DE FACILIDAD SM-2, INICIAL 2.50, PISO 1.30
002900     05  PROG-EASE-FACTOR            PIC 9(01)V99.
003000     05  PROG-INTERVAL               PIC 9(04).
003100     05  PROG-REPETITIONS            PIC 9(03).
003200     05  PROG-NEXT-REVIEW            PIC 9(08).                     Y2K-05
003300     05  PROG-NEXT-REVIEW-AMD REDEFINES PROG-NEXT-REVIEW.          TCK-331
003400         10  PROG-NREV-ANIO          PIC 9(04).
003500         10  PROG-NREV-MES           PIC 9(02).
003600         10  PROG-NREV-DIA           PIC 9(02).
003700     05  PROG-LAST-SHOWN             PIC 9(08).                     Y2K-05
003800     05  PROG-LAST-SHOWN-AMD REDEFINES PROG-LAST-SHOWN.            TCK-331
003900         10  PROG-LSHO-ANIO          PIC 9(04).
004000         10  PROG-LSHO-MES           PIC 9(02).
004100         10  PROG-LSHO-DIA           PIC 9(02).
004200     05  FILLER                      PIC X(06).
