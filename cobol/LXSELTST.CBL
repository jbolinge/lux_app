000100******************************************************************
000200* FECHA       : 22/11/1993                                       *
000300* PROGRAMADOR : GERARDO SOLIS                                    *
000400* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000500* PROGRAMA    : LXSELTST                                         *
000600* TIPO        : UTILERIA - PRUEBA DE MESA DE LXCARDSL             *
000700* DESCRIPCION : RECIBE POR SYSIN EL USUARIO, EL FILTRO DE TOPICO  *
000800*             : Y LA FECHA DE CORRIDA A PROBAR, ARMA EN MEMORIA   *
000900*             : UNA TABLA DE TARJETAS Y UNA TABLA DE PROGRESO DE  *
001000*             : PRUEBA, Y LLAMA A LXCARDSL PARA VERIFICAR A MANO  *
001100*             : LA TARJETA ESCOGIDA ANTES DE PROMOVER UN CAMBIO   *
001200*             : A PRODUCCION.                                    *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : LXCARDSL (CALLED)                                *
001500******************************************************************
001600*    H I S T O R I A L   D E   C A M B I O S                     *
001700* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001800* -------- ------------- -------- ------------------------------ *
001900* 22/11/93 G.SOLIS        REQ-119 VERSION ORIGINAL, PRUEBA DE LA  *
002000*                                 REGLA DE 30% DE REPASO Y DE LA  *
002100*                                 SELECCION DE TARJETA NUEVA      *
002200* 09/30/98 D.RAMIREZ      Y2K-13  REVISION GENERAL, SIN IMPACTO   *
002300*                                 DE FECHAS EN ESTA UTILERIA      *
002400* 04/10/23 E.RAMIREZ      TCK-330 SE AGREGA DESPLIEGUE DE LA      *
002500*                                 SEMILLA DE MEZCLA DEVUELTA      *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. LXSELTST.
002900 AUTHOR.     G. SOLIS.
003000 INSTALLATION. LUXLEARN DATA CENTER.
003100 DATE-WRITTEN. 22/11/1993.
003200 DATE-COMPILED.
003300 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*----------------------------------------------------------------*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*        R E N G L O N   D E   E N T R A D A   ( S Y S I N )     *
004400******************************************************************
004500 01  WKS-RENGLON-ENTRADA.
004600     05  WKS-ENT-USER-ID         PIC 9(05).
004700     05  WKS-ENT-TOPICO-FILTRO   PIC X(20).
004800     05  WKS-ENT-FECHA-ACTUAL    PIC 9(08).
004810* --- DESGLOSE DE LA FECHA DE CORRIDA DE PRUEBA, PRACTICA
004820*     HEREDADA DE RUTINAS ANTERIORES DE ESTE DEPARTAMENTO
004830     05  WKS-ENT-FECHA-AMD REDEFINES WKS-ENT-FECHA-ACTUAL.
004840         10  WKS-ENTFA-ANIO      PIC 9(04).
004850         10  WKS-ENTFA-MES       PIC 9(02).
004860         10  WKS-ENTFA-DIA       PIC 9(02).
004900     05  WKS-ENT-SEMILLA         PIC 9(09).
005000 01  WKS-GUIONES                 PIC X(55) VALUE ALL "=".
005100******************************************************************
005200*    T A B L A   D E   T A R J E T A S   D E   P R U E B A       *
005300******************************************************************
005400 77  WKS-TOTAL-TARJETAS-PRB      PIC 9(05) COMP VALUE 4.
005500 01  WKS-TABLA-TARJETAS-PRB.
005600     05  WKS-TJP-ENTRADA OCCURS 4 TIMES.
005700         10  WKS-TJP-ID          PIC 9(05).
005800         10  WKS-TJP-TIPO        PIC X(01).
005900         10  WKS-TJP-DIFICULTAD  PIC 9(01).
006000         10  WKS-TJP-TOPICO-1    PIC X(20).
006100         10  WKS-TJP-TOPICO-2    PIC X(20).
006200         10  WKS-TJP-ACTIVA      PIC X(01).
006300         10  WKS-TJP-SECUENCIA   PIC 9(05).
006310* --- VISTA PLANA DE LA TABLA DE TARJETAS DE PRUEBA, USADA SOLO
006320*     PARA EL DESPLIEGUE DE DEPURACION
006330 01  WKS-TABLA-TARJETAS-PRB-PLANO REDEFINES WKS-TABLA-TARJETAS-PRB.
006340     05  WKS-TJP-PLANO           PIC X(53) OCCURS 4 TIMES.
006400
006500 77  WKS-SUB-CARGA-PRB           PIC 9(05) COMP VALUE ZEROS.
006600******************************************************************
006700*    T A B L A   D E   P R O G R E S O   D E   P R U E B A       *
006800******************************************************************
006900 77  WKS-TOTAL-PROGRESOS-PRB     PIC 9(05) COMP VALUE 2.
007000 01  WKS-TABLA-PROGRESOS-PRB.
007100     05  WKS-PGP-ENTRADA OCCURS 2 TIMES.
007200         10  WKS-PGP-USER-ID     PIC 9(05).
007300         10  WKS-PGP-CARD-ID     PIC 9(05).
007400         10  WKS-PGP-NEXT-REVIEW PIC 9(08).
007410* --- VISTA PLANA DE LA TABLA DE PROGRESO DE PRUEBA, MISMO
007420*     PROPOSITO QUE LA VISTA PLANA DE ARRIBA
007430 01  WKS-TABLA-PROGRESOS-PRB-PLANO REDEFINES WKS-TABLA-PROGRESOS-PRB.
007440     05  WKS-PGP-PLANO           PIC X(18) OCCURS 2 TIMES.
007500
007600 77  WKS-SUB-CARGA-PGP           PIC 9(05) COMP VALUE ZEROS.
007700******************************************************************
007800*    A R E A S   D E   L L A M A D A   A   L X C A R D S L       *
007900*    (MISMO FORMATO DE LA LINKAGE SECTION DE LXCARDSL)           *
008000******************************************************************
008100 01  LK-SEL-PARAMETROS.
008200     05  LK-SEL-USER-ID             PIC 9(05).
008300     05  LK-SEL-TOPICO-FILTRO       PIC X(20).
008400     05  LK-SEL-FECHA-ACTUAL        PIC 9(08).
008500     05  LK-SEL-SEMILLA             PIC 9(09) COMP.
008600     05  LK-SEL-NUM-TARJETAS        PIC 9(05) COMP.
008700     05  LK-SEL-NUM-PROGRESOS       PIC 9(05) COMP.
008800
008900 01  LK-SEL-TABLA-TARJETAS.
009000     05  LK-SEL-TARJETA OCCURS 2000 TIMES
009100                        INDEXED BY LX-TST-SEL-T.
009200         10  LK-SEL-T-ID            PIC 9(05).
009300         10  LK-SEL-T-TIPO          PIC X(01).
009400             88  LK-SEL-T-VOCABULARIO        VALUE 'V'.
009500             88  LK-SEL-T-FRASE              VALUE 'P'.
009600         10  LK-SEL-T-DIFICULTAD    PIC 9(01).
009700         10  LK-SEL-T-TOPICO-1      PIC X(20).
009800         10  LK-SEL-T-TOPICO-2      PIC X(20).
009900         10  LK-SEL-T-ACTIVA        PIC X(01).
010000         10  LK-SEL-T-SECUENCIA     PIC 9(05).
010100
010200 01  LK-SEL-TABLA-PROGRESOS.
010300     05  LK-SEL-PROGRESO OCCURS 5000 TIMES
010400                         INDEXED BY LX-TST-SEL-P.
010500         10  LK-SEL-P-USER-ID       PIC 9(05).
010600         10  LK-SEL-P-CARD-ID       PIC 9(05).
010700         10  LK-SEL-P-NEXT-REVIEW   PIC 9(08).
010800
010900 01  LK-SEL-RESULTADO.
011000     05  LK-SEL-CARD-ID-ESCOGIDA    PIC 9(05).
011100     05  LK-SEL-NINGUNA-DISPONIBLE  PIC X(01).
011200         88  LK-SEL-NO-HAY-TARJETA          VALUE 'Y'.
011300         88  LK-SEL-SI-HAY-TARJETA          VALUE 'N'.
011400     05  LK-SEL-SEMILLA-SALIDA      PIC 9(09) COMP.
011500*----------------------------------------------------------------*
011600 PROCEDURE DIVISION.
011700*----------------------------------------------------------------*
011800 100-MAIN SECTION.
011900     PERFORM 200-ARMAR-TABLA-DE-PRUEBA
012000        THRU 200-ARMAR-TABLA-DE-PRUEBA-FIN.
012100     PERFORM 300-ACEPTAR-Y-PROBAR
012200        THRU 300-ACEPTAR-Y-PROBAR-FIN.
012300     STOP RUN.
012400 100-MAIN-FIN.
012500     EXIT.
012600*----------------------------------------------------------------*
012700* CARGA A MANO LAS 4 TARJETAS Y LOS 2 PROGRESOS DE PRUEBA, EN    *
012800* LUGAR DE LEERLOS DE UN ARCHIVO - ESTA UTILERIA NO ABRE ARCHI-  *
012900* VOS                                                            *
013000*----------------------------------------------------------------*
013100 200-ARMAR-TABLA-DE-PRUEBA.
013200     MOVE 00201   TO WKS-TJP-ID(1).
013300     MOVE "V"      TO WKS-TJP-TIPO(1).
013400     MOVE 1        TO WKS-TJP-DIFICULTAD(1).
013500     MOVE "GREETINGS" TO WKS-TJP-TOPICO-1(1).
013600     MOVE SPACES   TO WKS-TJP-TOPICO-2(1).
013700     MOVE "Y"      TO WKS-TJP-ACTIVA(1).
013800     MOVE 00010    TO WKS-TJP-SECUENCIA(1).
013900
014000     MOVE 00202    TO WKS-TJP-ID(2).
014100     MOVE "V"      TO WKS-TJP-TIPO(2).
014200     MOVE 2        TO WKS-TJP-DIFICULTAD(2).
014300     MOVE "HOME"   TO WKS-TJP-TOPICO-1(2).
014400     MOVE SPACES   TO WKS-TJP-TOPICO-2(2).
014500     MOVE "Y"      TO WKS-TJP-ACTIVA(2).
014600     MOVE 00020    TO WKS-TJP-SECUENCIA(2).
014700
014800     MOVE 00203    TO WKS-TJP-ID(3).
014900     MOVE "P"      TO WKS-TJP-TIPO(3).
015000     MOVE 1        TO WKS-TJP-DIFICULTAD(3).
015100     MOVE "HOME"   TO WKS-TJP-TOPICO-1(3).
015200     MOVE "GREETINGS" TO WKS-TJP-TOPICO-2(3).
015300     MOVE "Y"      TO WKS-TJP-ACTIVA(3).
015400     MOVE 00005    TO WKS-TJP-SECUENCIA(3).
015500
015600     MOVE 00204    TO WKS-TJP-ID(4).
015700     MOVE "V"      TO WKS-TJP-TIPO(4).
015800     MOVE 3        TO WKS-TJP-DIFICULTAD(4).
015900     MOVE "NATURE" TO WKS-TJP-TOPICO-1(4).
016000     MOVE SPACES   TO WKS-TJP-TOPICO-2(4).
016100     MOVE "N"      TO WKS-TJP-ACTIVA(4).
016200     MOVE 00030    TO WKS-TJP-SECUENCIA(4).
016300
016400     MOVE 00005    TO WKS-PGP-USER-ID(1).
016500     MOVE 00201    TO WKS-PGP-CARD-ID(1).
016600     MOVE 20261101 TO WKS-PGP-NEXT-REVIEW(1).
016700
016800     MOVE 00005    TO WKS-PGP-USER-ID(2).
016900     MOVE 00202    TO WKS-PGP-CARD-ID(2).
017000     MOVE 20261231 TO WKS-PGP-NEXT-REVIEW(2).
017100 200-ARMAR-TABLA-DE-PRUEBA-FIN.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 300-ACEPTAR-Y-PROBAR.
017500     ACCEPT WKS-RENGLON-ENTRADA FROM SYSIN.
017600
017700     DISPLAY WKS-GUIONES.
017800     DISPLAY " LXSELTST - PRUEBA DE MESA DE LXCARDSL".
017900     DISPLAY " USUARIO            : " WKS-ENT-USER-ID.
018000     DISPLAY " FILTRO DE TOPICO   : " WKS-ENT-TOPICO-FILTRO.
018100     DISPLAY " FECHA ACTUAL       : " WKS-ENT-FECHA-ACTUAL.
018200     DISPLAY " SEMILLA DE MEZCLA  : " WKS-ENT-SEMILLA.
018300     DISPLAY WKS-GUIONES.
018400
018500     MOVE WKS-ENT-USER-ID        TO LK-SEL-USER-ID.
018600     MOVE WKS-ENT-TOPICO-FILTRO  TO LK-SEL-TOPICO-FILTRO.
018700     MOVE WKS-ENT-FECHA-ACTUAL   TO LK-SEL-FECHA-ACTUAL.
018800     MOVE WKS-ENT-SEMILLA        TO LK-SEL-SEMILLA.
018900     MOVE WKS-TOTAL-TARJETAS-PRB TO LK-SEL-NUM-TARJETAS.
019000     MOVE WKS-TOTAL-PROGRESOS-PRB TO LK-SEL-NUM-PROGRESOS.
019100
019200     PERFORM 320-CARGAR-TARJETAS-LINKAGE
019300        THRU 320-CARGAR-TARJETAS-LINKAGE-FIN.
019400     PERFORM 325-CARGAR-PROGRESOS-LINKAGE
019500        THRU 325-CARGAR-PROGRESOS-LINKAGE-FIN.
019600
019700     CALL "LXCARDSL" USING LK-SEL-PARAMETROS,
019800                            LK-SEL-TABLA-TARJETAS,
019900                            LK-SEL-TABLA-PROGRESOS,
020000                            LK-SEL-RESULTADO.
020100
020200     PERFORM 340-DESPLEGAR-RESULTADO
020300        THRU 340-DESPLEGAR-RESULTADO-FIN.
020400 300-ACEPTAR-Y-PROBAR-FIN.
020500     EXIT.
020600*----------------------------------------------------------------*
020700* COPIA LA TABLA DE TARJETAS DE PRUEBA DE WORKING-STORAGE A LA   *
020800* TABLA DE LINKAGE QUE RECIBE LXCARDSL (MISMO FORMATO, OTRO      *
020900* OCCURS)                                                        *
021000*----------------------------------------------------------------*
021100 320-CARGAR-TARJETAS-LINKAGE.
021200     PERFORM 330-CARGAR-UNA-TARJETA
021300        THRU 330-CARGAR-UNA-TARJETA-FIN
021400        VARYING WKS-SUB-CARGA-PRB FROM 1 BY 1
021500        UNTIL WKS-SUB-CARGA-PRB > WKS-TOTAL-TARJETAS-PRB.
021600 320-CARGAR-TARJETAS-LINKAGE-FIN.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 330-CARGAR-UNA-TARJETA.
022000     MOVE WKS-TJP-ID(WKS-SUB-CARGA-PRB)
022100          TO LK-SEL-T-ID(WKS-SUB-CARGA-PRB).
022200     MOVE WKS-TJP-TIPO(WKS-SUB-CARGA-PRB)
022300          TO LK-SEL-T-TIPO(WKS-SUB-CARGA-PRB).
022400     MOVE WKS-TJP-DIFICULTAD(WKS-SUB-CARGA-PRB)
022500          TO LK-SEL-T-DIFICULTAD(WKS-SUB-CARGA-PRB).
022600     MOVE WKS-TJP-TOPICO-1(WKS-SUB-CARGA-PRB)
022700          TO LK-SEL-T-TOPICO-1(WKS-SUB-CARGA-PRB).
022800     MOVE WKS-TJP-TOPICO-2(WKS-SUB-CARGA-PRB)
022900          TO LK-SEL-T-TOPICO-2(WKS-SUB-CARGA-PRB).
023000     MOVE WKS-TJP-ACTIVA(WKS-SUB-CARGA-PRB)
023100          TO LK-SEL-T-ACTIVA(WKS-SUB-CARGA-PRB).
023200     MOVE WKS-TJP-SECUENCIA(WKS-SUB-CARGA-PRB)
023300          TO LK-SEL-T-SECUENCIA(WKS-SUB-CARGA-PRB).
023400 330-CARGAR-UNA-TARJETA-FIN.
023500     EXIT.
023600*----------------------------------------------------------------*
023700* COPIA LA TABLA DE PROGRESO DE PRUEBA DE WORKING-STORAGE A LA   *
023800* TABLA DE LINKAGE QUE RECIBE LXCARDSL (MISMO FORMATO, OTRO      *
023900* OCCURS)                                                        *
024000*----------------------------------------------------------------*
024100 325-CARGAR-PROGRESOS-LINKAGE.
024200     PERFORM 335-CARGAR-UN-PROGRESO
024300        THRU 335-CARGAR-UN-PROGRESO-FIN
024400        VARYING WKS-SUB-CARGA-PGP FROM 1 BY 1
024500        UNTIL WKS-SUB-CARGA-PGP > WKS-TOTAL-PROGRESOS-PRB.
024600 325-CARGAR-PROGRESOS-LINKAGE-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 335-CARGAR-UN-PROGRESO.
025000     MOVE WKS-PGP-USER-ID(WKS-SUB-CARGA-PGP)
025100          TO LK-SEL-P-USER-ID(WKS-SUB-CARGA-PGP).
025200     MOVE WKS-PGP-CARD-ID(WKS-SUB-CARGA-PGP)
025300          TO LK-SEL-P-CARD-ID(WKS-SUB-CARGA-PGP).
025400     MOVE WKS-PGP-NEXT-REVIEW(WKS-SUB-CARGA-PGP)
025500          TO LK-SEL-P-NEXT-REVIEW(WKS-SUB-CARGA-PGP).
025600 335-CARGAR-UN-PROGRESO-FIN.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 340-DESPLEGAR-RESULTADO.
026000     IF LK-SEL-NO-HAY-TARJETA
026100        DISPLAY " RESULTADO: NINGUNA TARJETA DISPONIBLE"
026200     ELSE
026300        DISPLAY " TARJETA ESCOGIDA  : "
026400           LK-SEL-CARD-ID-ESCOGIDA
026500        DISPLAY " SEMILLA DE SALIDA : "                            TCK-330
026600           LK-SEL-SEMILLA-SALIDA                                   TCK-330
026700     END-IF.
026800     DISPLAY WKS-GUIONES.
026900 340-DESPLEGAR-RESULTADO-FIN.
027000     EXIT.
027100*----------------------------------------------------------------*
027200 END PROGRAM LXSELTST.
