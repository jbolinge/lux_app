000100******************************************************************
000200* COPYBOOK    : TPRGREC                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DE PROGRESO POR TOPICO (TOPIC PROGRESS).   *
000500*             : LLAVE LOGICA (TPRG-USER-ID, TPRG-TOPIC-NAME).     *
000600*             : ACTUALIZADO POR LXPOST, LEIDO POR LXSTATS.        *
000700******************************************************************
000800*    H I S T O R I A L   D E   C A M B I O S                     *
000900* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001000* -------- ------------- -------- ------------------------------ *
001100* 02/11/97 G.SOLIS        REQ-120 VERSION ORIGINAL                *
001200* 11/02/23 E.RAMIREZ      TCK-332 SE AGREGA BANDERA DE TOPICO     *
001300*                                 COMPLETADO                     *
001400******************************************************************
001500 01  TOPIC-PROGRESS-RECORD.
001600     05  TPRG-USER-ID                PIC 9(05).
001700     05  TPRG-TOPIC-NAME             PIC X(20).
001800     05  TPRG-CARDS-SEEN             PIC 9(05).
001900     05  TPRG-COMPLETED              PIC X(01).                    TCK-332
002000         88  TPRG-ESTA-COMPLETO               VALUE 'Y'.           TCK-332
002100         88  TPRG-NO-ESTA-COMPLETO            VALUE 'N'.           TCK-332
002200     05  FILLER                      PIC X(09).
