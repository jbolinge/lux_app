000100******************************************************************
000200* PROGRAM-ID  : LXOPTGEN                                         *
000300* AUTHOR      : G. SOLIS                                         *
000400* INSTALLATION: LUXLEARN DATA CENTER                             *
000500* DATE-WRITTEN: 03/14/1989                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY    : UNCLASSIFIED - INTERNAL USE ONLY                 *
000800* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000900* PROGRAMA    : LXOPTGEN                                         *
001000* TIPO        : BATCH - SUBRUTINA (CALL SOBRE TABLA DE TARJETAS) *
001100* DESCRIPCION : ARMA LAS TRES OPCIONES DE SELECCION MULTIPLE     *
001200*             : (1 CORRECTA + 2 INCORRECTAS) PARA UNA TARJETA DE *
001300*             : VOCABULARIO DE NIVEL PRINCIPIANTE.  BUSCA        *
001400*             : RESPUESTAS INCORRECTAS EN LA TABLA DE TARJETAS   *
001500*             : RECIBIDA POR LINKAGE, EN CUATRO NIVELES DE       *
001600*             : CASCADA, Y MEZCLA LAS TRES OPCIONES CON UN       *
001700*             : GENERADOR PSEUDO-ALEATORIO CONGRUENCIAL LINEAL.  *
001800* ARCHIVOS    : NO APLICA (TABLA EN MEMORIA PASADA POR LINKAGE)  *
001900* PROGRAMA(S) : NO APLICA (CALLED BY LXOPTTST)                   *
002000******************************************************************
002100*    H I S T O R I A L   D E   C A M B I O S                     *
002200* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002300* -------- ------------- -------- ------------------------------ *
002400* 03/14/89 E.MONTOYA      N/A     VERSION ORIGINAL - UN SOLO     *
002500*                                 NIVEL DE BUSQUEDA (MISMO TOPICO)*
002600* 11/02/93 G.SOLIS        REQ-118 SE AGREGAN LOS 4 NIVELES DE     *
002700*                                 CASCADA Y LA SEÑAL DE OPCIONES  *
002800*                                 INSUFICIENTES                  *
002900* 09/30/98 D.RAMIREZ      Y2K-11  REVISION GENERAL, SIN IMPACTO   *
003000*                                 DE FECHAS EN ESTA RUTINA        *
003100* 04/10/23 E.RAMIREZ      TCK-330 SE AGREGA MEZCLA PSEUDO-        *
003200*                                 ALEATORIA CONGRUENCIAL LINEAL   *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. LXOPTGEN.
003600 AUTHOR.     G. SOLIS.
003700 INSTALLATION. LUXLEARN DATA CENTER.
003800 DATE-WRITTEN. 03/14/1989.
003900 DATE-COMPILED.
004000 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*----------------------------------------------------------------*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000*               C A M P O S    D E    T R A B A J O              *
005100******************************************************************
005200 01  WKS-CAMPOS-DE-TRABAJO.
005300     05  WKS-SUB-TARJETA           PIC 9(05) COMP VALUE ZEROS.
005400     05  WKS-SUB-CANDIDATO         PIC 9(05) COMP VALUE ZEROS.
005500     05  WKS-TOPE-NIVEL-4          PIC 9(05) COMP VALUE ZEROS.
005600     05  WKS-TOTAL-INCORRECTAS     PIC 9(02) COMP VALUE ZEROS.
005700     05  WKS-NIVEL-ACTUAL          PIC 9(01) COMP VALUE ZEROS.
005800     05  WKS-RESP-CORRECTA         PIC X(40) VALUE SPACES.
005900     05  WKS-TOPICO-1-OBJETIVO     PIC X(20) VALUE SPACES.
006000     05  WKS-TOPICO-2-OBJETIVO     PIC X(20) VALUE SPACES.
006100     05  WKS-DIFICULTAD-OBJETIVO   PIC 9(01)     VALUE ZEROS.
006200     05  WKS-COMPARTE-TOPICO       PIC X(01) VALUE 'N'.
006300         88  WKS-SI-COMPARTE-TOPICO       VALUE 'Y'.
006400     05  WKS-YA-ESTA-TOMADA        PIC X(01) VALUE 'N'.
006500         88  WKS-YA-TOMADA                 VALUE 'Y'.
006600     05  WKS-INDICE-TARJETA-OBJ    PIC 9(05) COMP VALUE ZEROS.
006700     05  WKS-AREA-TEMP-1           PIC X(40) VALUE SPACES.
006800     05  WKS-INDICE-CORRECTO-1B    PIC 9(01) COMP VALUE ZEROS.
006900
007000* --- OPCIONES ARMADAS ANTES DE LA MEZCLA, CON VISTA ALTERNA EN
007100*     TABLA PARA EL ALGORITMO DE FISHER-YATES DE 3 ELEMENTOS
007200 01  WKS-OPCIONES-ARMADAS.
007300     05  WKS-OPC-TEXTO OCCURS 3 TIMES PIC X(40).
007400* --- VISTA PLANA DE LAS TRES OPCIONES, USADA SOLO PARA EL
007500*     DESPLIEGUE DE DEPURACION EN LXOPTTST
007600 01  WKS-OPCIONES-PLANO REDEFINES WKS-OPCIONES-ARMADAS.
007700     05  WKS-OPC-PLANO-1            PIC X(40).
007800     05  WKS-OPC-PLANO-2            PIC X(40).
007900     05  WKS-OPC-PLANO-3            PIC X(40).
008000
008100* --- GENERADOR CONGRUENCIAL LINEAL PARA LA MEZCLA (X' = (A*X+C)
008200*     MOD M); SEMILLA RECIBIDA Y DEVUELTA POR LINKAGE PARA QUE
008300*     CADA LLAMADA PRODUZCA UNA SECUENCIA DISTINTA
008400 77  WKS-LCG-TEMP                  PIC 9(18) COMP VALUE ZEROS.
008500 77  WKS-LCG-COCIENTE              PIC 9(18) COMP VALUE ZEROS.
008600 77  WKS-LCG-RESIDUO               PIC 9(09) COMP VALUE ZEROS.
008700 77  WKS-INDICE-ALEATORIO          PIC 9(01) COMP VALUE ZEROS.
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000 01  LK-OPT-PARAMETROS.
009100     05  LK-OPT-CARD-ID             PIC 9(05).
009200     05  LK-OPT-DIRECTION           PIC X(01).
009300         88  LK-OPT-DIR-LUX-A-ENG            VALUE 'L'.
009400         88  LK-OPT-DIR-ENG-A-LUX            VALUE 'E'.
009500     05  LK-OPT-NUM-TARJETAS        PIC 9(05) COMP.
009600     05  LK-OPT-SEMILLA             PIC 9(09) COMP.
009700
009800 01  LK-OPT-TABLA-TARJETAS.
009900     05  LK-OPT-TARJETA OCCURS 2000 TIMES
010000                        INDEXED BY LX-OPT-I.
010100         10  LK-OPT-T-ID            PIC 9(05).
010200         10  LK-OPT-T-TIPO          PIC X(01).
010300         10  LK-OPT-T-LUX           PIC X(40).
010400         10  LK-OPT-T-ENG           PIC X(40).
010500         10  LK-OPT-T-DIFICULTAD    PIC 9(01).
010600         10  LK-OPT-T-TOPICOS.
010700             15  LK-OPT-T-TOPICO-1  PIC X(20).
010800             15  LK-OPT-T-TOPICO-2  PIC X(20).
010900         10  LK-OPT-T-TOPIC-TABLE REDEFINES LK-OPT-T-TOPICOS.
011000             15  LK-OPT-T-TOPIC-ENT PIC X(20) OCCURS 2.
011100         10  LK-OPT-T-ACTIVA        PIC X(01).
011200
011300 01  LK-OPT-RESULTADO.
011400     05  LK-OPT-OPCION OCCURS 3 TIMES PIC X(40).
011500     05  LK-OPT-INDICE-CORRECTO     PIC 9(01).
011600     05  LK-OPT-INSUFICIENTES       PIC X(01).
011700         88  LK-OPT-SIN-OPCIONES            VALUE 'Y'.
011800         88  LK-OPT-CON-OPCIONES             VALUE 'N'.
011900     05  LK-OPT-SEMILLA-SALIDA      PIC 9(09) COMP.
012000* --- VISTA PLANA DE LAS TRES OPCIONES DE SALIDA, USADA POR
012100*     LXOPTTST PARA DESPLEGAR EL RESULTADO SIN SUBINDICES
012200 01  LK-OPT-RESULTADO-PLANO REDEFINES LK-OPT-RESULTADO.
012300     05  LK-OPT-RP-OPCION-1         PIC X(40).
012400     05  LK-OPT-RP-OPCION-2         PIC X(40).
012500     05  LK-OPT-RP-OPCION-3         PIC X(40).
012600     05  FILLER                     PIC X(06).
012700*----------------------------------------------------------------*
012800 PROCEDURE DIVISION USING LK-OPT-PARAMETROS,
012900                           LK-OPT-TABLA-TARJETAS,
013000                           LK-OPT-RESULTADO.
013100*----------------------------------------------------------------*
013200     PERFORM 1000-GENERAR-OPCIONES THRU 1000-GENERAR-OPCIONES-FIN.
013300
013400     EXIT PROGRAM.
013500*----------------------------------------------------------------*
013600 1000-GENERAR-OPCIONES.
013700
013800     MOVE 'N' TO LK-OPT-INSUFICIENTES.
013900     MOVE ZERO TO WKS-TOTAL-INCORRECTAS.
014000     MOVE SPACES TO WKS-OPC-TEXTO(2) WKS-OPC-TEXTO(3).
014100
014200     PERFORM 1050-LOCALIZAR-TARJETA-OBJETIVO
014300        THRU 1050-LOCALIZAR-TARJETA-OBJETIVO-FIN.
014400
014500     IF WKS-INDICE-TARJETA-OBJ = ZERO
014600        MOVE 'Y' TO LK-OPT-INSUFICIENTES
014700     ELSE
014800        PERFORM 1100-CASCADA-NIVEL-1
014900           THRU 1100-CASCADA-NIVEL-1-FIN
015000        IF WKS-TOTAL-INCORRECTAS < 2
015100           PERFORM 1200-CASCADA-NIVEL-2
015200              THRU 1200-CASCADA-NIVEL-2-FIN
015300        END-IF
015400        IF WKS-TOTAL-INCORRECTAS < 2
015500           PERFORM 1300-CASCADA-NIVEL-3
015600              THRU 1300-CASCADA-NIVEL-3-FIN
015700        END-IF
015800        IF WKS-TOTAL-INCORRECTAS < 2
015900           PERFORM 1400-CASCADA-NIVEL-4
016000              THRU 1400-CASCADA-NIVEL-4-FIN
016100        END-IF
016200
016300        IF WKS-TOTAL-INCORRECTAS < 2
016400           MOVE 'Y' TO LK-OPT-INSUFICIENTES
016500        ELSE
016600           PERFORM 1500-ARMAR-Y-MEZCLAR
016700              THRU 1500-ARMAR-Y-MEZCLAR-FIN
016800        END-IF
016900     END-IF.
017000
017100 1000-GENERAR-OPCIONES-FIN.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 1050-LOCALIZAR-TARJETA-OBJETIVO.
017500
017600     MOVE ZERO TO WKS-INDICE-TARJETA-OBJ.
017700     PERFORM 1055-COMPARAR-ID-OBJETIVO
017710        THRU 1055-COMPARAR-ID-OBJETIVO-FIN
017720        VARYING WKS-SUB-TARJETA FROM 1 BY 1
017730        UNTIL WKS-SUB-TARJETA > LK-OPT-NUM-TARJETAS.
018300
018400     IF WKS-INDICE-TARJETA-OBJ NOT = ZERO
018500        MOVE LK-OPT-T-DIFICULTAD(WKS-INDICE-TARJETA-OBJ)
018600             TO WKS-DIFICULTAD-OBJETIVO
018700        MOVE LK-OPT-T-TOPICO-1(WKS-INDICE-TARJETA-OBJ)
018800             TO WKS-TOPICO-1-OBJETIVO
018900        MOVE LK-OPT-T-TOPICO-2(WKS-INDICE-TARJETA-OBJ)
019000             TO WKS-TOPICO-2-OBJETIVO
019100        IF LK-OPT-DIR-LUX-A-ENG
019200           MOVE LK-OPT-T-ENG(WKS-INDICE-TARJETA-OBJ)
019300                TO WKS-RESP-CORRECTA
019400        ELSE
019500           MOVE LK-OPT-T-LUX(WKS-INDICE-TARJETA-OBJ)
019600                TO WKS-RESP-CORRECTA
019700        END-IF
019800     END-IF.
019900
020000 1050-LOCALIZAR-TARJETA-OBJETIVO-FIN.
020100     EXIT.
020110*----------------------------------------------------------------*
020120 1055-COMPARAR-ID-OBJETIVO.
020130
020140     IF LK-OPT-T-ID(WKS-SUB-TARJETA) = LK-OPT-CARD-ID
020150        MOVE WKS-SUB-TARJETA TO WKS-INDICE-TARJETA-OBJ
020160     END-IF.
020170
020180 1055-COMPARAR-ID-OBJETIVO-FIN.
020190     EXIT.
020200*----------------------------------------------------------------*
020300* NIVEL 1: COMPARTE TOPICO CON LA TARJETA OBJETIVO Y MISMA        *
020400* DIFICULTAD                                                     *
020500*----------------------------------------------------------------*
020600 1100-CASCADA-NIVEL-1.
020700
020800     PERFORM 1110-EVALUAR-NIVEL-1
020810        THRU 1110-EVALUAR-NIVEL-1-FIN
020820        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1
020830        UNTIL WKS-SUB-CANDIDATO > LK-OPT-NUM-TARJETAS
020840        OR WKS-TOTAL-INCORRECTAS >= 2.
022900
023000 1100-CASCADA-NIVEL-1-FIN.
023100     EXIT.
023110*----------------------------------------------------------------*
023120 1110-EVALUAR-NIVEL-1.
023130
023140     PERFORM 1190-EVALUAR-CANDIDATO-COMUN
023150        THRU 1190-EVALUAR-CANDIDATO-COMUN-FIN.
023160     IF WKS-YA-TOMADA
023170        CONTINUE
023180     ELSE
023190        IF LK-OPT-T-ACTIVA(WKS-SUB-CANDIDATO) = 'Y'
023200           AND WKS-SUB-CANDIDATO NOT = WKS-INDICE-TARJETA-OBJ
023210           AND LK-OPT-T-DIFICULTAD(WKS-SUB-CANDIDATO) =
023220               WKS-DIFICULTAD-OBJETIVO
023230           PERFORM 1180-COMPARTE-TOPICO
023240              THRU 1180-COMPARTE-TOPICO-FIN
023250           IF WKS-SI-COMPARTE-TOPICO
023260              PERFORM 1195-AGREGAR-SI-ES-NUEVA
023270                 THRU 1195-AGREGAR-SI-ES-NUEVA-FIN
023280           END-IF
023290        END-IF
023300     END-IF.
023310
023320 1110-EVALUAR-NIVEL-1-FIN.
023330     EXIT.
023340*----------------------------------------------------------------*
023300* NIVEL 2: COMPARTE TOPICO, DIFICULTAD DISTINTA                  *
023400*----------------------------------------------------------------*
023500 1200-CASCADA-NIVEL-2.
023600
023700     PERFORM 1210-EVALUAR-NIVEL-2
023710        THRU 1210-EVALUAR-NIVEL-2-FIN
023720        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1
023730        UNTIL WKS-SUB-CANDIDATO > LK-OPT-NUM-TARJETAS
023740        OR WKS-TOTAL-INCORRECTAS >= 2.
025200
025300 1200-CASCADA-NIVEL-2-FIN.
025400     EXIT.
025410*----------------------------------------------------------------*
025420 1210-EVALUAR-NIVEL-2.
025430
025440     IF LK-OPT-T-ACTIVA(WKS-SUB-CANDIDATO) = 'Y'
025450        AND WKS-SUB-CANDIDATO NOT = WKS-INDICE-TARJETA-OBJ
025460        AND LK-OPT-T-DIFICULTAD(WKS-SUB-CANDIDATO) NOT =
025470            WKS-DIFICULTAD-OBJETIVO
025480        PERFORM 1180-COMPARTE-TOPICO
025490           THRU 1180-COMPARTE-TOPICO-FIN
025500        IF WKS-SI-COMPARTE-TOPICO
025510           PERFORM 1195-AGREGAR-SI-ES-NUEVA
025520              THRU 1195-AGREGAR-SI-ES-NUEVA-FIN
025530        END-IF
025540     END-IF.
025550
025560 1210-EVALUAR-NIVEL-2-FIN.
025570     EXIT.
025580*----------------------------------------------------------------*
025600* NIVEL 3: NO COMPARTE TOPICO, MISMA DIFICULTAD                  *
025700*----------------------------------------------------------------*
025800 1300-CASCADA-NIVEL-3.
025900
026000     PERFORM 1310-EVALUAR-NIVEL-3
026010        THRU 1310-EVALUAR-NIVEL-3-FIN
026020        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1
026030        UNTIL WKS-SUB-CANDIDATO > LK-OPT-NUM-TARJETAS
026040        OR WKS-TOTAL-INCORRECTAS >= 2.
027500
027600 1300-CASCADA-NIVEL-3-FIN.
027700     EXIT.
027710*----------------------------------------------------------------*
027720 1310-EVALUAR-NIVEL-3.
027730
027740     IF LK-OPT-T-ACTIVA(WKS-SUB-CANDIDATO) = 'Y'
027750        AND WKS-SUB-CANDIDATO NOT = WKS-INDICE-TARJETA-OBJ
027760        AND LK-OPT-T-DIFICULTAD(WKS-SUB-CANDIDATO) =
027770            WKS-DIFICULTAD-OBJETIVO
027780        PERFORM 1180-COMPARTE-TOPICO
027790           THRU 1180-COMPARTE-TOPICO-FIN
027800        IF NOT WKS-SI-COMPARTE-TOPICO
027810           PERFORM 1195-AGREGAR-SI-ES-NUEVA
027820              THRU 1195-AGREGAR-SI-ES-NUEVA-FIN
027830        END-IF
027840     END-IF.
027850
027860 1310-EVALUAR-NIVEL-3-FIN.
027870     EXIT.
027880*----------------------------------------------------------------*
027900* NIVEL 4: CUALQUIER TARJETA ACTIVA, LIMITADA A LOS PRIMEROS 20  *
028000* CANDIDATOS DE LA TABLA                                         *
028100*----------------------------------------------------------------*
028200 1400-CASCADA-NIVEL-4.
028300
028400     MOVE 20 TO WKS-TOPE-NIVEL-4.
028500     IF WKS-TOPE-NIVEL-4 > LK-OPT-NUM-TARJETAS
028600        MOVE LK-OPT-NUM-TARJETAS TO WKS-TOPE-NIVEL-4
028700     END-IF.
028800
028900     PERFORM 1410-EVALUAR-NIVEL-4
028910        THRU 1410-EVALUAR-NIVEL-4-FIN
028920        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1
028930        UNTIL WKS-SUB-CANDIDATO > WKS-TOPE-NIVEL-4
028940        OR WKS-TOTAL-INCORRECTAS >= 2.
029800
029900 1400-CASCADA-NIVEL-4-FIN.
029910     EXIT.
029920*----------------------------------------------------------------*
029930 1410-EVALUAR-NIVEL-4.
029940
029950     IF LK-OPT-T-ACTIVA(WKS-SUB-CANDIDATO) = 'Y'
029960        AND WKS-SUB-CANDIDATO NOT = WKS-INDICE-TARJETA-OBJ
029970        PERFORM 1195-AGREGAR-SI-ES-NUEVA
029980           THRU 1195-AGREGAR-SI-ES-NUEVA-FIN
029990     END-IF.
030000
030001 1410-EVALUAR-NIVEL-4-FIN.
030002     EXIT.
030100*----------------------------------------------------------------*
030200* DETERMINA SI EL CANDIDATO COMPARTE AL MENOS UN TOPICO CON LA   *
030300* TARJETA OBJETIVO (TOPICOS EN BLANCO NUNCA CUENTAN COMO         *
030400* COMPARTIDOS)                                                   *
030500*----------------------------------------------------------------*
030600 1180-COMPARTE-TOPICO.
030700
030800     MOVE 'N' TO WKS-COMPARTE-TOPICO.
030900
031000     IF WKS-TOPICO-1-OBJETIVO NOT = SPACES
031100        IF LK-OPT-T-TOPICO-1(WKS-SUB-CANDIDATO) =
031200           WKS-TOPICO-1-OBJETIVO
031300           OR LK-OPT-T-TOPICO-2(WKS-SUB-CANDIDATO) =
031400              WKS-TOPICO-1-OBJETIVO
031500           MOVE 'Y' TO WKS-COMPARTE-TOPICO
031600        END-IF
031700     END-IF.
031800     IF WKS-TOPICO-2-OBJETIVO NOT = SPACES
031900        IF LK-OPT-T-TOPICO-1(WKS-SUB-CANDIDATO) =
032000           WKS-TOPICO-2-OBJETIVO
032100           OR LK-OPT-T-TOPICO-2(WKS-SUB-CANDIDATO) =
032200              WKS-TOPICO-2-OBJETIVO
032300           MOVE 'Y' TO WKS-COMPARTE-TOPICO
032400        END-IF
032500     END-IF.
032600
032700 1180-COMPARTE-TOPICO-FIN.
032800     EXIT.
032900*----------------------------------------------------------------*
033000* PARAGRAFO AUXILIAR, SOLO PARA EVITAR CONTAR UN CANDIDATO QUE   *
033100* YA SE TOMO EN UN NIVEL ANTERIOR (SE DETECTA EN 1195)           *
033200*----------------------------------------------------------------*
033300 1190-EVALUAR-CANDIDATO-COMUN.
033400
033500     MOVE 'N' TO WKS-YA-ESTA-TOMADA.
033600
033700 1190-EVALUAR-CANDIDATO-COMUN-FIN.
033800     EXIT.
033900*----------------------------------------------------------------*
034000* AGREGA LA RESPUESTA DEL CANDIDATO A LA LISTA DE INCORRECTAS SI *
034100* ES DISTINTA DE LA CORRECTA Y DISTINTA DE LAS YA GUARDADAS      *
034200*----------------------------------------------------------------*
034300 1195-AGREGAR-SI-ES-NUEVA.
034400
034500     IF LK-OPT-DIR-LUX-A-ENG
034600        MOVE LK-OPT-T-ENG(WKS-SUB-CANDIDATO) TO WKS-AREA-TEMP-1
034700     ELSE
034800        MOVE LK-OPT-T-LUX(WKS-SUB-CANDIDATO) TO WKS-AREA-TEMP-1
034900     END-IF.
035000
035100     IF WKS-AREA-TEMP-1 NOT = WKS-RESP-CORRECTA
035200        IF WKS-TOTAL-INCORRECTAS = 0
035300           MOVE WKS-AREA-TEMP-1 TO WKS-OPC-TEXTO(2)
035400           ADD 1 TO WKS-TOTAL-INCORRECTAS
035500        ELSE
035600           IF WKS-AREA-TEMP-1 NOT = WKS-OPC-TEXTO(2)
035700              MOVE WKS-AREA-TEMP-1 TO WKS-OPC-TEXTO(3)
035800              ADD 1 TO WKS-TOTAL-INCORRECTAS
035900           END-IF
036000        END-IF
036100     END-IF.
036200
036300 1195-AGREGAR-SI-ES-NUEVA-FIN.
036400     EXIT.
036500*----------------------------------------------------------------*
036600* ARMA LA LISTA FINAL (CORRECTA + 2 INCORRECTAS) Y LA MEZCLA     *
036700* CON FISHER-YATES DE 3 ELEMENTOS USANDO EL GENERADOR LCG        *
036800*----------------------------------------------------------------*
036900 1500-ARMAR-Y-MEZCLAR.
037000
037100     MOVE WKS-RESP-CORRECTA TO WKS-OPC-TEXTO(1).
037200     MOVE 1 TO WKS-INDICE-CORRECTO-1B.
037300     MOVE LK-OPT-SEMILLA TO WKS-LCG-TEMP.                          TCK-330
037400
037500     PERFORM 1510-MEZCLAR-UN-PASO
037600        THRU 1510-MEZCLAR-UN-PASO-FIN
037700        VARYING WKS-SUB-TARJETA FROM 3 BY -1
037800        UNTIL WKS-SUB-TARJETA < 2.
037900
038000     MOVE WKS-OPC-TEXTO(1) TO LK-OPT-OPCION(1).
038100     MOVE WKS-OPC-TEXTO(2) TO LK-OPT-OPCION(2).
038200     MOVE WKS-OPC-TEXTO(3) TO LK-OPT-OPCION(3).
038300     SUBTRACT 1 FROM WKS-INDICE-CORRECTO-1B
038400             GIVING LK-OPT-INDICE-CORRECTO.
038500     MOVE WKS-LCG-RESIDUO  TO LK-OPT-SEMILLA-SALIDA.
038600
038700 1500-ARMAR-Y-MEZCLAR-FIN.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 1510-MEZCLAR-UN-PASO.
039100
039200     COMPUTE WKS-LCG-TEMP = (WKS-LCG-TEMP * 31) + 7.               TCK-330
039300     DIVIDE WKS-LCG-TEMP BY 999999937                              TCK-330
039400            GIVING WKS-LCG-COCIENTE
039500            REMAINDER WKS-LCG-RESIDUO.
039600     MOVE WKS-LCG-RESIDUO TO WKS-LCG-TEMP.
039700
039800     DIVIDE WKS-LCG-RESIDUO BY WKS-SUB-TARJETA
039900            GIVING WKS-LCG-COCIENTE
040000            REMAINDER WKS-LCG-RESIDUO.
040100     ADD 1 TO WKS-LCG-RESIDUO GIVING WKS-INDICE-ALEATORIO.
040200
040300     IF WKS-INDICE-ALEATORIO NOT = WKS-SUB-TARJETA
040400        MOVE WKS-OPC-TEXTO(WKS-SUB-TARJETA) TO WKS-AREA-TEMP-1
040500        MOVE WKS-OPC-TEXTO(WKS-INDICE-ALEATORIO)
040600             TO WKS-OPC-TEXTO(WKS-SUB-TARJETA)
040700        MOVE WKS-AREA-TEMP-1
040800             TO WKS-OPC-TEXTO(WKS-INDICE-ALEATORIO)
040900        IF WKS-INDICE-CORRECTO-1B = WKS-SUB-TARJETA
041000           MOVE WKS-INDICE-ALEATORIO TO WKS-INDICE-CORRECTO-1B
041100        ELSE
041200           IF WKS-INDICE-CORRECTO-1B = WKS-INDICE-ALEATORIO
041300              MOVE WKS-SUB-TARJETA TO WKS-INDICE-CORRECTO-1B
041400           END-IF
041500        END-IF
041600     END-IF.
041700
041800 1510-MEZCLAR-UN-PASO-FIN.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 END PROGRAM LXOPTGEN.
