000100******************************************************************
000200* PROGRAM-ID  : LXCARDSL                                         *
000300* AUTHOR      : E. MONTOYA                                       *
000400* INSTALLATION: LUXLEARN DATA CENTER                             *
000500* DATE-WRITTEN: 02/18/1985                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY    : UNCLASSIFIED - INTERNAL USE ONLY                 *
000800* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000900* PROGRAMA    : LXCARDSL                                         *
001000* TIPO        : BATCH - SUBRUTINA (CALL SOBRE TABLAS DE TARJETAS *
001100*             : Y PROGRESO)                                      *
001200* DESCRIPCION : ESCOGE LA SIGUIENTE TARJETA A PRESENTAR A UN     *
001300*             : USUARIO.  CON PROBABILIDAD 0.30 INTENTA UNA      *
001400*             : TARJETA DE REPASO (VENCIDA), DE LO CONTRARIO     *
001500*             : INTENTA UNA TARJETA NUEVA; SI NO HAY TARJETA     *
001600*             : NUEVA DISPONIBLE, REGRESA AL REPASO.             *
001700* ARCHIVOS    : NO APLICA (TABLAS EN MEMORIA PASADAS POR LINKAGE)*
001800* PROGRAMA(S) : NO APLICA (CALLED BY LXSELTST)                   *
001900******************************************************************
002000*    H I S T O R I A L   D E   C A M B I O S                     *
002100* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
002200* -------- ------------- -------- ------------------------------ *
002300* 02/18/85 R.VALDEZ       N/A     VERSION ORIGINAL (SOLO REPASO)  *
002400* 06/05/90 E.MONTOYA      REQ-061 SE AGREGA LA RAMA DE TARJETA    *
002500*                                 NUEVA Y LA PROPORCION 0.30      *
002600* 09/30/98 D.RAMIREZ      Y2K-12  COMPARACION DE FECHAS A 8       *
002700*                                 POSICIONES AAAAMMDD             *
002800* 04/10/23 E.RAMIREZ      TCK-331 SE AGREGA GENERADOR LCG PROPIO  *
002900*                                 PARA EL SORTEO PSEUDO-ALEATORIO *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. LXCARDSL.
003300 AUTHOR.     E. MONTOYA.
003400 INSTALLATION. LUXLEARN DATA CENTER.
003500 DATE-WRITTEN. 02/18/1985.
003600 DATE-COMPILED.
003700 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*----------------------------------------------------------------*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*               C A M P O S    D E    T R A B A J O              *
004800******************************************************************
004900 01  WKS-CAMPOS-DE-TRABAJO.
005000     05  WKS-SUB-PROGRESO          PIC 9(05) COMP VALUE ZEROS.
005100     05  WKS-SUB-TARJETA           PIC 9(05) COMP VALUE ZEROS.
005200     05  WKS-TOTAL-CANDIDATOS-REP  PIC 9(02) COMP VALUE ZEROS.
005300     05  WKS-TOPE-CANDIDATOS-REP   PIC 9(02) COMP VALUE 20.
005400     05  WKS-TIENE-PROGRESO        PIC X(01) VALUE 'N'.
005500         88  WKS-SI-TIENE-PROGRESO         VALUE 'Y'.
005600     05  WKS-PASA-FILTRO-TOPICO    PIC X(01) VALUE 'N'.
005700         88  WKS-SI-PASA-FILTRO            VALUE 'Y'.
005800     05  WKS-HAY-CANDIDATO-VOCAB   PIC X(01) VALUE 'N'.
005900         88  WKS-SI-HAY-VOCAB              VALUE 'Y'.
006000     05  WKS-HAY-CANDIDATO-FRASE   PIC X(01) VALUE 'N'.
006100         88  WKS-SI-HAY-FRASE              VALUE 'Y'.
006200     05  WKS-IND-CANDIDATO-VOCAB   PIC 9(05) COMP VALUE ZEROS.
006300     05  WKS-IND-CANDIDATO-FRASE   PIC 9(05) COMP VALUE ZEROS.
006400     05  WKS-INDICE-A-COMPARAR     PIC 9(05) COMP VALUE ZEROS.
006500
006600* --- LISTA DE CANDIDATOS DE REPASO (INDICES A LA TABLA DE
006700*     PROGRESO), ORDENADA POR FECHA DE PROXIMO REPASO ASCENDENTE
006800 01  WKS-TABLA-CANDIDATOS-REP.
006900     05  WKS-CAND-REP-INDICE OCCURS 20 TIMES PIC 9(05) COMP.
007000     05  WKS-CAND-REP-FECHA  OCCURS 20 TIMES PIC 9(08).
007100* --- VISTA ALTERNA DE LA LISTA DE CANDIDATOS, AGRUPADA POR PAR
007200*     (INDICE, FECHA) PARA EL INTERCAMBIO DURANTE LA INSERCION
007300*     ORDENADA (EVITA DOS TABLAS PARALELAS DESINCRONIZADAS)
007400 01  WKS-CANDIDATOS-PARES REDEFINES WKS-TABLA-CANDIDATOS-REP.
007500     05  WKS-CANDPAR-PRIMERO  OCCURS 20 TIMES PIC 9(05) COMP.
007600     05  WKS-CANDPAR-SEGUNDO  OCCURS 20 TIMES PIC 9(08).
007700
007800 77  WKS-SUB-INSERCION             PIC 9(02) COMP VALUE ZEROS.
007900 77  WKS-SUB-DESPLAZA              PIC 9(02) COMP VALUE ZEROS.
008000 77  WKS-INDICE-TEMP               PIC 9(05) COMP VALUE ZEROS.
008100 01  WKS-FECHA-TEMP                PIC 9(08)      VALUE ZEROS.
008200
008300* --- GENERADOR CONGRUENCIAL LINEAL, SEMILLA RECIBIDA/DEVUELTA
008400*     POR LINKAGE (MISMA FORMULA QUE LXOPTGEN)
008500 77  WKS-LCG-TEMP                  PIC 9(18) COMP VALUE ZEROS.
008600 77  WKS-LCG-COCIENTE              PIC 9(18) COMP VALUE ZEROS.
008700 77  WKS-LCG-RESIDUO               PIC 9(09) COMP VALUE ZEROS.
008800 01  WKS-PROBABILIDAD-100          PIC 9(03) COMP VALUE ZEROS.
008900*----------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 01  LK-SEL-PARAMETROS.
009200     05  LK-SEL-USER-ID             PIC 9(05).
009300     05  LK-SEL-TOPICO-FILTRO       PIC X(20).
009400     05  LK-SEL-FECHA-ACTUAL        PIC 9(08).
009500     05  LK-SEL-SEMILLA             PIC 9(09) COMP.
009600     05  LK-SEL-NUM-TARJETAS        PIC 9(05) COMP.
009700     05  LK-SEL-NUM-PROGRESOS       PIC 9(05) COMP.
009800 01  LK-SEL-FECHA-ACTUAL-AMD REDEFINES LK-SEL-PARAMETROS.
009900     05  FILLER                     PIC X(25).
010000     05  LK-SELFA-ANIO               PIC 9(04).
010100     05  LK-SELFA-MES                PIC 9(02).
010200     05  LK-SELFA-DIA                PIC 9(02).
010300     05  FILLER                     PIC X(12).
010400
010500 01  LK-SEL-TABLA-TARJETAS.
010600     05  LK-SEL-TARJETA OCCURS 2000 TIMES
010700                        INDEXED BY LX-SEL-T.
010800         10  LK-SEL-T-ID            PIC 9(05).
010900         10  LK-SEL-T-TIPO          PIC X(01).
011000             88  LK-SEL-T-VOCABULARIO        VALUE 'V'.
011100             88  LK-SEL-T-FRASE              VALUE 'P'.
011200         10  LK-SEL-T-DIFICULTAD    PIC 9(01).
011300         10  LK-SEL-T-TOPICO-1      PIC X(20).
011400         10  LK-SEL-T-TOPICO-2      PIC X(20).
011500         10  LK-SEL-T-ACTIVA        PIC X(01).
011600         10  LK-SEL-T-SECUENCIA     PIC 9(05).
011700
011800 01  LK-SEL-TABLA-PROGRESOS.
011900     05  LK-SEL-PROGRESO OCCURS 5000 TIMES
012000                         INDEXED BY LX-SEL-P.
012100         10  LK-SEL-P-USER-ID       PIC 9(05).
012200         10  LK-SEL-P-CARD-ID       PIC 9(05).
012300         10  LK-SEL-P-NEXT-REVIEW   PIC 9(08).
012400         10  LK-SEL-P-NREV-AMD REDEFINES LK-SEL-P-NEXT-REVIEW.
012500             15  LK-SELPN-ANIO      PIC 9(04).
012600             15  LK-SELPN-MES       PIC 9(02).
012700             15  LK-SELPN-DIA       PIC 9(02).
012800
012900 01  LK-SEL-RESULTADO.
013000     05  LK-SEL-CARD-ID-ESCOGIDA    PIC 9(05).
013100     05  LK-SEL-NINGUNA-DISPONIBLE  PIC X(01).
013200         88  LK-SEL-NO-HAY-TARJETA          VALUE 'Y'.
013300         88  LK-SEL-SI-HAY-TARJETA          VALUE 'N'.
013400     05  LK-SEL-SEMILLA-SALIDA      PIC 9(09) COMP.
013500*----------------------------------------------------------------*
013600 PROCEDURE DIVISION USING LK-SEL-PARAMETROS,
013700                           LK-SEL-TABLA-TARJETAS,
013800                           LK-SEL-TABLA-PROGRESOS,
013900                           LK-SEL-RESULTADO.
014000*----------------------------------------------------------------*
014100     PERFORM 1000-SELECCIONAR-TARJETA
014200        THRU 1000-SELECCIONAR-TARJETA-FIN.
014300
014400     EXIT PROGRAM.
014500*----------------------------------------------------------------*
014600 1000-SELECCIONAR-TARJETA.
014700
014800     MOVE 'N' TO LK-SEL-NINGUNA-DISPONIBLE.
014900     MOVE ZERO TO LK-SEL-CARD-ID-ESCOGIDA.
015000     MOVE LK-SEL-SEMILLA TO WKS-LCG-TEMP.                          TCK-331
015100
015200     PERFORM 1900-SORTEAR-0-99
015300        THRU 1900-SORTEAR-0-99-FIN.
015400
015500     IF WKS-PROBABILIDAD-100 < 30
015600        PERFORM 1100-INTENTAR-REPASO
015700           THRU 1100-INTENTAR-REPASO-FIN
015800        IF LK-SEL-NO-HAY-TARJETA
015900           PERFORM 1200-INTENTAR-NUEVA
016000              THRU 1200-INTENTAR-NUEVA-FIN
016100        END-IF
016200     ELSE
016300        PERFORM 1200-INTENTAR-NUEVA
016400           THRU 1200-INTENTAR-NUEVA-FIN
016500        IF LK-SEL-NO-HAY-TARJETA
016600           PERFORM 1100-INTENTAR-REPASO
016700              THRU 1100-INTENTAR-REPASO-FIN
016800        END-IF
016900     END-IF.
017000
017100     MOVE WKS-LCG-RESIDUO TO LK-SEL-SEMILLA-SALIDA.
017200
017300 1000-SELECCIONAR-TARJETA-FIN.
017400     EXIT.
017500*----------------------------------------------------------------*
017600* ARMA LA LISTA DE TARJETAS VENCIDAS (PROXIMO REPASO <= FECHA   *
017700* ACTUAL) DEL USUARIO, ORDENADA POR FECHA ASCENDENTE, TOPE 20   *
017800* CANDIDATOS, Y ESCOGE UNO AL AZAR                               *
017900*----------------------------------------------------------------*
018000 1100-INTENTAR-REPASO.
018100
018200     MOVE ZERO TO WKS-TOTAL-CANDIDATOS-REP.
018300
018400     PERFORM 1110-PROBAR-UN-PROGRESO
018410        THRU 1110-PROBAR-UN-PROGRESO-FIN
018420        VARYING WKS-SUB-PROGRESO FROM 1 BY 1
018430        UNTIL WKS-SUB-PROGRESO > LK-SEL-NUM-PROGRESOS
018440        OR WKS-TOTAL-CANDIDATOS-REP >= WKS-TOPE-CANDIDATOS-REP.
019900
020000     IF WKS-TOTAL-CANDIDATOS-REP = ZERO
020100        MOVE 'Y' TO LK-SEL-NINGUNA-DISPONIBLE
020200     ELSE
020300        PERFORM 1900-SORTEAR-0-99
020400           THRU 1900-SORTEAR-0-99-FIN
020500        DIVIDE WKS-LCG-RESIDUO BY WKS-TOTAL-CANDIDATOS-REP
020600               GIVING WKS-LCG-COCIENTE
020700               REMAINDER WKS-SUB-INSERCION
020800        ADD 1 TO WKS-SUB-INSERCION
020900        MOVE WKS-CAND-REP-INDICE(WKS-SUB-INSERCION)
021000             TO WKS-SUB-PROGRESO
021100        MOVE LK-SEL-P-CARD-ID(WKS-SUB-PROGRESO)
021200             TO LK-SEL-CARD-ID-ESCOGIDA
021300        MOVE 'N' TO LK-SEL-NINGUNA-DISPONIBLE
021400     END-IF.
021500
021600 1100-INTENTAR-REPASO-FIN.
021700     EXIT.
021710*----------------------------------------------------------------*
021720 1110-PROBAR-UN-PROGRESO.
021730
021740     IF LK-SEL-P-USER-ID(WKS-SUB-PROGRESO) = LK-SEL-USER-ID
021750        AND LK-SEL-P-NEXT-REVIEW(WKS-SUB-PROGRESO)
021760            NOT > LK-SEL-FECHA-ACTUAL                               Y2K-12
021770        PERFORM 1150-APLICAR-FILTRO-TOPICO
021780           THRU 1150-APLICAR-FILTRO-TOPICO-FIN
021790        IF WKS-SI-PASA-FILTRO
021800           PERFORM 1160-INSERTAR-ORDENADO
021810              THRU 1160-INSERTAR-ORDENADO-FIN
021820        END-IF
021830     END-IF.
021840
021850 1110-PROBAR-UN-PROGRESO-FIN.
021860     EXIT.
021870*----------------------------------------------------------------*
021900 1150-APLICAR-FILTRO-TOPICO.
022000
022100     MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO.
022200     IF LK-SEL-TOPICO-FILTRO NOT = SPACES
022300        MOVE 'N' TO WKS-PASA-FILTRO-TOPICO
022400        MOVE ZERO TO WKS-SUB-TARJETA
022500        PERFORM 1152-COMPARAR-TOPICO-REP
022510           THRU 1152-COMPARAR-TOPICO-REP-FIN
022520           VARYING WKS-SUB-TARJETA FROM 1 BY 1
022530           UNTIL WKS-SUB-TARJETA > LK-SEL-NUM-TARJETAS
022700     END-IF.
023800
023900 1150-APLICAR-FILTRO-TOPICO-FIN.
024000     EXIT.
024010*----------------------------------------------------------------*
024020 1152-COMPARAR-TOPICO-REP.
024030
024040     IF LK-SEL-T-ID(WKS-SUB-TARJETA) =
024050        LK-SEL-P-CARD-ID(WKS-SUB-PROGRESO)
024060        IF LK-SEL-T-TOPICO-1(WKS-SUB-TARJETA) =
024070           LK-SEL-TOPICO-FILTRO
024080           OR LK-SEL-T-TOPICO-2(WKS-SUB-TARJETA) =
024090              LK-SEL-TOPICO-FILTRO
024100           MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO
024110        END-IF
024120     END-IF.
024130
024140 1152-COMPARAR-TOPICO-REP-FIN.
024150     EXIT.
024160*----------------------------------------------------------------*
024200* INSERTA EL CANDIDATO ACTUAL EN LA LISTA ORDENADA POR FECHA,    *
024300* DESPLAZANDO LOS POSTERIORES UNA POSICION                      *
024400*----------------------------------------------------------------*
024500 1160-INSERTAR-ORDENADO.
024600
024700     ADD 1 TO WKS-TOTAL-CANDIDATOS-REP.
024800     MOVE WKS-TOTAL-CANDIDATOS-REP TO WKS-SUB-INSERCION.
024900
025000     PERFORM 1165-DESPLAZAR-CANDIDATO
025010        THRU 1165-DESPLAZAR-CANDIDATO-FIN
025020        VARYING WKS-SUB-INSERCION FROM WKS-SUB-INSERCION BY -1
025030        UNTIL WKS-SUB-INSERCION = 1
025040        OR WKS-CAND-REP-FECHA(WKS-SUB-INSERCION - 1)
025050           NOT > LK-SEL-P-NEXT-REVIEW(WKS-SUB-PROGRESO).
026000
026100     MOVE WKS-SUB-PROGRESO TO WKS-CAND-REP-INDICE(WKS-SUB-INSERCION).
026200     MOVE LK-SEL-P-NEXT-REVIEW(WKS-SUB-PROGRESO)
026300          TO WKS-CAND-REP-FECHA(WKS-SUB-INSERCION).
026400
026500 1160-INSERTAR-ORDENADO-FIN.
026600     EXIT.
026610*----------------------------------------------------------------*
026620 1165-DESPLAZAR-CANDIDATO.
026630
026640     MOVE WKS-CAND-REP-INDICE(WKS-SUB-INSERCION - 1)
026650          TO WKS-CAND-REP-INDICE(WKS-SUB-INSERCION).
026660     MOVE WKS-CAND-REP-FECHA(WKS-SUB-INSERCION - 1)
026670          TO WKS-CAND-REP-FECHA(WKS-SUB-INSERCION).
026680
026690 1165-DESPLAZAR-CANDIDATO-FIN.
026695     EXIT.
026700*----------------------------------------------------------------*
026800* BUSCA UNA TARJETA NUEVA: ACTIVA, SIN REGISTRO DE PROGRESO PARA *
026900* EL USUARIO, FILTRO DE TOPICO OPCIONAL, ORDEN POR DIFICULTAD    *
027000* ASCENDENTE Y LUEGO SECUENCIA DE CREACION ASCENDENTE            *
027100*----------------------------------------------------------------*
027200 1200-INTENTAR-NUEVA.
027300
027400     MOVE 'N' TO WKS-HAY-CANDIDATO-VOCAB.
027500     MOVE 'N' TO WKS-HAY-CANDIDATO-FRASE.
027600     MOVE ZERO TO WKS-IND-CANDIDATO-VOCAB WKS-IND-CANDIDATO-FRASE.
027700
027800     PERFORM 1210-PROBAR-UNA-TARJETA
027810        THRU 1210-PROBAR-UNA-TARJETA-FIN
027820        VARYING WKS-SUB-TARJETA FROM 1 BY 1
027830        UNTIL WKS-SUB-TARJETA > LK-SEL-NUM-TARJETAS.
029300
029400     IF NOT WKS-SI-HAY-VOCAB AND NOT WKS-SI-HAY-FRASE
029500        MOVE 'Y' TO LK-SEL-NINGUNA-DISPONIBLE
029600     ELSE
029700        PERFORM 1280-ESCOGER-ENTRE-VOCAB-Y-FRASE
029800           THRU 1280-ESCOGER-ENTRE-VOCAB-Y-FRASE-FIN
029900        MOVE 'N' TO LK-SEL-NINGUNA-DISPONIBLE
030000     END-IF.
030100
030200 1200-INTENTAR-NUEVA-FIN.
030300     EXIT.
030310*----------------------------------------------------------------*
030320 1210-PROBAR-UNA-TARJETA.
030330
030340     IF LK-SEL-T-ACTIVA(WKS-SUB-TARJETA) = 'Y'
030350        PERFORM 1250-TIENE-PROGRESO-PREVIO
030360           THRU 1250-TIENE-PROGRESO-PREVIO-FIN
030370        IF NOT WKS-SI-TIENE-PROGRESO
030380           PERFORM 1260-FILTRO-TOPICO-TARJETA
030390              THRU 1260-FILTRO-TOPICO-TARJETA-FIN
030400           IF WKS-SI-PASA-FILTRO
030410              PERFORM 1270-COMPARAR-CANDIDATO
030420                 THRU 1270-COMPARAR-CANDIDATO-FIN
030430           END-IF
030440        END-IF
030450     END-IF.
030460
030470 1210-PROBAR-UNA-TARJETA-FIN.
030480     EXIT.
030490*----------------------------------------------------------------*
030500 1250-TIENE-PROGRESO-PREVIO.
030600
030700     MOVE 'N' TO WKS-TIENE-PROGRESO.
030800     MOVE ZERO TO WKS-SUB-PROGRESO.
030900     PERFORM 1255-COMPARAR-PROGRESO-PREVIO
030910        THRU 1255-COMPARAR-PROGRESO-PREVIO-FIN
030920        VARYING WKS-SUB-PROGRESO FROM 1 BY 1
030930        UNTIL WKS-SUB-PROGRESO > LK-SEL-NUM-PROGRESOS.
031700
031800 1250-TIENE-PROGRESO-PREVIO-FIN.
031900     EXIT.
031910*----------------------------------------------------------------*
031920 1255-COMPARAR-PROGRESO-PREVIO.
031930
031940     IF LK-SEL-P-USER-ID(WKS-SUB-PROGRESO) = LK-SEL-USER-ID
031950        AND LK-SEL-P-CARD-ID(WKS-SUB-PROGRESO) =
031960            LK-SEL-T-ID(WKS-SUB-TARJETA)
031970        MOVE 'Y' TO WKS-TIENE-PROGRESO
031980     END-IF.
031990
032000 1255-COMPARAR-PROGRESO-PREVIO-FIN.
032001     EXIT.
032002*----------------------------------------------------------------*
032100 1260-FILTRO-TOPICO-TARJETA.
032200
032300     MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO.
032400     IF LK-SEL-TOPICO-FILTRO NOT = SPACES
032500        MOVE 'N' TO WKS-PASA-FILTRO-TOPICO
032600        IF LK-SEL-T-TOPICO-1(WKS-SUB-TARJETA) =
032700           LK-SEL-TOPICO-FILTRO
032800           OR LK-SEL-T-TOPICO-2(WKS-SUB-TARJETA) =
032900              LK-SEL-TOPICO-FILTRO
033000           MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO
033100        END-IF
033200     END-IF.
033300
033400 1260-FILTRO-TOPICO-TARJETA-FIN.
033500     EXIT.
033600*----------------------------------------------------------------*
033700* CONSERVA EL PRIMER CANDIDATO DE VOCABULARIO Y EL PRIMER        *
033800* CANDIDATO DE FRASE, EN ORDEN DE DIFICULTAD Y LUEGO SECUENCIA   *
033900*----------------------------------------------------------------*
034000 1270-COMPARAR-CANDIDATO.
034100
034200     IF LK-SEL-T-VOCABULARIO(WKS-SUB-TARJETA)
034300        IF NOT WKS-SI-HAY-VOCAB
034400           MOVE 'Y' TO WKS-HAY-CANDIDATO-VOCAB
034500           MOVE WKS-SUB-TARJETA TO WKS-IND-CANDIDATO-VOCAB
034600        ELSE
034700           MOVE WKS-IND-CANDIDATO-VOCAB TO WKS-INDICE-A-COMPARAR
034800           PERFORM 1275-ES-MEJOR-CANDIDATO
034900              THRU 1275-ES-MEJOR-CANDIDATO-FIN
035000           IF WKS-PASA-FILTRO-TOPICO
035100              MOVE WKS-SUB-TARJETA TO WKS-IND-CANDIDATO-VOCAB
035200           END-IF
035300        END-IF
035400     ELSE
035500        IF NOT WKS-SI-HAY-FRASE
035600           MOVE 'Y' TO WKS-HAY-CANDIDATO-FRASE
035700           MOVE WKS-SUB-TARJETA TO WKS-IND-CANDIDATO-FRASE
035800        ELSE
035900           MOVE WKS-IND-CANDIDATO-FRASE TO WKS-INDICE-A-COMPARAR
036000           PERFORM 1275-ES-MEJOR-CANDIDATO
036100              THRU 1275-ES-MEJOR-CANDIDATO-FIN
036200           IF WKS-PASA-FILTRO-TOPICO
036300              MOVE WKS-SUB-TARJETA TO WKS-IND-CANDIDATO-FRASE
036400           END-IF
036500        END-IF
036600     END-IF.
036700
036800 1270-COMPARAR-CANDIDATO-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100* COMPARA EL CANDIDATO ACTUAL (WKS-SUB-TARJETA) CONTRA EL MEJOR  *
037200* GUARDADO HASTA AHORA (WKS-INDICE-A-COMPARAR); REUTILIZA LA     *
037300* BANDERA WKS-PASA-FILTRO-TOPICO COMO SALIDA "ES MEJOR" (SI/NO)  *
037400*----------------------------------------------------------------*
037500 1275-ES-MEJOR-CANDIDATO.
037600
037700     MOVE 'N' TO WKS-PASA-FILTRO-TOPICO.
037800     IF LK-SEL-T-DIFICULTAD(WKS-SUB-TARJETA) <
037900        LK-SEL-T-DIFICULTAD(WKS-INDICE-A-COMPARAR)
038000        MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO
038100     ELSE
038200        IF LK-SEL-T-DIFICULTAD(WKS-SUB-TARJETA) =
038300           LK-SEL-T-DIFICULTAD(WKS-INDICE-A-COMPARAR)
038400           AND LK-SEL-T-SECUENCIA(WKS-SUB-TARJETA) <
038500               LK-SEL-T-SECUENCIA(WKS-INDICE-A-COMPARAR)
038600           MOVE 'Y' TO WKS-PASA-FILTRO-TOPICO
038700        END-IF
038800     END-IF.
038900
039000 1275-ES-MEJOR-CANDIDATO-FIN.
039100     EXIT.
039200*----------------------------------------------------------------*
039300* ENTRE LA TARJETA NUEVA DE VOCABULARIO Y LA DE FRASE (SI AMBAS  *
039400* EXISTEN), ESCOGE UNA AL AZAR; SI SOLO EXISTE UNA, SE USA ESA   *
039500*----------------------------------------------------------------*
039600 1280-ESCOGER-ENTRE-VOCAB-Y-FRASE.
039700
039800     IF WKS-SI-HAY-VOCAB AND WKS-SI-HAY-FRASE
039900        PERFORM 1900-SORTEAR-0-99
040000           THRU 1900-SORTEAR-0-99-FIN
040100        IF WKS-PROBABILIDAD-100 < 50
040200           MOVE LK-SEL-T-ID(WKS-IND-CANDIDATO-VOCAB)
040300                TO LK-SEL-CARD-ID-ESCOGIDA
040400        ELSE
040500           MOVE LK-SEL-T-ID(WKS-IND-CANDIDATO-FRASE)
040600                TO LK-SEL-CARD-ID-ESCOGIDA
040700        END-IF
040800     ELSE
040900        IF WKS-SI-HAY-VOCAB
041000           MOVE LK-SEL-T-ID(WKS-IND-CANDIDATO-VOCAB)
041100                TO LK-SEL-CARD-ID-ESCOGIDA
041200        ELSE
041300           MOVE LK-SEL-T-ID(WKS-IND-CANDIDATO-FRASE)
041400                TO LK-SEL-CARD-ID-ESCOGIDA
041500        END-IF
041600     END-IF.
041700
041800 1280-ESCOGER-ENTRE-VOCAB-Y-FRASE-FIN.
041900     EXIT.
042000*----------------------------------------------------------------*
042100* SORTEA UN NUMERO 0-99 CON EL GENERADOR CONGRUENCIAL LINEAL     *
042200*----------------------------------------------------------------*
042300 1900-SORTEAR-0-99.
042400
042500     COMPUTE WKS-LCG-TEMP = (WKS-LCG-TEMP * 31) + 7.               TCK-331
042600     DIVIDE WKS-LCG-TEMP BY 999999937                              TCK-331
042700            GIVING WKS-LCG-COCIENTE
042800            REMAINDER WKS-LCG-RESIDUO.
042900     MOVE WKS-LCG-RESIDUO TO WKS-LCG-TEMP.
043000     DIVIDE WKS-LCG-RESIDUO BY 100
043100            GIVING WKS-LCG-COCIENTE
043200            REMAINDER WKS-PROBABILIDAD-100.
043300
043400 1900-SORTEAR-0-99-FIN.
043500     EXIT.
043600*----------------------------------------------------------------*
043700 END PROGRAM LXCARDSL.
