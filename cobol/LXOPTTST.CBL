000100******************************************************************
000200* FECHA       : 18/11/1993                                       *
000300* PROGRAMADOR : GERARDO SOLIS                                    *
000400* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000500* PROGRAMA    : LXOPTTST                                         *
000600* TIPO        : UTILERIA - PRUEBA DE MESA DE LXOPTGEN             *
000700* DESCRIPCION : RECIBE POR SYSIN EL ID DE LA TARJETA Y LA DIREC-  *
000800*             : CION A PROBAR, ARMA UNA TABLA DE TARJETAS DE      *
000900*             : PRUEBA EN MEMORIA Y LLAMA A LXOPTGEN PARA VERIFI- *
001000*             : CAR A MANO LAS TRES OPCIONES DE SELECCION MULTI-  *
001100*             : PLE ANTES DE PROMOVER UN CAMBIO A PRODUCCION.     *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : LXOPTGEN (CALLED)                                *
001400******************************************************************
001500*    H I S T O R I A L   D E   C A M B I O S                     *
001600* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001700* -------- ------------- -------- ------------------------------ *
001800* 18/11/93 G.SOLIS        REQ-118 VERSION ORIGINAL, PRUEBA DE LOS *
001900*                                 4 NIVELES DE CASCADA            *
002000* 09/30/98 D.RAMIREZ      Y2K-13  REVISION GENERAL, SIN IMPACTO   *
002100*                                 DE FECHAS EN ESTA UTILERIA      *
002200* 04/10/23 E.RAMIREZ      TCK-330 SE AGREGA DESPLIEGUE DE LA      *
002300*                                 SEMILLA DE MEZCLA DEVUELTA      *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. LXOPTTST.
002700 AUTHOR.     G. SOLIS.
002800 INSTALLATION. LUXLEARN DATA CENTER.
002900 DATE-WRITTEN. 18/11/1993.
003000 DATE-COMPILED.
003100 SECURITY.   UNCLASSIFIED - INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*----------------------------------------------------------------*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*        R E N G L O N   D E   E N T R A D A   ( S Y S I N )     *
004200******************************************************************
004300 01  WKS-RENGLON-ENTRADA.
004400     05  WKS-ENT-CARD-ID         PIC 9(05).
004500     05  WKS-ENT-DIRECCION       PIC X(01).
004600     05  WKS-ENT-SEMILLA         PIC 9(09).
004700 01  WKS-GUIONES                 PIC X(55) VALUE ALL "=".
004800******************************************************************
004900*    T A B L A   D E   T A R J E T A S   D E   P R U E B A       *
005000******************************************************************
005100 77  WKS-TOTAL-TARJETAS-PRB      PIC 9(05) COMP VALUE 8.
005200 01  WKS-TABLA-TARJETAS-PRB.
005300     05  WKS-TJP-ENTRADA OCCURS 8 TIMES.
005400         10  WKS-TJP-ID          PIC 9(05).
005500         10  WKS-TJP-TIPO        PIC X(01).
005600         10  WKS-TJP-LUX         PIC X(40).
005700         10  WKS-TJP-ENG         PIC X(40).
005800         10  WKS-TJP-DIFICULTAD  PIC 9(01).
005900         10  WKS-TJP-TOPICO-1    PIC X(20).
006000         10  WKS-TJP-TOPICO-2    PIC X(20).
006100         10  WKS-TJP-ACTIVA      PIC X(01).
006150* --- VISTA PLANA DE LA TABLA DE TARJETAS DE PRUEBA, USADA SOLO
006160*     PARA EL DESPLIEGUE DE DEPURACION
006170 01  WKS-TABLA-TARJETAS-PRB-PLANO REDEFINES WKS-TABLA-TARJETAS-PRB.
006180     05  WKS-TJP-PLANO           PIC X(128) OCCURS 8 TIMES.
006200
006300 77  WKS-SUB-CARGA-PRB           PIC 9(05) COMP VALUE ZEROS.
006400******************************************************************
006500*    A R E A S   D E   L L A M A D A   A   L X O P T G E N       *
006600*    (MISMO FORMATO DE LA LINKAGE SECTION DE LXOPTGEN)           *
006700******************************************************************
006800 01  LK-OPT-PARAMETROS.
006900     05  LK-OPT-CARD-ID             PIC 9(05).
007000     05  LK-OPT-DIRECTION           PIC X(01).
007100         88  LK-OPT-DIR-LUX-A-ENG            VALUE 'L'.
007200         88  LK-OPT-DIR-ENG-A-LUX            VALUE 'E'.
007300     05  LK-OPT-NUM-TARJETAS        PIC 9(05) COMP.
007400     05  LK-OPT-SEMILLA             PIC 9(09) COMP.
007500
007600 01  LK-OPT-TABLA-TARJETAS.
007700     05  LK-OPT-TARJETA OCCURS 2000 TIMES
007800                        INDEXED BY LX-TST-OPT-I.
007900         10  LK-OPT-T-ID            PIC 9(05).
008000         10  LK-OPT-T-TIPO          PIC X(01).
008100         10  LK-OPT-T-LUX           PIC X(40).
008200         10  LK-OPT-T-ENG           PIC X(40).
008300         10  LK-OPT-T-DIFICULTAD    PIC 9(01).
008400         10  LK-OPT-T-TOPICOS.
008500             15  LK-OPT-T-TOPICO-1  PIC X(20).
008600             15  LK-OPT-T-TOPICO-2  PIC X(20).
008700         10  LK-OPT-T-ACTIVA        PIC X(01).
008750* --- VISTA PLANA DE LA TABLA DE LLAMADA, MISMO PROPOSITO QUE
008760*     LA VISTA PLANA DE LA TABLA DE PRUEBA ARRIBA
008770 01  LK-OPT-TABLA-TARJETAS-PLANO REDEFINES LK-OPT-TABLA-TARJETAS.
008780     05  LK-OPT-T-PLANO         PIC X(128) OCCURS 2000 TIMES.
008800
008900 01  LK-OPT-RESULTADO.
009000     05  LK-OPT-OPCION OCCURS 3 TIMES PIC X(40).
009100     05  LK-OPT-INDICE-CORRECTO     PIC 9(01).
009200     05  LK-OPT-INSUFICIENTES       PIC X(01).
009300         88  LK-OPT-SIN-OPCIONES            VALUE 'Y'.
009400         88  LK-OPT-CON-OPCIONES             VALUE 'N'.
009500     05  LK-OPT-SEMILLA-SALIDA      PIC 9(09) COMP.
009600 01  LK-OPT-RESULTADO-PLANO REDEFINES LK-OPT-RESULTADO.
009700     05  LK-OPT-RP-OPCION-1         PIC X(40).
009800     05  LK-OPT-RP-OPCION-2         PIC X(40).
009900     05  LK-OPT-RP-OPCION-3         PIC X(40).
010000     05  FILLER                     PIC X(06).
010100*----------------------------------------------------------------*
010200 PROCEDURE DIVISION.
010300*----------------------------------------------------------------*
010400 100-MAIN SECTION.
010500     PERFORM 200-ARMAR-TABLA-DE-PRUEBA
010600        THRU 200-ARMAR-TABLA-DE-PRUEBA-FIN.
010700     PERFORM 300-ACEPTAR-Y-PROBAR
010800        THRU 300-ACEPTAR-Y-PROBAR-FIN.
010900     STOP RUN.
011000 100-MAIN-FIN.
011100     EXIT.
011200*----------------------------------------------------------------*
011300* CARGA LAS 8 TARJETAS DE PRUEBA A MANO, UNA POR UNA, EN LUGAR   *
011400* DE LEERLAS DE UN ARCHIVO - ESTA UTILERIA NO ABRE ARCHIVOS      *
011500*----------------------------------------------------------------*
011600 200-ARMAR-TABLA-DE-PRUEBA.
011700     MOVE 00101 TO WKS-TJP-ID(1).
011800     MOVE "V"     TO WKS-TJP-TIPO(1).
011900     MOVE "MOIEN" TO WKS-TJP-LUX(1).
012000     MOVE "HELLO" TO WKS-TJP-ENG(1).
012100     MOVE 1       TO WKS-TJP-DIFICULTAD(1).
012200     MOVE "GREETINGS" TO WKS-TJP-TOPICO-1(1).
012300     MOVE SPACES  TO WKS-TJP-TOPICO-2(1).
012400     MOVE "Y"     TO WKS-TJP-ACTIVA(1).
012500
012600     MOVE 00102      TO WKS-TJP-ID(2).
012700     MOVE "V"          TO WKS-TJP-TIPO(2).
012800     MOVE "AVUERGUETEN" TO WKS-TJP-LUX(2).
012900     MOVE "GOODBYE"    TO WKS-TJP-ENG(2).
013000     MOVE 1            TO WKS-TJP-DIFICULTAD(2).
013100     MOVE "GREETINGS"  TO WKS-TJP-TOPICO-1(2).
013200     MOVE SPACES       TO WKS-TJP-TOPICO-2(2).
013300     MOVE "Y"          TO WKS-TJP-ACTIVA(2).
013400
013500     MOVE 00103    TO WKS-TJP-ID(3).
013600     MOVE "V"        TO WKS-TJP-TIPO(3).
013700     MOVE "MERCI"    TO WKS-TJP-LUX(3).
013800     MOVE "THANK YOU" TO WKS-TJP-ENG(3).
013900     MOVE 1          TO WKS-TJP-DIFICULTAD(3).
014000     MOVE "GREETINGS" TO WKS-TJP-TOPICO-1(3).
014100     MOVE SPACES     TO WKS-TJP-TOPICO-2(3).
014200     MOVE "Y"        TO WKS-TJP-ACTIVA(3).
014300
014400     MOVE 00104     TO WKS-TJP-ID(4).
014500     MOVE "V"         TO WKS-TJP-TIPO(4).
014600     MOVE "JOU"       TO WKS-TJP-LUX(4).
014700     MOVE "YES"       TO WKS-TJP-ENG(4).
014800     MOVE 1           TO WKS-TJP-DIFICULTAD(4).
014900     MOVE "GREETINGS" TO WKS-TJP-TOPICO-1(4).
015000     MOVE SPACES      TO WKS-TJP-TOPICO-2(4).
015100     MOVE "Y"         TO WKS-TJP-ACTIVA(4).
015200
015300     MOVE 00105 TO WKS-TJP-ID(5).
015400     MOVE "V"     TO WKS-TJP-TIPO(5).
015500     MOVE "HAUS"  TO WKS-TJP-LUX(5).
015600     MOVE "HOUSE" TO WKS-TJP-ENG(5).
015700     MOVE 1       TO WKS-TJP-DIFICULTAD(5).
015800     MOVE "HOME"  TO WKS-TJP-TOPICO-1(5).
015900     MOVE SPACES  TO WKS-TJP-TOPICO-2(5).
016000     MOVE "Y"     TO WKS-TJP-ACTIVA(5).
016100
016200     MOVE 00106 TO WKS-TJP-ID(6).
016300     MOVE "V"     TO WKS-TJP-TIPO(6).
016400     MOVE "DESCH" TO WKS-TJP-LUX(6).
016500     MOVE "TABLE" TO WKS-TJP-ENG(6).
016600     MOVE 1       TO WKS-TJP-DIFICULTAD(6).
016700     MOVE "HOME"  TO WKS-TJP-TOPICO-1(6).
016800     MOVE SPACES  TO WKS-TJP-TOPICO-2(6).
016900     MOVE "Y"     TO WKS-TJP-ACTIVA(6).
017000
017100     MOVE 00107  TO WKS-TJP-ID(7).
017200     MOVE "V"      TO WKS-TJP-TIPO(7).
017300     MOVE "SCHLASS" TO WKS-TJP-LUX(7).
017400     MOVE "CASTLE" TO WKS-TJP-ENG(7).
017500     MOVE 2        TO WKS-TJP-DIFICULTAD(7).
017600     MOVE "HOME"   TO WKS-TJP-TOPICO-1(7).
017700     MOVE SPACES   TO WKS-TJP-TOPICO-2(7).
017800     MOVE "Y"      TO WKS-TJP-ACTIVA(7).
017900
018000     MOVE 00108  TO WKS-TJP-ID(8).
018100     MOVE "V"      TO WKS-TJP-TIPO(8).
018200     MOVE "WETTER" TO WKS-TJP-LUX(8).
018300     MOVE "WEATHER" TO WKS-TJP-ENG(8).
018400     MOVE 2        TO WKS-TJP-DIFICULTAD(8).
018500     MOVE "NATURE" TO WKS-TJP-TOPICO-1(8).
018600     MOVE SPACES   TO WKS-TJP-TOPICO-2(8).
018700     MOVE "N"      TO WKS-TJP-ACTIVA(8).
018800 200-ARMAR-TABLA-DE-PRUEBA-FIN.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 300-ACEPTAR-Y-PROBAR.
019200     ACCEPT WKS-RENGLON-ENTRADA FROM SYSIN.
019300
019400     DISPLAY WKS-GUIONES.
019500     DISPLAY " LXOPTTST - PRUEBA DE MESA DE LXOPTGEN".
019600     DISPLAY " TARJETA A PROBAR   : " WKS-ENT-CARD-ID.
019700     DISPLAY " DIRECCION          : " WKS-ENT-DIRECCION.
019800     DISPLAY " SEMILLA DE MEZCLA  : " WKS-ENT-SEMILLA.
019900     DISPLAY WKS-GUIONES.
020000
020100     MOVE WKS-ENT-CARD-ID      TO LK-OPT-CARD-ID.
020200     MOVE WKS-ENT-DIRECCION    TO LK-OPT-DIRECTION.
020300     MOVE WKS-ENT-SEMILLA      TO LK-OPT-SEMILLA.
020400     MOVE WKS-TOTAL-TARJETAS-PRB TO LK-OPT-NUM-TARJETAS.
020500
020600     PERFORM 320-CARGAR-TABLA-LINKAGE
020700        THRU 320-CARGAR-TABLA-LINKAGE-FIN.
020800
020900     CALL "LXOPTGEN" USING LK-OPT-PARAMETROS,
021000                            LK-OPT-TABLA-TARJETAS,
021100                            LK-OPT-RESULTADO.
021200
021300     PERFORM 340-DESPLEGAR-RESULTADO
021400        THRU 340-DESPLEGAR-RESULTADO-FIN.
021500 300-ACEPTAR-Y-PROBAR-FIN.
021600     EXIT.
021700*----------------------------------------------------------------*
021800* COPIA LA TABLA DE PRUEBA DE WORKING-STORAGE A LA TABLA DE      *
021900* LINKAGE QUE RECIBE LXOPTGEN (MISMO FORMATO, OTRO OCCURS)       *
022000*----------------------------------------------------------------*
022100 320-CARGAR-TABLA-LINKAGE.
022200     PERFORM 330-CARGAR-UNA-TARJETA
022300        THRU 330-CARGAR-UNA-TARJETA-FIN
022400        VARYING WKS-SUB-CARGA-PRB FROM 1 BY 1
022500        UNTIL WKS-SUB-CARGA-PRB > WKS-TOTAL-TARJETAS-PRB.
022600 320-CARGAR-TABLA-LINKAGE-FIN.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 330-CARGAR-UNA-TARJETA.
023000     MOVE WKS-TJP-ID(WKS-SUB-CARGA-PRB)
023100          TO LK-OPT-T-ID(WKS-SUB-CARGA-PRB).
023200     MOVE WKS-TJP-TIPO(WKS-SUB-CARGA-PRB)
023300          TO LK-OPT-T-TIPO(WKS-SUB-CARGA-PRB).
023400     MOVE WKS-TJP-LUX(WKS-SUB-CARGA-PRB)
023500          TO LK-OPT-T-LUX(WKS-SUB-CARGA-PRB).
023600     MOVE WKS-TJP-ENG(WKS-SUB-CARGA-PRB)
023700          TO LK-OPT-T-ENG(WKS-SUB-CARGA-PRB).
023800     MOVE WKS-TJP-DIFICULTAD(WKS-SUB-CARGA-PRB)
023900          TO LK-OPT-T-DIFICULTAD(WKS-SUB-CARGA-PRB).
024000     MOVE WKS-TJP-TOPICO-1(WKS-SUB-CARGA-PRB)
024100          TO LK-OPT-T-TOPICO-1(WKS-SUB-CARGA-PRB).
024200     MOVE WKS-TJP-TOPICO-2(WKS-SUB-CARGA-PRB)
024300          TO LK-OPT-T-TOPICO-2(WKS-SUB-CARGA-PRB).
024400     MOVE WKS-TJP-ACTIVA(WKS-SUB-CARGA-PRB)
024500          TO LK-OPT-T-ACTIVA(WKS-SUB-CARGA-PRB).
024600 330-CARGAR-UNA-TARJETA-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 340-DESPLEGAR-RESULTADO.
025000     IF LK-OPT-SIN-OPCIONES
025100        DISPLAY " RESULTADO: OPCIONES INSUFICIENTES"
025200     ELSE
025300        DISPLAY " OPCION 1 : " LK-OPT-RP-OPCION-1
025400        DISPLAY " OPCION 2 : " LK-OPT-RP-OPCION-2
025500        DISPLAY " OPCION 3 : " LK-OPT-RP-OPCION-3
025600        DISPLAY " CORRECTA : OPCION "
025700           LK-OPT-INDICE-CORRECTO
025800        DISPLAY " SEMILLA DE SALIDA : "                            TCK-330
025900           LK-OPT-SEMILLA-SALIDA                                   TCK-330
026000     END-IF.
026100     DISPLAY WKS-GUIONES.
026200 340-DESPLEGAR-RESULTADO-FIN.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 END PROGRAM LXOPTTST.
