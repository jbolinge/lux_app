000100******************************************************************
000200* COPYBOOK    : RVWTRAN                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DE LA TRANSACCION DE REPASO (REVIEW).      *
000500*             : UN REGISTRO POR RESPUESTA DEL USUARIO A UNA       *
000600*             : TARJETA.  ENTRADA DE LA CORRIDA DE CONTABILIZA-   *
000700*             : CION LXPOST.                                      *
000800******************************************************************
000900*    H I S T O R I A L   D E   C A M B I O S                     *
001000* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001100* -------- ------------- -------- ------------------------------ *
001200* 05/21/91 E.MONTOYA      N/A     VERSION ORIGINAL                *
001300* 07/09/96 G.SOLIS        REQ-119 SE AGREGA MODO DE ENTRADA (M/T) *
001400*                                 PARA DISTINGUIR OPCION MULTIPLE *
001500*                                 DE RESPUESTA LIBRE              *
001600* 09/30/98 D.RAMIREZ      Y2K-06  FECHA A 8 POSICIONES AAAAMMDD   *
001700******************************************************************
001800 01  REVIEW-TRANS-RECORD.
001900     05  RVW-USER-ID                 PIC 9(05).
002000     05  RVW-CARD-ID                 PIC 9(05).
002100     05  RVW-DIRECTION               PIC X(01).
002200         88  RVW-DIR-LUX-A-ENG                VALUE 'L'.
002300         88  RVW-DIR-ENG-A-LUX                VALUE 'E'.
002400     05  RVW-INPUT-MODE              PIC X(01).
002500         88  RVW-MODO-LIBRE                   VALUE 'T'.
002600         88  RVW-MODO-OPCION-MULT             VALUE 'M'.
002700     05  RVW-ANSWER                  PIC X(40).
002800     05  RVW-DATE                    PIC 9(08).                     Y2K-06
002900     05  RVW-DATE-AMD REDEFINES RVW-DATE.                           Y2K-06
003000         10  RVW-FEC-ANIO            PIC 9(04).
003100         10  RVW-FEC-MES             PIC 9(02).
003200         10  RVW-FEC-DIA             PIC 9(02).
003300     05  FILLER                      PIC X(08).
