000100******************************************************************
000200* COPYBOOK    : CARDREC                                          *
000300* APLICACION  : LUXLEARN - TARJETAS DE VOCABULARIO                *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE TARJETAS (CARD MASTER).     *
000500*             : CADA REGISTRO PAREA UN TEXTO EN LUXEMBURGUES CON  *
000600*             : SU TEXTO EN INGLES; SE CARGA COMPLETO A TABLA EN  *
000700*             : MEMORIA Y SE BUSCA POR CARD-ID (VER LXPOST,       *
000800*             : LXIMPORT, LXOPTGEN, LXCARDSL, LXSTATS).           *
000900******************************************************************
001000*    H I S T O R I A L   D E   C A M B I O S                     *
001100* FECHA    PROGRAMADOR   TICKET   DESCRIPCION                    *
001200* -------- ------------- -------- ------------------------------ *
001300* 08/22/84 R.VALDEZ       N/A     VERSION ORIGINAL DEL LAYOUT     *
001400* 03/14/89 E.MONTOYA      N/A     SE AGREGA CARD-REGISTER PARA    *
001500*                                 FRASES (FORMAL/INFORMAL)        *
001600* 11/02/93 G.SOLIS        REQ-118 SE AGREGA SEGUNDO TOPICO        *
001700* 09/30/98 D.RAMIREZ      Y2K-04  FECHA DE CREACION PASA A        *
001800*                                 SECUENCIA NUMERICA, NO FECHA    *
001900* 04/10/23 E.RAMIREZ      TCK-330 REDEFINES DE TOPICOS EN TABLA   *
002000*                                 PARA BUSQUEDA DE LXOPTGEN       *
002100******************************************************************
002200 01  CARD-MASTER-RECORD.
002300     05  CARD-ID                     PIC 9(05).
002400     05  CARD-TYPE                   PIC X(01).
002500         88  CARD-ES-VOCABULARIO             VALUE 'V'.
002600         88  CARD-ES-FRASE                    VALUE 'P'.
002700     05  CARD-LUX                    PIC X(40).
002800     05  CARD-ENG                    PIC X(40).
002900     05  CARD-DIFFICULTY             PIC 9(01).
003000         88  CARD-NIVEL-PRINCIPIANTE          VALUE 1.
003100         88  CARD-NIVEL-INTERMEDIO            VALUE 2.
003200         88  CARD-NIVEL-AVANZADO              VALUE 3.
003300     05  CARD-REGISTER               PIC X(08).
003400         88  CARD-REG-NEUTRAL                 VALUE 'NEUTRAL '.
003500         88  CARD-REG-FORMAL                   VALUE 'FORMAL  '.
003600         88  CARD-REG-INFORMAL                VALUE 'INFORMAL'.
003700* --- NOMBRES DE TOPICO, SPACES = NO TIENE ESE TOPICO
003800     05  CARD-TOPICS.
003900         10  CARD-TOPIC-1            PIC X(20).
004000         10  CARD-TOPIC-2            PIC X(20).
004100* --- VISTA ALTERNA DE LOS DOS TOPICOS COMO TABLA, USADA POR LA
004200*     CASCADA DE NIVELES DE LXOPTGEN (COMPARAR TOPICO A TOPICO)
004300     05  CARD-TOPIC-TABLE REDEFINES CARD-TOPICS.                   TCK-330
004400         10  CARD-TOPIC-ENT          PIC X(20) OCCURS 2.           TCK-330
004500     05  CARD-ACTIVE                 PIC X(01).
004600         88  CARD-ACTIVA                      VALUE 'Y'.
004700         88  CARD-INACTIVA                    VALUE 'N'.
004800     05  CARD-SEQ                    PIC 9(05).                     Y2K-04
004900     05  FILLER                      PIC X(09).
